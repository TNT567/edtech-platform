000010******************************************************************        
000020* COPY   : WS-LBSNAP                                                      
000030* TITULO : ENTRADA DE MEMORIA DA TABELA DE CLASSIFICACAO SEMANAL          
000040*          (LEADERBOARD-WEEKLY) - NAO E ARQUIVO, E A LINHA DE             
000050*          TRABALHO SOBRE A QUAL O RANKING E CALCULADO ANTES DE           
000060*          SER GRAVADO EM FD-LBWEEK.                                      
000070*                                                                         
000080* ESTA INSTALACAO NAO MANTEM FOTOGRAFIA SEMANAL PERSISTIDA (VER           
000090* Modulos-PROGLBD); A TABELA E MONTADA A CADA RODADA A PARTIR DE          
000100* USER-POINTS-FILE (CAMINHO DE "FALLBACK" VITALICIO).                     
000110*                                                                         
000120*   22/01/2024 EJN  MONTAGEM EFETIVA DE LW-ENTRADA POR LINHA DO           
000130*                   FECHAMENTO (Modulos-PROGLBD, PARAGRAFO                
000140*                   P340-MONTA-ENTRADA-SEMANAL), INCLUSIVE O              
000150*                   CALCULO DA SEGUNDA-FEIRA DA SEMANA (SEM               
000160*                   ROTINA DE DATA, POR CONGRUENCIA DE ZELLER) E          
000170*                   DAS TRES COLOCACOES (PONTOS/SEQUENCIA/                
000180*                   PRATICA) POR ALUNO. ANTES DESTA DATA O COPY           
000190*                   EXISTIA NO LEIAUTE MAS NAO ERA REFERENCIADO           
000200*                   POR NENHUM PROGRAMA. CHAMADO SIS-2024-0041.           
000210******************************************************************        
000220 01  LW-ENTRADA.                                                          
000230     05  LW-USER-ID                 PIC 9(9).                             
000240     05  LW-WEEK-START              PIC 9(8).                             
000250     05  LW-WEEKLY-POINTS           PIC 9(7).                             
000260     05  LW-WEEKLY-STREAK           PIC 9(5).                             
000270     05  LW-WEEKLY-PRACTICE-COUNT   PIC 9(5).                             
000280     05  LW-RANK-POINTS             PIC 9(5).                             
000290     05  LW-RANK-STREAK             PIC 9(5).                             
000300     05  LW-RANK-PRACTICE           PIC 9(5).                             
000310     05  FILLER                     PIC X(10).                            
