000010******************************************************************        
000020* COPY   : FD-STGREQ                                                      
000030* ARQUIVO: SETTINGS-REQUEST-IN                                            
000040* TITULO : PEDIDO DE PREFERENCIAS/VINCULO DE RESPONSAVEL                  
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2023 - criado junto com a tela de preferencias do sistema             
000080*          on-line; a atualizacao efetiva das preferencias e              
000090*          processada em lote (VER Modulos-PROGSTG). Dois tipos           
000100*          de cartao, marcados por SQ-TIPO-PEDIDO:                        
000110*            1 = ALUNO NOVO (GRAVA VALORES-PADRAO SE AINDA NAO            
000120*                EXISTIR REGISTRO DE PREFERENCIAS PARA O ALUNO);          
000130*            2 = VINCULO DE RESPONSAVEL (EXIGE CODIGO DE CONVITE          
000140*                IGUAL A "PARENT888").                                    
000150******************************************************************        
000160 01  SQ-RECORD.                                                           
000170     05  SQ-STUDENT-ID              PIC 9(9).                             
000180     05  SQ-TIPO-PEDIDO             PIC 9(1).                             
000190         88  SQ-PEDIDO-ALUNO-NOVO       VALUE 1.                          
000200         88  SQ-PEDIDO-VINCULO          VALUE 2.                          
000210     05  SQ-CODIGO-CONVITE          PIC X(9).                             
000220     05  FILLER                     PIC X(25).                            
