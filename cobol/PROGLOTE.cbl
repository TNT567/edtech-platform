000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROGLOTE.                                                    
000030 AUTHOR. R. CICERO.                                                       
000040 INSTALLATION. SISTEMA ESCOLAR - NUCLEO DE PROCESSAMENTO DE DADOS.        
000050 DATE-WRITTEN. 02/11/1987.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY. CONFIDENCIAL - USO INTERNO DA REDE DE ENSINO.                  
000080******************************************************************        
000090* HISTORICO DE ALTERACOES                                                 
000100*   02/11/1987 RC   PROGRAMA ORIGINAL - DISPARADOR DO LOTE NOTURNO        
000110*                   DE FECHAMENTO DE MEDIAS (ALUNOS/DISCIPLINAS/          
000120*                   NOTAS). SUBSTITUI O ANTIGO MENU INTERATIVO            
000130*                   PROGM3 POR UM DISPARADOR SEM OPERADOR.                
000140*   14/08/1989 RC   INCLUIDO CONTROLE DE DATA DE PROCESSAMENTO NA         
000150*                   AREA DE COMUNICACAO ENTRE MODULOS.                    
000160*   30/09/1998 MTV  AJUSTE Y2K - WS-DT-EXECUCAO PASSA DE 6 PARA 8         
000170*                   POSICOES (CCYYMMDD) EM TODOS OS MODULOS               
000180*                   CHAMADOS; RECOMPILACAO GERAL DO LOTE. CHAMADO         
000190*                   HD-98-0417.                                           
000200*   11/01/1999 MTV  TESTE DE VIRADA DE SECULO CONCLUIDO SEM               
000210*                   PENDENCIAS. CHAMADO HD-98-0417.                       
000220*   22/05/2004 FLC  ACRESCENTADA FILA DE REFORCO PARALELA AO              
000230*                   FECHAMENTO DE MEDIAS (MODULO DE CADERNO DE            
000240*                   ERROS). CHAMADO HD-2004-0166.                         
000250*   09/03/2012 PSA  REESTRUTURACAO PARA O PROJETO DE AVALIACAO            
000260*                   ADAPTATIVA POR COMPUTADOR (CAT); O LOTE               
000270*                   NOTURNO PASSA A RODAR OS MODULOS DE RASTREIO          
000280*                   DE DOMINIO (BKT) NO LUGAR DO FECHAMENTO DE            
000290*                   MEDIAS. CHAMADO SIS-2012-0091.                        
000300*   17/07/2012 PSA  INCLUIDO O MODULO DE SELECAO DE QUESTOES E O          
000310*                   MODULO DE CADERNO DE ERROS ADAPTADO AO NOVO           
000320*                   BANCO DE QUESTOES. CHAMADO SIS-2012-0091.             
000330*   03/04/2019 EJN  INCLUIDOS OS MODULOS DE REVISAO ESPACADA              
000340*                   (SM-2), META DIARIA E PLACAR DE PONTOS.               
000350*                   CHAMADO SIS-2019-0044.                                
000360*   28/10/2023 EJN  INCLUIDOS OS MODULOS DE PLACAR DE LIDERES             
000370*                   SEMANAL E ESTATISTICA DO CADERNO DE ERROS.            
000380*                   CHAMADO SIS-2023-0208.                                
000390*   28/10/2023 EJN  INCLUIDO O MODULO DE PREFERENCIAS DO ALUNO NO         
000400*                   FINAL DA CADEIA. CHAMADO SIS-2023-0208.               
000410******************************************************************        
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     UPSI-0 IS CHV-RODA-STG.                                              
000470                                                                          
000480******************************************************************        
000490 DATA DIVISION.                                                           
000500 FILE SECTION.                                                            
000510                                                                          
000520******************************************************************        
000530 WORKING-STORAGE SECTION.                                                 
000540*    --- data de execucao do lote, usada por todos os modulos ---         
000550 01  WS-DATA-EXECUCAO.                                                    
000560     05  WS-DT-EXECUCAO             PIC 9(8).                             
000570     05  FILLER REDEFINES WS-DT-EXECUCAO.                                 
000580         10  WS-DT-EXEC-AAAA        PIC 9(4).                             
000590         10  WS-DT-EXEC-MM          PIC 9(2).                             
000600         10  WS-DT-EXEC-DD          PIC 9(2).                             
000610*    30/09/1998 MTV - VISAO SECULO/ANO-2-DIGITOS MANTIDA PARA OS          
000620*    RELATORIOS ANTIGOS QUE AINDA IMPRIMEM DATA CURTA.                    
000630     05  FILLER REDEFINES WS-DT-EXECUCAO.                                 
000640         10  WS-DT-EXEC-SECULO      PIC 9(2).                             
000650         10  WS-DT-EXEC-ANO2        PIC 9(2).                             
000660         10  WS-DT-EXEC-MM2         PIC 9(2).                             
000670         10  WS-DT-EXEC-DD2         PIC 9(2).                             
000680                                                                          
000690*    --- totais de controle devolvidos por cada modulo do lote --         
000700 01  WS-TOTAIS-GERAIS.                                                    
000710     05  WS-TOT-BKT-PROC            PIC 9(7) COMP.                        
000720     05  WS-TOT-KS-NOVOS            PIC 9(7) COMP.                        
000730     05  WS-TOT-KS-ALTERADOS        PIC 9(7) COMP.                        
000740     05  WS-TOT-MB-NOVOS            PIC 9(7) COMP.                        
000750     05  WS-TOT-MB-REABERTOS        PIC 9(7) COMP.                        
000760     05  WS-TOT-SM2-PROC            PIC 9(7) COMP.                        
000770     05  WS-TOT-SEL-PROC            PIC 9(7) COMP.                        
000780     05  WS-TOT-GOL-PROC            PIC 9(7) COMP.                        
000790     05  WS-TOT-LBD-LINHAS          PIC 9(7) COMP.                        
000800     05  WS-TOT-MST-PROC            PIC 9(7) COMP.                        
000810     05  FILLER                     PIC X(10).                            
000820                                                                          
000830 01  FILLER REDEFINES WS-TOTAIS-GERAIS.                                   
000840     05  WS-TOT-TAB OCCURS 10 TIMES PIC 9(7) COMP.                        
000850                                                                          
000860 01  WS-CONT-MODULOS                PIC 9(2) COMP VALUE 0.                
000870                                                                          
000880******************************************************************        
000890 PROCEDURE DIVISION.                                                      
000900                                                                          
000910 P000-CICLO-NOTURNO.                                                      
000920*    18/08/1989 RC - DATA DE EXECUCAO VEM DO RELOGIO DO SISTEMA.          
000930     ACCEPT WS-DT-EXECUCAO FROM DATE YYYYMMDD                             
000940     INITIALIZE WS-TOTAIS-GERAIS                                          
000950                                                                          
000960     PERFORM P100-RODA-BKT                                                
000970     PERFORM P200-RODA-MBK                                                
000980     PERFORM P300-RODA-SM2                                                
000990     PERFORM P400-RODA-SEL                                                
001000     PERFORM P500-RODA-GOL                                                
001010     PERFORM P600-RODA-LBD                                                
001020     PERFORM P700-RODA-MST                                                
001030     PERFORM P800-RODA-STG                                                
001040                                                                          
001050     PERFORM P900-RELATORIO-TOTAIS                                        
001060     PERFORM P999-ENCERRAMENTO                                            
001070     .                                                                    
001080 P000-FIM. EXIT.                                                          
001090                                                                          
001100 P100-RODA-BKT.                                                           
001110     CALL 'PROGBKT' USING WS-DATA-EXECUCAO                                
001120                           WS-TOT-BKT-PROC                                
001130                           WS-TOT-KS-NOVOS                                
001140                           WS-TOT-KS-ALTERADOS                            
001150     .                                                                    
001160 P100-FIM. EXIT.                                                          
001170                                                                          
001180 P200-RODA-MBK.                                                           
001190     CALL 'PROGMBK' USING WS-DATA-EXECUCAO                                
001200                           WS-TOT-MB-NOVOS                                
001210                           WS-TOT-MB-REABERTOS                            
001220     .                                                                    
001230 P200-FIM. EXIT.                                                          
001240                                                                          
001250 P300-RODA-SM2.                                                           
001260     CALL 'PROGSM2' USING WS-DATA-EXECUCAO                                
001270                           WS-TOT-SM2-PROC                                
001280     .                                                                    
001290 P300-FIM. EXIT.                                                          
001300                                                                          
001310 P400-RODA-SEL.                                                           
001320     CALL 'PROGSEL' USING WS-DATA-EXECUCAO                                
001330                           WS-TOT-SEL-PROC                                
001340     .                                                                    
001350 P400-FIM. EXIT.                                                          
001360                                                                          
001370 P500-RODA-GOL.                                                           
001380     CALL 'PROGGOL' USING WS-DATA-EXECUCAO                                
001390                           WS-TOT-GOL-PROC                                
001400     .                                                                    
001410 P500-FIM. EXIT.                                                          
001420                                                                          
001430 P600-RODA-LBD.                                                           
001440     CALL 'PROGLBD' USING WS-DATA-EXECUCAO                                
001450                           WS-TOT-LBD-LINHAS                              
001460     .                                                                    
001470 P600-FIM. EXIT.                                                          
001480                                                                          
001490 P700-RODA-MST.                                                           
001500     CALL 'PROGMST' USING WS-DATA-EXECUCAO                                
001510                           WS-TOT-MST-PROC                                
001520     .                                                                    
001530 P700-FIM. EXIT.                                                          
001540                                                                          
001550 P800-RODA-STG.                                                           
001560*    28/10/2023 EJN - MODULO DE PREFERENCIAS SO RODA SE HOUVER            
001570*    CARTAO DE PEDIDO NA FILA (SINALIZADO PELO PROPRIO PROGSTG            
001580*    VIA FILE STATUS 35 NA ABERTURA - SEM CARTAO, ELE SE ENCERRA          
001590*    SOZINHO SEM ERRO).                                                   
001600     CALL 'PROGSTG' USING WS-DATA-EXECUCAO                                
001610     .                                                                    
001620 P800-FIM. EXIT.                                                          
001630                                                                          
001640 P900-RELATORIO-TOTAIS.                                                   
001650     DISPLAY ' '                                                          
001660     DISPLAY '****************************************'                   
001670     DISPLAY '*   LOTE NOTURNO - RESUMO DE EXECUCAO   *'                  
001680     DISPLAY '****************************************'                   
001690     DISPLAY ' DATA DE EXECUCAO ......: ' WS-DT-EXECUCAO                  
001700     DISPLAY ' BKT  RESPOSTAS PROC. ..: ' WS-TOT-BKT-PROC                 
001710     DISPLAY ' BKT  ESTADOS NOVOS ....: ' WS-TOT-KS-NOVOS                 
001720     DISPLAY ' BKT  ESTADOS ALTERADOS.: ' WS-TOT-KS-ALTERADOS             
001730     DISPLAY ' MBK  ERROS NOVOS ......: ' WS-TOT-MB-NOVOS                 
001740     DISPLAY ' MBK  ERROS REABERTOS ..: ' WS-TOT-MB-REABERTOS             
001750     DISPLAY ' SM2  AGENDAS PROC. ....: ' WS-TOT-SM2-PROC                 
001760     DISPLAY ' SEL  SELECOES PROC. ...: ' WS-TOT-SEL-PROC                 
001770     DISPLAY ' GOL  METAS PROC. ......: ' WS-TOT-GOL-PROC                 
001780     DISPLAY ' LBD  LINHAS DO PLACAR..: ' WS-TOT-LBD-LINHAS               
001790     DISPLAY ' MST  ALUNOS PROC. .....: ' WS-TOT-MST-PROC                 
001800     DISPLAY '****************************************'                   
001810     .                                                                    
001820 P900-FIM. EXIT.                                                          
001830                                                                          
001840 P999-ENCERRAMENTO.                                                       
001850     STOP RUN.                                                            
001860 END PROGRAM PROGLOTE.                                                    
