000010******************************************************************        
000020* COPY   : FD-USTNGS                                                      
000030* ARQUIVO: USER-SETTINGS-FILE                                             
000040* TITULO : PREFERENCIAS PERSISTIDAS DO ALUNO                              
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2021 - criado junto com a tela de preferencias; um registro           
000080*          por usuario, arquivo RELATIVO com o ID do usuario              
000090*          mapeado para RRN pela tabela indice TB-USTNGS-IDX.             
000100*          Registro ausente equivale aos valores-padrao definidos         
000110*          em Modulos-PROGSTG (META DIARIA 30 / PREFERENCIA DE            
000120*          DIFICULDADE 50 / MODO CORRECAO DESLIGADO / PAUSA               
000130*          NOTURNA LIGADA / NOTIFICACAO DIARIA LIGADA).                   
000140*   2023 - acrescentados os campos de vinculo com responsavel             
000150*          (ID DO RESPONSAVEL E LIMITE DIARIO DE TEMPO), zerados          
000160*          ate a primeira amarracao bem-sucedida.                         
000170******************************************************************        
000180 01  ST-RECORD.                                                           
000190     05  ST-USER-ID                 PIC 9(9).                             
000200     05  ST-DAILY-GOAL              PIC 9(3).                             
000210     05  ST-DIFFICULTY-PREFERENCE   PIC 9(3).                             
000220     05  ST-CORRECTION-MODE         PIC 9(1).                             
000230         88  ST-MODO-CORRECAO-OFF       VALUE 0.                          
000240         88  ST-MODO-CORRECAO-ON        VALUE 1.                          
000250     05  ST-NIGHT-PAUSE             PIC 9(1).                             
000260         88  ST-PAUSA-NOTURNA-OFF       VALUE 0.                          
000270         88  ST-PAUSA-NOTURNA-ON        VALUE 1.                          
000280     05  ST-NOTIFY-DAILY            PIC 9(1).                             
000290         88  ST-NOTIFICACAO-OFF         VALUE 0.                          
000300         88  ST-NOTIFICACAO-ON          VALUE 1.                          
000310     05  ST-PARENT-ID               PIC 9(9).                             
000320     05  ST-DAILY-TIME-LIMIT        PIC 9(3).                             
000330     05  FILLER                     PIC X(15).                            
