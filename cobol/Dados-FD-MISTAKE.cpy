000010******************************************************************        
000020* COPY   : FD-MISTAKE                                                     
000030* ARQUIVO: MISTAKE-BOOK-FILE                                              
000040* TITULO : CADERNO DE ERROS POR ALUNO/QUESTAO                             
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2005 - criado no projeto de "fila de reforco" (o antigo               
000080*          modulo de recuperacao paralela), guardando so a                
000090*          contagem de erro por questao.                                  
000100*   2012 - reaproveitado pelo motor adaptativo como fonte da              
000110*          estrategia de selecao de questoes (lista de alta               
000120*          frequencia de erro, ver REGRA SELECT); acrescentado            
000130*          MB-IS-RESOLVED para permitir marcar um erro como               
000140*          sanado sem apagar o historico.                                 
000150*                                                                         
000160* ARQUIVO RELATIVO; CHAVE COMPOSTA (ALUNO, QUESTAO) RESOLVIDA             
000170* POR TABELA INDICE EM MEMORIA (TB-MISTAKE-IDX), NOS MOLDES DE            
000180* FD-KSTATE. UM SEGUNDO ERRO NUMA QUESTAO JA MARCADA RESOLVIDA            
000190* REABRE O REGISTRO (VER REGRA MISTAKE).                                  
000200******************************************************************        
000210 01  MB-RECORD.                                                           
000220     05  MB-STUDENT-ID              PIC 9(9).                             
000230     05  MB-QUESTION-ID             PIC 9(9).                             
000240     05  MB-ERROR-COUNT             PIC 9(5).                             
000250     05  MB-IS-RESOLVED             PIC 9(1).                             
000260         88  MB-EM-ABERTO               VALUE 0.                          
000270         88  MB-RESOLVIDO                VALUE 1.                         
000280     05  MB-DT-ULTIMO-ERRO          PIC 9(8).                             
000290     05  FILLER                     PIC X(18).                            
