000010******************************************************************        
000020* COPY   : FD-KPOINT                                                      
000030* ARQUIVO: KNOWLEDGE-POINT-MASTER                                         
000040* TITULO : CADASTRO MESTRE DE PONTOS DE CONHECIMENTO (KP)                 
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   1987 - criado como CADASTRO DE DISCIPLINAS/TOPICOS (campos            
000080*          KP-ID, KP-NAME, KP-SUBJECT, KP-PARENT-ID) para o               
000090*          antigo lote noturno de medias do SISTEMA ESCOLAR.              
000100*   1998 - Y2K: nenhum campo de data no registro mestre; nao              
000110*          impactado, mantido para referencia de auditoria.               
000120*   2012 - a rede adotou avaliacao adaptativa por computador;             
000130*          acrescentados os 4 parametros do modelo de rastreio            
000140*          de dominio (BKT) KP-P-INIT/TRANSIT/GUESS/SLIP, hoje            
000150*          fornecidos pela area pedagogica junto com o dicionario         
000160*          de dados em ingles do fornecedor da plataforma.                
000170*   2019 - inclusos campos de auditoria de manutencao cadastral.          
000180*                                                                         
000190* ESTE REGISTRO E CARREGADO NA INTEGRA EM TABELA DE MEMORIA               
000200* (TB-KPONTO, PESQUISA POR SEARCH ALL) PELOS MODULOS QUE                  
000210* PRECISAM DOS PARAMETROS BKT POR PONTO DE CONHECIMENTO. NAO HA           
000220* ACESSO RANDOMICO DIRETO A ESTE ARQUIVO EM TEMPO DE LOTE.                
000230******************************************************************        
000240 01  KP-RECORD.                                                           
000250*    --- chave e identificacao do ponto de conhecimento -----             
000260     05  KP-ID                      PIC 9(9).                             
000270     05  KP-NAME                    PIC X(60).                            
000280     05  KP-SUBJECT                 PIC X(20).                            
000290     05  KP-PARENT-ID               PIC 9(9).                             
000300*    --- parametros do modelo BKT (ver REGRA BKT) ------------            
000310     05  KP-BKT-PARMS.                                                    
000320         10  KP-P-INIT              PIC 9V9(4).                           
000330         10  KP-P-TRANSIT           PIC 9V9(4).                           
000340         10  KP-P-GUESS             PIC 9V9(4).                           
000350         10  KP-P-SLIP              PIC 9V9(4).                           
000360*    --- controle de manutencao cadastral (desde 2019) --------           
000370     05  KP-IND-SITUACAO            PIC X(01).                            
000380         88  KP-SITUACAO-ATIVA          VALUE 'A'.                        
000390         88  KP-SITUACAO-INATIVA        VALUE 'I'.                        
000400     05  KP-DT-INCLUSAO             PIC 9(8).                             
000410     05  KP-DT-ALTERACAO             PIC 9(8).                            
000420     05  KP-USR-ALTERACAO            PIC X(8).                            
000430*    --- area reservada para expansao futura do leiaute -------           
000440     05  FILLER                     PIC X(30).                            
000450                                                                          
000460******************************************************************        
000470* VISAO ALTERNATIVA DO REGISTRO PARA ROTINAS QUE SO PRECISAM              
000480* ENXERGAR OS 4 PARAMETROS BKT COMO UMA TABELA UNICA DE 4                 
000490* OCORRENCIAS (usada pela carga de tabela em TB-KPONTO quando o           
000500* programa prefere varrer os parametros em grupo, por exemplo             
000510* para validar faixa 0,0000-1,0000 de cada um sem repetir codigo          
000520* quatro vezes).                                                          
000530******************************************************************        
000540 01  KP-PARM-REDEF REDEFINES KP-RECORD.                                   
000550     05  FILLER                     PIC X(98).                            
000560     05  KP-PARM-TAB OCCURS 4 TIMES PIC 9V9(4).                           
000570     05  FILLER                     PIC X(55).                            
