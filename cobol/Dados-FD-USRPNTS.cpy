000010******************************************************************        
000020* COPY   : FD-USRPNTS                                                     
000030* ARQUIVO: USER-POINTS-FILE                                               
000040* TITULO : PLACAR DE PONTOS, SEQUENCIA (STREAK) E VOLUME VITALICIO        
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2019 - criado junto com a gamificacao do motor de pratica             
000080*          (pontos, sequencia de dias ativos, contadores                  
000090*          vitalicios de questoes/acertos/minutos). Um registro           
000100*          por usuario, arquivo RELATIVO com o ID do usuario              
000110*          mapeado para RRN pela tabela indice TB-USRPNTS-IDX.            
000120*   2023 - passou a ser tambem a fonte de dados do fechamento             
000130*          semanal do placar de lideres, na ausencia de uma               
000140*          fotografia semanal persistida (ver Modulos-PROGLBD).           
000150******************************************************************        
000160 01  UP-RECORD.                                                           
000170     05  UP-USER-ID                 PIC 9(9).                             
000180     05  UP-TOTAL-POINTS            PIC 9(9).                             
000190     05  UP-CURRENT-STREAK          PIC 9(5).                             
000200     05  UP-LONGEST-STREAK          PIC 9(5).                             
000210     05  UP-TOTAL-PRACTICE-COUNT    PIC 9(7).                             
000220     05  UP-TOTAL-CORRECT-COUNT     PIC 9(7).                             
000230     05  UP-TOTAL-PRACTICE-TIME     PIC 9(7).                             
000240     05  UP-DT-ULTIMA-ATIVIDADE     PIC 9(8).                             
000250     05  FILLER                     PIC X(20).                            
