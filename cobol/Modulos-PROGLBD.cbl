000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROGLBD.                                                     
000030 AUTHOR. E. J. NAKAMURA.                                                  
000040 INSTALLATION. SISTEMA ESCOLAR - NUCLEO DE PROC. DE DADOS.                
000050 DATE-WRITTEN. 12/11/2023.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY. CONFIDENCIAL - USO INTERNO DA REDE DE ENSINO.                  
000080******************************************************************        
000090* HISTORICO DE ALTERACOES                                                 
000100*   12/11/2023 EJN  PROGRAMA ORIGINAL - FECHAMENTO SEMANAL DO             
000110*                   PLACAR DE LIDERES. ESTA INSTALACAO NAO                
000120*                   MANTEM FOTOGRAFIA SEMANAL PERSISTIDA, ENTAO           
000130*                   O RANKING E SEMPRE MONTADO A PARTIR DOS               
000140*                   TOTAIS VITALICIOS DE USER-POINTS-FILE                 
000150*                   (CAMINHO DE FALLBACK). CHAMADO SIS-2023-0219.         
000160*   12/11/2023 EJN  ACRESCENTADA A CONSULTA INDIVIDUAL DE                 
000170*                   POSICAO (RANK-QUERY-IN), SEM GERAR A                  
000180*                   LISTAGEM INTEIRA. CHAMADO SIS-2023-0219.              
000190*   05/12/2023 EJN  APELIDO SINTETICO (NAO HA CADASTRO DE PERFIL          
000200*                   NESTE LOTE) MONTADO A PARTIR DO ID DO                 
000210*                   USUARIO. CHAMADO SIS-2023-0233.                       
000220*   22/01/2024 EJN  LW-ENTRADA (COPY Dados-WS-LBSNAP) PASSA A SER         
000230*                   EFETIVAMENTE MONTADA POR LINHA GRAVADA, COM A         
000240*                   SEGUNDA-FEIRA DA SEMANA CALCULADA POR                 
000250*                   CONGRUENCIA DE ZELLER (SEM ROTINA DE DATA) E          
000260*                   AS TRES COLOCACOES (PONTOS/SEQUENCIA/PRATICA)         
000270*                   CALCULADAS PARA CADA ALUNO, NAO SO PARA A             
000280*                   METRICA DO ORDENADOR DA LINHA. CHAMADO                
000290*                   SIS-2024-0041.                                        
000300******************************************************************        
000310 ENVIRONMENT DIVISION.                                                    
000320 CONFIGURATION SECTION.                                                   
000330 SPECIAL-NAMES.                                                           
000340     C01 IS TOP-OF-FORM.                                                  
000350 INPUT-OUTPUT SECTION.                                                    
000360 FILE-CONTROL.                                                            
000370     SELECT USRPNTS ASSIGN TO 'USRPNTS'                                   
000380     ORGANIZATION IS RELATIVE                                             
000390     ACCESS MODE IS SEQUENTIAL                                            
000400     FILE STATUS IS WS-FS.                                                
000410                                                                          
000420     SELECT LBWEEK ASSIGN TO 'LBWEEK'                                     
000430     ORGANIZATION IS LINE SEQUENTIAL                                      
000440     FILE STATUS IS WS-FS.                                                
000450                                                                          
000460     SELECT RANKQY ASSIGN TO 'RANKQY'                                     
000470     ORGANIZATION IS LINE SEQUENTIAL                                      
000480     FILE STATUS IS WS-FS.                                                
000490                                                                          
000500******************************************************************        
000510 DATA DIVISION.                                                           
000520 FILE SECTION.                                                            
000530 FD  USRPNTS.                                                             
000540     COPY 'Dados-FD-USRPNTS.cpy'.                                         
000550                                                                          
000560 FD  LBWEEK.                                                              
000570     COPY 'Dados-FD-LBWEEK.cpy'.                                          
000580                                                                          
000590 FD  RANKQY.                                                              
000600     COPY 'Dados-FD-RANKQY.cpy'.                                          
000610                                                                          
000620******************************************************************        
000630 WORKING-STORAGE SECTION.                                                 
000640 77  WS-FS                          PIC 99.                               
000650     88  FS-OK                          VALUE 0.                          
000660     88  FS-FIM-ARQUIVO                 VALUE 10.                         
000670     88  FS-ARQ-INEXISTENTE             VALUE 35.                         
000680                                                                          
000690 77  WS-EOF-RANKQY                  PIC X VALUE 'N'.                      
000700     88  EOF-RANKQY                 VALUE 'S'.                            
000710                                                                          
000720 77  WS-TOT-LINHAS                  PIC 9(7) COMP VALUE 0.                
000730 77  WS-QTD-TAMANHO-PAGINA          PIC 9(5) COMP VALUE 50.               
000740                                                                          
000750*    --- tabela de classificacao em memoria (fallback vitalicio) -        
000760 01  TB-RANKING-AREA.                                                     
000770     05  TB-RANKING OCCURS 5000 TIMES INDEXED BY IX-RK                    
000780                                        IX-RK2.                           
000790         10  RK-USER-ID             PIC 9(9).                             
000800         10  RK-PONTOS              PIC 9(9).                             
000810         10  RK-SEQUENCIA           PIC 9(5).                             
000820         10  RK-PRATICA             PIC 9(7).                             
000830 77  WS-QTD-RANKING                 PIC 9(5) COMP VALUE 0.                
000840 01  FILLER REDEFINES TB-RANKING-AREA.                                    
000850     05  WS-RANKING-BRUTO           PIC X(30) OCCURS 5000 TIMES.          
000860                                                                          
000870*    --- area de troca do ordenador --------------------------            
000880 01  WS-AREA-TROCA.                                                       
000890     05  WS-TROCA-USER-ID           PIC 9(9).                             
000900     05  WS-TROCA-PONTOS            PIC 9(9).                             
000910     05  WS-TROCA-SEQUENCIA         PIC 9(5).                             
000920     05  WS-TROCA-PRATICA           PIC 9(7).                             
000930 01  FILLER REDEFINES WS-AREA-TROCA.                                      
000940     05  WS-TROCA-BRUTA             PIC X(30).                            
000950                                                                          
000960 01  WS-INDICES-SORT.                                                     
000970     05  WS-I                       PIC 9(5) COMP.                        
000980     05  WS-J                       PIC 9(5) COMP.                        
000990     05  WS-MELHOR                  PIC 9(5) COMP.                        
001000                                                                          
001010 77  WS-LIMITE-LINHAS               PIC 9(5) COMP.                        
001020                                                                          
001030*    --- linha de apelido sintetico (sem cadastro de perfil) -----        
001040 01  WS-APELIDO-SINTETICO           PIC X(20).                            
001050                                                                          
001060*    --- area de consulta individual de posicao ------------------        
001070 01  WS-AREA-CONSULTA.                                                    
001080     05  WS-VALOR-ALUNO             PIC 9(9).                             
001090     05  WS-QTD-MAIORES             PIC 9(5) COMP.                        
001100     05  WS-POSICAO-ALUNO           PIC 9(5) COMP.                        
001110     05  WS-ACHOU-ALUNO             PIC X VALUE 'N'.                      
001120                                                                          
001130                                                                          
001140*    --- segunda-feira da semana (sem rotina de data) ---------           
001150 01  WS-DATA-SEGUNDA-AREA.                                                
001160     05  WS-DS-ANO              PIC 9(4).                                 
001170     05  WS-DS-MES              PIC 9(2).                                 
001180     05  WS-DS-DIA              PIC 9(2).                                 
001190 01  WS-DATA-SEGUNDA REDEFINES WS-DATA-SEGUNDA-AREA                       
001200                                PIC 9(8).                                 
001210                                                                          
001220 01  TB-DIAS-POR-MES-AREA.                                                
001230     05  FILLER                 PIC 9(2) VALUE 31.                        
001240     05  FILLER                 PIC 9(2) VALUE 28.                        
001250     05  FILLER                 PIC 9(2) VALUE 31.                        
001260     05  FILLER                 PIC 9(2) VALUE 30.                        
001270     05  FILLER                 PIC 9(2) VALUE 31.                        
001280     05  FILLER                 PIC 9(2) VALUE 30.                        
001290     05  FILLER                 PIC 9(2) VALUE 31.                        
001300     05  FILLER                 PIC 9(2) VALUE 31.                        
001310     05  FILLER                 PIC 9(2) VALUE 30.                        
001320     05  FILLER                 PIC 9(2) VALUE 31.                        
001330     05  FILLER                 PIC 9(2) VALUE 30.                        
001340     05  FILLER                 PIC 9(2) VALUE 31.                        
001350 01  FILLER REDEFINES TB-DIAS-POR-MES-AREA.                               
001360     05  TB-DIAS-POR-MES        PIC 9(2) OCCURS 12 TIMES.                 
001370                                                                          
001380 77  WS-DIAS-NO-MES             PIC 9(2) COMP.                            
001390 77  WS-ANO-BISSEXTO            PIC X VALUE 'N'.                          
001400     88  ANO-BISSEXTO               VALUE 'S'.                            
001410 77  WS-RESTO-4                 PIC 9(3) COMP.                            
001420 77  WS-RESTO-100               PIC 9(3) COMP.                            
001430 77  WS-RESTO-400               PIC 9(3) COMP.                            
001440 77  WS-QUOCIENTE-DESCARTADO    PIC 9(7) COMP.                            
001450                                                                          
001460*    --- calculo do dia da semana (congruencia de zeller) ------          
001470 01  WS-AREA-ZELLER.                                                      
001480     05  WS-Z-MES               PIC 9(2) COMP.                            
001490     05  WS-Z-ANO               PIC 9(4) COMP.                            
001500     05  WS-Z-SECULO            PIC 9(2) COMP.                            
001510     05  WS-Z-ANO-SEC           PIC 9(2) COMP.                            
001520     05  WS-Z-TERMO-MES         PIC 9(2) COMP.                            
001530     05  WS-Z-TERMO-SEC         PIC 9(2) COMP.                            
001540     05  WS-Z-TERMO-ANOSEC      PIC 9(2) COMP.                            
001550     05  WS-Z-BRUTO             PIC 9(4) COMP.                            
001560     05  WS-Z-DIA-SEMANA        PIC 9(1) COMP.                            
001570                                                                          
001580 77  WS-DIAS-ATE-SEGUNDA        PIC 9(1) COMP.                            
001590 77  WS-CTR-RETROCESSO          PIC 9(1) COMP.                            
001600                                                                          
001610*    --- entrada de memoria da tabela de classificacao ---------          
001620*    semanal (leiaute unico compartilhado pelas tres                      
001630*    colocacoes gravadas em LBWEEK) ---------------------------           
001640     COPY 'Dados-WS-LBSNAP.cpy'.                                          
001650                                                                          
001660*    --- contagem de colocados a frente, por linha gravada -----          
001670 01  WS-AREA-COLOCACAO.                                                   
001680     05  WS-QTD-MAIORES-PTS     PIC 9(5) COMP.                            
001690     05  WS-QTD-MAIORES-SEQ     PIC 9(5) COMP.                            
001700     05  WS-QTD-MAIORES-PRA     PIC 9(5) COMP.                            
001710******************************************************************        
001720 LINKAGE SECTION.                                                         
001730 01  LK-DATA-EXECUCAO               PIC 9(8).                             
001740 01  LK-DATA-EXEC-DECOMP REDEFINES LK-DATA-EXECUCAO.                      
001750     05  LK-DE-ANO                  PIC 9(4).                             
001760     05  LK-DE-MES                  PIC 9(2).                             
001770     05  LK-DE-DIA                  PIC 9(2).                             
001780 01  LK-TOT-LINHAS                  PIC 9(7) COMP.                        
001790                                                                          
001800******************************************************************        
001810 PROCEDURE DIVISION USING LK-DATA-EXECUCAO                                
001820                           LK-TOT-LINHAS.                                 
001830                                                                          
001840 P000-CONTROLE.                                                           
001850     DISPLAY 'PROGLBD - FECHAMENTO SEMANAL - PROCESSAMENTO DE '           
001860              LK-DE-DIA '/' LK-DE-MES '/' LK-DE-ANO                       
001870     PERFORM P050-CALCULA-SEGUNDA THRU P050-FIM                           
001880     PERFORM P100-CARREGA-RANKING THRU P100-FIM                           
001890     OPEN OUTPUT LBWEEK                                                   
001900     IF NOT FS-OK                                                         
001910        DISPLAY 'PROGLBD - ERRO AO ABRIR LBWEEK: ' WS-FS                  
001920        GOBACK                                                            
001930     END-IF                                                               
001940     PERFORM P200-FECHA-PONTOS    THRU P200-FIM                           
001950     PERFORM P250-FECHA-SEQUENCIA THRU P250-FIM                           
001960     PERFORM P280-FECHA-PRATICA   THRU P280-FIM                           
001970     CLOSE LBWEEK                                                         
001980     PERFORM P400-CONSULTA-RANK THRU P400-FIM                             
001990     MOVE WS-TOT-LINHAS TO LK-TOT-LINHAS                                  
002000     GOBACK                                                               
002010     .                                                                    
002020 P000-FIM. EXIT.                                                          
002030                                                                          
002040******************************************************************        
002050* CALCULO DA SEGUNDA-FEIRA DA SEMANA DE FECHAMENTO (SEM ROTINA            
002060* DE DATA - CONGRUENCIA DE ZELLER + RETROCESSO DIA A DIA)                 
002070******************************************************************        
002080 P050-CALCULA-SEGUNDA.                                                    
002090     MOVE LK-DE-ANO TO WS-DS-ANO                                          
002100     MOVE LK-DE-MES TO WS-DS-MES                                          
002110     MOVE LK-DE-DIA TO WS-DS-DIA                                          
002120     PERFORM P060-DIA-SEMANA-ZELLER THRU P060-FIM                         
002130     IF WS-Z-DIA-SEMANA >= 2                                              
002140        COMPUTE WS-DIAS-ATE-SEGUNDA = WS-Z-DIA-SEMANA - 2                 
002150     ELSE                                                                 
002160        COMPUTE WS-DIAS-ATE-SEGUNDA = WS-Z-DIA-SEMANA + 5                 
002170     END-IF                                                               
002180     PERFORM P070-RETROCEDE-DIA THRU P070-FIM                             
002190          VARYING WS-CTR-RETROCESSO FROM 1 BY 1                           
002200          UNTIL WS-CTR-RETROCESSO > WS-DIAS-ATE-SEGUNDA                   
002210     .                                                                    
002220 P050-FIM. EXIT.                                                          
002230                                                                          
002240 P060-DIA-SEMANA-ZELLER.                                                  
002250     IF WS-DS-MES < 3                                                     
002260        COMPUTE WS-Z-MES = WS-DS-MES + 12                                 
002270        COMPUTE WS-Z-ANO = WS-DS-ANO - 1                                  
002280     ELSE                                                                 
002290        MOVE WS-DS-MES TO WS-Z-MES                                        
002300        MOVE WS-DS-ANO TO WS-Z-ANO                                        
002310     END-IF                                                               
002320     DIVIDE WS-Z-ANO BY 100                                               
002330          GIVING WS-Z-SECULO                                              
002340          REMAINDER WS-Z-ANO-SEC                                          
002350     COMPUTE WS-Z-TERMO-MES = (13 * (WS-Z-MES + 1)) / 5                   
002360     COMPUTE WS-Z-TERMO-ANOSEC = WS-Z-ANO-SEC / 4                         
002370     COMPUTE WS-Z-TERMO-SEC = WS-Z-SECULO / 4                             
002380     COMPUTE WS-Z-BRUTO =                                                 
002390          700 + WS-DS-DIA + WS-Z-TERMO-MES + WS-Z-ANO-SEC                 
002400              + WS-Z-TERMO-ANOSEC + WS-Z-TERMO-SEC                        
002410              - (2 * WS-Z-SECULO)                                         
002420     DIVIDE WS-Z-BRUTO BY 7                                               
002430          GIVING WS-QUOCIENTE-DESCARTADO                                  
002440          REMAINDER WS-Z-DIA-SEMANA                                       
002450     .                                                                    
002460 P060-FIM. EXIT.                                                          
002470                                                                          
002480 P070-RETROCEDE-DIA.                                                      
002490     IF WS-DS-DIA > 1                                                     
002500        SUBTRACT 1 FROM WS-DS-DIA                                         
002510     ELSE                                                                 
002520        IF WS-DS-MES > 1                                                  
002530           SUBTRACT 1 FROM WS-DS-MES                                      
002540        ELSE                                                              
002550           MOVE 12 TO WS-DS-MES                                           
002560           SUBTRACT 1 FROM WS-DS-ANO                                      
002570        END-IF                                                            
002580        PERFORM P080-VERIFICA-BISSEXTO THRU P080-FIM                      
002590        MOVE TB-DIAS-POR-MES(WS-DS-MES) TO WS-DIAS-NO-MES                 
002600        IF WS-DS-MES = 2 AND ANO-BISSEXTO                                 
002610           MOVE 29 TO WS-DIAS-NO-MES                                      
002620        END-IF                                                            
002630        MOVE WS-DIAS-NO-MES TO WS-DS-DIA                                  
002640     END-IF                                                               
002650     .                                                                    
002660 P070-FIM. EXIT.                                                          
002670                                                                          
002680 P080-VERIFICA-BISSEXTO.                                                  
002690     MOVE 'N' TO WS-ANO-BISSEXTO                                          
002700     DIVIDE WS-DS-ANO BY 4                                                
002710          GIVING WS-QUOCIENTE-DESCARTADO                                  
002720          REMAINDER WS-RESTO-4                                            
002730     DIVIDE WS-DS-ANO BY 100                                              
002740          GIVING WS-QUOCIENTE-DESCARTADO                                  
002750          REMAINDER WS-RESTO-100                                          
002760     DIVIDE WS-DS-ANO BY 400                                              
002770          GIVING WS-QUOCIENTE-DESCARTADO                                  
002780          REMAINDER WS-RESTO-400                                          
002790     IF WS-RESTO-400 = 0                                                  
002800        MOVE 'S' TO WS-ANO-BISSEXTO                                       
002810     ELSE                                                                 
002820        IF WS-RESTO-4 = 0 AND WS-RESTO-100 NOT = 0                        
002830           MOVE 'S' TO WS-ANO-BISSEXTO                                    
002840        END-IF                                                            
002850     END-IF                                                               
002860     .                                                                    
002870 P080-FIM. EXIT.                                                          
002880                                                                          
002890 P100-CARREGA-RANKING.                                                    
002900     OPEN INPUT USRPNTS                                                   
002910     IF NOT FS-OK                                                         
002920        DISPLAY 'PROGLBD - ERRO AO ABRIR USRPNTS: ' WS-FS                 
002930        GOBACK                                                            
002940     END-IF                                                               
002950     PERFORM P110-LE-USRPNTS THRU P110-FIM                                
002960          UNTIL FS-FIM-ARQUIVO                                            
002970     CLOSE USRPNTS                                                        
002980     .                                                                    
002990 P100-FIM. EXIT.                                                          
003000                                                                          
003010 P110-LE-USRPNTS.                                                         
003020     READ USRPNTS NEXT RECORD                                             
003030        AT END                                                            
003040           CONTINUE                                                       
003050        NOT AT END                                                        
003060           IF WS-QTD-RANKING < 5000                                       
003070              ADD 1 TO WS-QTD-RANKING                                     
003080              SET IX-RK TO WS-QTD-RANKING                                 
003090              MOVE UP-USER-ID              TO RK-USER-ID(IX-RK)           
003100              MOVE UP-TOTAL-POINTS         TO RK-PONTOS(IX-RK)            
003110              MOVE UP-CURRENT-STREAK       TO RK-SEQUENCIA(IX-RK)         
003120              MOVE UP-TOTAL-PRACTICE-COUNT TO RK-PRATICA(IX-RK)           
003130           END-IF                                                         
003140     END-READ                                                             
003150     .                                                                    
003160 P110-FIM. EXIT.                                                          
003170                                                                          
003180******************************************************************        
003190* FECHAMENTO POR PONTOS                                                   
003200******************************************************************        
003210 P200-FECHA-PONTOS.                                                       
003220     PERFORM P210-ORDENA-POR-PONTOS THRU P210-FIM                         
003230     MOVE WS-QTD-TAMANHO-PAGINA TO WS-LIMITE-LINHAS                       
003240     IF WS-QTD-RANKING < WS-LIMITE-LINHAS                                 
003250        MOVE WS-QTD-RANKING TO WS-LIMITE-LINHAS                           
003260     END-IF                                                               
003270     PERFORM P220-GRAVA-LINHA-PONTOS THRU P220-FIM                        
003280          VARYING WS-I FROM 1 BY 1                                        
003290          UNTIL WS-I > WS-LIMITE-LINHAS                                   
003300     .                                                                    
003310 P200-FIM. EXIT.                                                          
003320                                                                          
003330 P210-ORDENA-POR-PONTOS.                                                  
003340     IF WS-QTD-RANKING < 2                                                
003350        GO TO P210-FIM                                                    
003360     END-IF                                                               
003370     PERFORM P211-ORD-PONTOS-EXTERNO THRU P211-FIM                        
003380          VARYING WS-I FROM 1 BY 1                                        
003390          UNTIL WS-I > WS-QTD-RANKING - 1                                 
003400     .                                                                    
003410 P210-FIM. EXIT.                                                          
003420                                                                          
003430 P211-ORD-PONTOS-EXTERNO.                                                 
003440     MOVE WS-I TO WS-MELHOR                                               
003450     PERFORM P212-ORD-PONTOS-INTERNO THRU P212-FIM                        
003460          VARYING WS-J FROM WS-I BY 1                                     
003470          UNTIL WS-J > WS-QTD-RANKING                                     
003480     IF WS-MELHOR NOT = WS-I                                              
003490        PERFORM P290-TROCA-LINHAS THRU P290-FIM                           
003500     END-IF                                                               
003510     .                                                                    
003520 P211-FIM. EXIT.                                                          
003530                                                                          
003540 P212-ORD-PONTOS-INTERNO.                                                 
003550     IF RK-PONTOS(WS-J) > RK-PONTOS(WS-MELHOR)                            
003560        MOVE WS-J TO WS-MELHOR                                            
003570     END-IF                                                               
003580     .                                                                    
003590 P212-FIM. EXIT.                                                          
003600                                                                          
003610 P220-GRAVA-LINHA-PONTOS.                                                 
003620     SET IX-RK TO WS-I                                                    
003630     PERFORM P350-MONTA-APELIDO THRU P350-FIM                             
003640     PERFORM P340-MONTA-ENTRADA-SEMANAL THRU P340-FIM                     
003650     MOVE WS-I                TO LO-RANK                                  
003660     MOVE LW-USER-ID          TO LO-USER-ID                               
003670     MOVE WS-APELIDO-SINTETICO TO LO-NICKNAME                             
003680     MOVE LW-WEEKLY-POINTS    TO LO-METRIC-VALUE                          
003690     WRITE LO-RECORD                                                      
003700     ADD 1 TO WS-TOT-LINHAS                                               
003710     .                                                                    
003720 P220-FIM. EXIT.                                                          
003730                                                                          
003740******************************************************************        
003750* FECHAMENTO POR SEQUENCIA (STREAK)                                       
003760******************************************************************        
003770 P250-FECHA-SEQUENCIA.                                                    
003780     PERFORM P255-ORDENA-POR-SEQ THRU P255-FIM                            
003790     MOVE WS-QTD-TAMANHO-PAGINA TO WS-LIMITE-LINHAS                       
003800     IF WS-QTD-RANKING < WS-LIMITE-LINHAS                                 
003810        MOVE WS-QTD-RANKING TO WS-LIMITE-LINHAS                           
003820     END-IF                                                               
003830     PERFORM P260-GRAVA-LINHA-SEQ THRU P260-FIM                           
003840          VARYING WS-I FROM 1 BY 1                                        
003850          UNTIL WS-I > WS-LIMITE-LINHAS                                   
003860     .                                                                    
003870 P250-FIM. EXIT.                                                          
003880                                                                          
003890 P255-ORDENA-POR-SEQ.                                                     
003900     IF WS-QTD-RANKING < 2                                                
003910        GO TO P255-FIM                                                    
003920     END-IF                                                               
003930     PERFORM P256-ORD-SEQ-EXTERNO THRU P256-FIM                           
003940          VARYING WS-I FROM 1 BY 1                                        
003950          UNTIL WS-I > WS-QTD-RANKING - 1                                 
003960     .                                                                    
003970 P255-FIM. EXIT.                                                          
003980                                                                          
003990 P256-ORD-SEQ-EXTERNO.                                                    
004000     MOVE WS-I TO WS-MELHOR                                               
004010     PERFORM P257-ORD-SEQ-INTERNO THRU P257-FIM                           
004020          VARYING WS-J FROM WS-I BY 1                                     
004030          UNTIL WS-J > WS-QTD-RANKING                                     
004040     IF WS-MELHOR NOT = WS-I                                              
004050        PERFORM P290-TROCA-LINHAS THRU P290-FIM                           
004060     END-IF                                                               
004070     .                                                                    
004080 P256-FIM. EXIT.                                                          
004090                                                                          
004100 P257-ORD-SEQ-INTERNO.                                                    
004110     IF RK-SEQUENCIA(WS-J) > RK-SEQUENCIA(WS-MELHOR)                      
004120        MOVE WS-J TO WS-MELHOR                                            
004130     END-IF                                                               
004140     .                                                                    
004150 P257-FIM. EXIT.                                                          
004160                                                                          
004170 P260-GRAVA-LINHA-SEQ.                                                    
004180     SET IX-RK TO WS-I                                                    
004190     PERFORM P350-MONTA-APELIDO THRU P350-FIM                             
004200     PERFORM P340-MONTA-ENTRADA-SEMANAL THRU P340-FIM                     
004210     MOVE WS-I                 TO LO-RANK                                 
004220     MOVE LW-USER-ID           TO LO-USER-ID                              
004230     MOVE WS-APELIDO-SINTETICO TO LO-NICKNAME                             
004240     MOVE LW-WEEKLY-STREAK     TO LO-METRIC-VALUE                         
004250     WRITE LO-RECORD                                                      
004260     ADD 1 TO WS-TOT-LINHAS                                               
004270     .                                                                    
004280 P260-FIM. EXIT.                                                          
004290                                                                          
004300******************************************************************        
004310* FECHAMENTO POR VOLUME DE PRATICA                                        
004320******************************************************************        
004330 P280-FECHA-PRATICA.                                                      
004340     PERFORM P281-ORDENA-POR-PRATICA THRU P281-FIM                        
004350     MOVE WS-QTD-TAMANHO-PAGINA TO WS-LIMITE-LINHAS                       
004360     IF WS-QTD-RANKING < WS-LIMITE-LINHAS                                 
004370        MOVE WS-QTD-RANKING TO WS-LIMITE-LINHAS                           
004380     END-IF                                                               
004390     PERFORM P285-GRAVA-LINHA-PRATICA THRU P285-FIM                       
004400          VARYING WS-I FROM 1 BY 1                                        
004410          UNTIL WS-I > WS-LIMITE-LINHAS                                   
004420     .                                                                    
004430 P280-FIM. EXIT.                                                          
004440                                                                          
004450 P281-ORDENA-POR-PRATICA.                                                 
004460     IF WS-QTD-RANKING < 2                                                
004470        GO TO P281-FIM                                                    
004480     END-IF                                                               
004490     PERFORM P282-ORD-PRAT-EXTERNO THRU P282-FIM                          
004500          VARYING WS-I FROM 1 BY 1                                        
004510          UNTIL WS-I > WS-QTD-RANKING - 1                                 
004520     .                                                                    
004530 P281-FIM. EXIT.                                                          
004540                                                                          
004550 P282-ORD-PRAT-EXTERNO.                                                   
004560     MOVE WS-I TO WS-MELHOR                                               
004570     PERFORM P283-ORD-PRAT-INTERNO THRU P283-FIM                          
004580          VARYING WS-J FROM WS-I BY 1                                     
004590          UNTIL WS-J > WS-QTD-RANKING                                     
004600     IF WS-MELHOR NOT = WS-I                                              
004610        PERFORM P290-TROCA-LINHAS THRU P290-FIM                           
004620     END-IF                                                               
004630     .                                                                    
004640 P282-FIM. EXIT.                                                          
004650                                                                          
004660 P283-ORD-PRAT-INTERNO.                                                   
004670     IF RK-PRATICA(WS-J) > RK-PRATICA(WS-MELHOR)                          
004680        MOVE WS-J TO WS-MELHOR                                            
004690     END-IF                                                               
004700     .                                                                    
004710 P283-FIM. EXIT.                                                          
004720                                                                          
004730 P285-GRAVA-LINHA-PRATICA.                                                
004740     SET IX-RK TO WS-I                                                    
004750     PERFORM P350-MONTA-APELIDO THRU P350-FIM                             
004760     PERFORM P340-MONTA-ENTRADA-SEMANAL THRU P340-FIM                     
004770     MOVE WS-I                 TO LO-RANK                                 
004780     MOVE LW-USER-ID           TO LO-USER-ID                              
004790     MOVE WS-APELIDO-SINTETICO TO LO-NICKNAME                             
004800     MOVE LW-WEEKLY-PRACTICE-COUNT TO LO-METRIC-VALUE                     
004810     WRITE LO-RECORD                                                      
004820     ADD 1 TO WS-TOT-LINHAS                                               
004830     .                                                                    
004840 P285-FIM. EXIT.                                                          
004850                                                                          
004860 P290-TROCA-LINHAS.                                                       
004870     SET IX-RK TO WS-I                                                    
004880     MOVE RK-USER-ID(IX-RK)   TO WS-TROCA-USER-ID                         
004890     MOVE RK-PONTOS(IX-RK)    TO WS-TROCA-PONTOS                          
004900     MOVE RK-SEQUENCIA(IX-RK) TO WS-TROCA-SEQUENCIA                       
004910     MOVE RK-PRATICA(IX-RK)   TO WS-TROCA-PRATICA                         
004920     SET IX-RK TO WS-MELHOR                                               
004930     MOVE RK-USER-ID(IX-RK)   TO RK-USER-ID(WS-I)                         
004940     MOVE RK-PONTOS(IX-RK)    TO RK-PONTOS(WS-I)                          
004950     MOVE RK-SEQUENCIA(IX-RK) TO RK-SEQUENCIA(WS-I)                       
004960     MOVE RK-PRATICA(IX-RK)   TO RK-PRATICA(WS-I)                         
004970     MOVE WS-TROCA-USER-ID    TO RK-USER-ID(IX-RK)                        
004980     MOVE WS-TROCA-PONTOS     TO RK-PONTOS(IX-RK)                         
004990     MOVE WS-TROCA-SEQUENCIA  TO RK-SEQUENCIA(IX-RK)                      
005000     MOVE WS-TROCA-PRATICA    TO RK-PRATICA(IX-RK)                        
005010     .                                                                    
005020 P290-FIM. EXIT.                                                          
005030                                                                          
005040                                                                          
005050******************************************************************        
005060* MONTAGEM DA ENTRADA DE MEMORIA (LW-ENTRADA) E DAS TRES                  
005070* COLOCACOES DO ALUNO CORRENTE, INDEPENDENTE DO ORDENADOR DA              
005080* LINHA (PONTOS, SEQUENCIA OU PRATICA)                                    
005090******************************************************************        
005100 P340-MONTA-ENTRADA-SEMANAL.                                              
005110     MOVE RK-USER-ID(IX-RK)    TO LW-USER-ID                              
005120     MOVE WS-DATA-SEGUNDA      TO LW-WEEK-START                           
005130     MOVE RK-PONTOS(IX-RK)     TO LW-WEEKLY-POINTS                        
005140     MOVE RK-SEQUENCIA(IX-RK)  TO LW-WEEKLY-STREAK                        
005150     MOVE RK-PRATICA(IX-RK)    TO LW-WEEKLY-PRACTICE-COUNT                
005160     PERFORM P341-CONTA-MAIORES-TODAS THRU P341-FIM                       
005170     ADD 1 TO WS-QTD-MAIORES-PTS GIVING LW-RANK-POINTS                    
005180     ADD 1 TO WS-QTD-MAIORES-SEQ GIVING LW-RANK-STREAK                    
005190     ADD 1 TO WS-QTD-MAIORES-PRA GIVING LW-RANK-PRACTICE                  
005200     .                                                                    
005210 P340-FIM. EXIT.                                                          
005220                                                                          
005230 P341-CONTA-MAIORES-TODAS.                                                
005240     MOVE 0 TO WS-QTD-MAIORES-PTS                                         
005250     MOVE 0 TO WS-QTD-MAIORES-SEQ                                         
005260     MOVE 0 TO WS-QTD-MAIORES-PRA                                         
005270     PERFORM P342-COMPARA-TODAS THRU P342-FIM                             
005280          VARYING WS-J FROM 1 BY 1                                        
005290          UNTIL WS-J > WS-QTD-RANKING                                     
005300     .                                                                    
005310 P341-FIM. EXIT.                                                          
005320                                                                          
005330 P342-COMPARA-TODAS.                                                      
005340     SET IX-RK2 TO WS-J                                                   
005350     IF RK-PONTOS(IX-RK2) > RK-PONTOS(IX-RK)                              
005360        ADD 1 TO WS-QTD-MAIORES-PTS                                       
005370     END-IF                                                               
005380     IF RK-SEQUENCIA(IX-RK2) > RK-SEQUENCIA(IX-RK)                        
005390        ADD 1 TO WS-QTD-MAIORES-SEQ                                       
005400     END-IF                                                               
005410     IF RK-PRATICA(IX-RK2) > RK-PRATICA(IX-RK)                            
005420        ADD 1 TO WS-QTD-MAIORES-PRA                                       
005430     END-IF                                                               
005440     .                                                                    
005450 P342-FIM. EXIT.                                                          
005460                                                                          
005470 P350-MONTA-APELIDO.                                                      
005480*    NAO HA CADASTRO DE PERFIL/APELIDO NESTE LOTE (FICA NO                
005490*    SISTEMA ON-LINE); MONTAGEM SINTETICA A PARTIR DO ID.                 
005500     MOVE SPACES TO WS-APELIDO-SINTETICO                                  
005510     STRING 'ALUNO ' RK-USER-ID(IX-RK)                                    
005520        DELIMITED BY SIZE INTO WS-APELIDO-SINTETICO                       
005530     .                                                                    
005540 P350-FIM. EXIT.                                                          
005550                                                                          
005560******************************************************************        
005570* CONSULTA INDIVIDUAL DE POSICAO (SEM GERAR A LISTAGEM INTEIRA)           
005580******************************************************************        
005590 P400-CONSULTA-RANK.                                                      
005600     OPEN INPUT RANKQY                                                    
005610     IF FS-ARQ-INEXISTENTE                                                
005620        GO TO P400-FIM                                                    
005630     END-IF                                                               
005640     IF NOT FS-OK                                                         
005650        DISPLAY 'PROGLBD - ERRO AO ABRIR RANKQY: ' WS-FS                  
005660        GOBACK                                                            
005670     END-IF                                                               
005680     PERFORM P410-LE-RANKQY THRU P410-FIM                                 
005690          UNTIL EOF-RANKQY                                                
005700     CLOSE RANKQY                                                         
005710     .                                                                    
005720 P400-FIM. EXIT.                                                          
005730                                                                          
005740 P410-LE-RANKQY.                                                          
005750     READ RANKQY                                                          
005760        AT END                                                            
005770           MOVE 'S' TO WS-EOF-RANKQY                                      
005780        NOT AT END                                                        
005790           PERFORM P420-LOCALIZA-VALOR THRU P420-FIM                      
005800           IF WS-ACHOU-ALUNO = 'S'                                        
005810              PERFORM P430-CONTA-MAIORES THRU P430-FIM                    
005820              ADD 1 TO WS-QTD-MAIORES GIVING WS-POSICAO-ALUNO             
005830              DISPLAY 'PROGLBD - ALUNO ' RQ-STUDENT-ID                    
005840                       ' METRICA ' RQ-METRIC-CODE                         
005850                       ' POSICAO ' WS-POSICAO-ALUNO                       
005860           ELSE                                                           
005870              DISPLAY 'PROGLBD - ALUNO ' RQ-STUDENT-ID                    
005880                       ' NAO ENCONTRADO NO PLACAR'                        
005890           END-IF                                                         
005900     END-READ                                                             
005910     .                                                                    
005920 P410-FIM. EXIT.                                                          
005930                                                                          
005940 P420-LOCALIZA-VALOR.                                                     
005950     MOVE 'N' TO WS-ACHOU-ALUNO                                           
005960     MOVE 0   TO WS-VALOR-ALUNO                                           
005970     PERFORM P421-PROCURA-ALUNO THRU P421-FIM                             
005980          VARYING WS-I FROM 1 BY 1                                        
005990          UNTIL WS-I > WS-QTD-RANKING OR WS-ACHOU-ALUNO = 'S'             
006000     .                                                                    
006010 P420-FIM. EXIT.                                                          
006020                                                                          
006030 P421-PROCURA-ALUNO.                                                      
006040     SET IX-RK TO WS-I                                                    
006050     IF RK-USER-ID(IX-RK) = RQ-STUDENT-ID                                 
006060        MOVE 'S' TO WS-ACHOU-ALUNO                                        
006070        EVALUATE TRUE                                                     
006080           WHEN RQ-METRICA-PONTOS                                         
006090              MOVE RK-PONTOS(IX-RK)    TO WS-VALOR-ALUNO                  
006100           WHEN RQ-METRICA-SEQUENCIA                                      
006110              MOVE RK-SEQUENCIA(IX-RK) TO WS-VALOR-ALUNO                  
006120           WHEN RQ-METRICA-PRATICA                                        
006130              MOVE RK-PRATICA(IX-RK)   TO WS-VALOR-ALUNO                  
006140        END-EVALUATE                                                      
006150     END-IF                                                               
006160     .                                                                    
006170 P421-FIM. EXIT.                                                          
006180                                                                          
006190 P430-CONTA-MAIORES.                                                      
006200     MOVE 0 TO WS-QTD-MAIORES                                             
006210     PERFORM P431-COMPARA-MAIOR THRU P431-FIM                             
006220          VARYING WS-I FROM 1 BY 1                                        
006230          UNTIL WS-I > WS-QTD-RANKING                                     
006240     .                                                                    
006250 P430-FIM. EXIT.                                                          
006260                                                                          
006270 P431-COMPARA-MAIOR.                                                      
006280     SET IX-RK TO WS-I                                                    
006290     EVALUATE TRUE                                                        
006300        WHEN RQ-METRICA-PONTOS                                            
006310           IF RK-PONTOS(IX-RK) > WS-VALOR-ALUNO                           
006320              ADD 1 TO WS-QTD-MAIORES                                     
006330           END-IF                                                         
006340        WHEN RQ-METRICA-SEQUENCIA                                         
006350           IF RK-SEQUENCIA(IX-RK) > WS-VALOR-ALUNO                        
006360              ADD 1 TO WS-QTD-MAIORES                                     
006370           END-IF                                                         
006380        WHEN RQ-METRICA-PRATICA                                           
006390           IF RK-PRATICA(IX-RK) > WS-VALOR-ALUNO                          
006400              ADD 1 TO WS-QTD-MAIORES                                     
006410           END-IF                                                         
006420     END-EVALUATE                                                         
006430     .                                                                    
006440 P431-FIM. EXIT.                                                          
006450                                                                          
006460 END PROGRAM PROGLBD.                                                     
006470                                                                          
