000010******************************************************************        
000020* COPY   : FD-QUESTAO                                                     
000030* ARQUIVO: QUESTION-MASTER                                                
000040* TITULO : CADASTRO MESTRE DE QUESTOES DO BANCO DE EXERCICIOS             
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   1987 - nao existia; o banco de questoes so foi informatizado          
000080*          quando a rede abandonou as provas em papel.                    
000090*   2012 - criado junto com FD-KPOINT, na mesma onda do projeto           
000100*          de avaliacao adaptativa (CAT). Q-KP-ID amarra cada             
000110*          questao ao seu ponto de conhecimento em FD-KPOINT.             
000120*   2023 - Q-TYPE ganhou o segundo valor (preenchimento livre)            
000130*          quando o motor de pratica passou a aceitar respostas           
000140*          discursivas curtas alem de multipla escolha.                   
000150*                                                                         
000160* ASSIM COMO FD-KPOINT, ESTE ARQUIVO E CARREGADO INTEIRO EM               
000170* TABELA DE MEMORIA (TB-QUESTAO) E PESQUISADO POR SEARCH ALL              
000180* PELO ID DA QUESTAO OU VARRIDO POR PONTO DE CONHECIMENTO                 
000190* (Q-KP-ID) QUANDO O MOTOR DE PRATICA PRECISA SORTEAR UMA                 
000200* QUESTAO DE UM PONTO ESPECIFICO.                                         
000210******************************************************************        
000220 01  Q-RECORD.                                                            
000230*    --- chave e classificacao da questao ---------------------           
000240     05  Q-ID                       PIC 9(9).                             
000250     05  Q-KP-ID                    PIC 9(9).                             
000260     05  Q-DIFFICULTY               PIC 9V9(2).                           
000270     05  Q-TYPE                     PIC 9(1).                             
000280         88  Q-TIPO-MULTIPLA-ESCOLHA    VALUE 1.                          
000290         88  Q-TIPO-PREENCHER           VALUE 2.                          
000300*    --- controle de manutencao cadastral -----------------------         
000310     05  Q-IND-SITUACAO             PIC X(01).                            
000320         88  Q-SITUACAO-ATIVA           VALUE 'A'.                        
000330         88  Q-SITUACAO-INATIVA         VALUE 'I'.                        
000340     05  Q-DT-INCLUSAO              PIC 9(8).                             
000350     05  Q-DT-ALTERACAO             PIC 9(8).                             
000360     05  Q-USR-ALTERACAO            PIC X(8).                             
000370*    --- area reservada para expansao futura do leiaute --------          
000380     05  FILLER                     PIC X(33).                            
000390                                                                          
000400******************************************************************        
000410* VISAO ALTERNATIVA UTILIZADA PELA ROTINA DE ORDENACAO DA TABELA          
000420* EM MEMORIA POR PONTO DE CONHECIMENTO (Q-KP-ID COMO CHAVE                
000430* SECUNDARIA), SEM PRECISAR REPETIR OS NOMES DE CAMPO.                    
000440******************************************************************        
000450 01  Q-CHAVE-KP-REDEF REDEFINES Q-RECORD.                                 
000460     05  Q-CHAVE-ID                 PIC 9(9).                             
000470     05  Q-CHAVE-KP                 PIC 9(9).                             
000480     05  FILLER                     PIC X(62).                            
