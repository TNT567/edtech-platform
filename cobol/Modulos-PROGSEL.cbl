000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROGSEL.                                                     
000030 AUTHOR. P. S. ARAGAO.                                                    
000040 INSTALLATION. SISTEMA ESCOLAR - NUCLEO DE PROC. DE DADOS.                
000050 DATE-WRITTEN. 17/07/2012.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY. CONFIDENCIAL - USO INTERNO DA REDE DE ENSINO.                  
000080******************************************************************        
000090* HISTORICO DE ALTERACOES                                                 
000100*   17/07/2012 PSA  PROGRAMA ORIGINAL - CASCATA DE ESTRATEGIAS DE         
000110*                   SELECAO DE QUESTAO PARA O PROJETO DE                  
000120*                   AVALIACAO ADAPTATIVA (CAT). NAO HAVIA MODULO          
000130*                   EQUIVALENTE NO SISTEMA ANTIGO; ESTRUTURADO A          
000140*                   PARTIR DO PADRAO DE LEITURA POR CHAVE DOS             
000150*                   DEMAIS MODULOS DO LOTE. CHAMADO SIS-2012-0091.        
000160*   17/07/2012 PSA  AS TRES LISTAS (ERROS FREQUENTES, PONTOS              
000170*                   FRACOS, REVISOES DEVIDAS) SAO MONTADAS AQUI           
000180*                   MESMO, POR VARREDURA DOS ARQUIVOS RELATIVOS,          
000190*                   POIS O LOTE NAO TEM MEMORIA CACHE PROPRIA             
000200*                   NESTA INSTALACAO).                                    
000210*   05/11/2013 PSA  CORRIGIDA ORDENACAO DA LISTA DE PONTOS FRACOS,        
000220*                   QUE DEVE FICAR CRESCENTE POR DOMINIO (PIOR            
000230*                   PRIMEIRO) E NAO DECRESCENTE. CHAMADO                  
000240*                   SIS-2013-0028.                                        
000250*   19/06/2019 EJN  SORTEIO (FAIXA/ESCOLHA/QUESTAO) PASSA A VIR           
000260*                   PRONTO NO CARTAO DE PEDIDO, GERADO PELO               
000270*                   SISTEMA ON-LINE, POIS ESTE LOTE NAO TEM               
000280*                   GERADOR DE NUMERO ALEATORIO PROPRIO.                  
000290*   14/02/2022 EJN  LIMITE DAS LISTAS INTERNAS ELEVADO DE 20 PARA         
000300*                   50 PONTOS DE CONHECIMENTO. CHAMADO                    
000310*                   SIS-2022-0017.                                        
000320******************************************************************        
000330 ENVIRONMENT DIVISION.                                                    
000340 CONFIGURATION SECTION.                                                   
000350 SPECIAL-NAMES.                                                           
000360     C01 IS TOP-OF-FORM.                                                  
000370 INPUT-OUTPUT SECTION.                                                    
000380 FILE-CONTROL.                                                            
000390     SELECT STRREQ ASSIGN TO 'STRREQ'                                     
000400     ORGANIZATION IS LINE SEQUENTIAL                                      
000410     FILE STATUS IS WS-FS.                                                
000420                                                                          
000430     SELECT KPOINT ASSIGN TO 'KPOINT'                                     
000440     ORGANIZATION IS SEQUENTIAL                                           
000450     FILE STATUS IS WS-FS.                                                
000460                                                                          
000470     SELECT QUESTAO ASSIGN TO 'QUESTAO'                                   
000480     ORGANIZATION IS SEQUENTIAL                                           
000490     FILE STATUS IS WS-FS.                                                
000500                                                                          
000510     SELECT MISTAKE ASSIGN TO 'MISTAKE'                                   
000520     ORGANIZATION IS RELATIVE                                             
000530     ACCESS MODE IS DYNAMIC                                               
000540     RELATIVE KEY IS WS-MB-RRN                                            
000550     FILE STATUS IS WS-FS.                                                
000560                                                                          
000570     SELECT KSTATE ASSIGN TO 'KSTATE'                                     
000580     ORGANIZATION IS RELATIVE                                             
000590     ACCESS MODE IS DYNAMIC                                               
000600     RELATIVE KEY IS WS-KS-RRN                                            
000610     FILE STATUS IS WS-FS.                                                
000620                                                                          
000630     SELECT REVSCH ASSIGN TO 'REVSCH'                                     
000640     ORGANIZATION IS RELATIVE                                             
000650     ACCESS MODE IS DYNAMIC                                               
000660     RELATIVE KEY IS WS-RS-RRN                                            
000670     FILE STATUS IS WS-FS.                                                
000680                                                                          
000690******************************************************************        
000700 DATA DIVISION.                                                           
000710 FILE SECTION.                                                            
000720 FD  STRREQ.                                                              
000730     COPY 'Dados-FD-STRREQ.cpy'.                                          
000740                                                                          
000750 FD  KPOINT.                                                              
000760     COPY 'Dados-FD-KPOINT.cpy'.                                          
000770                                                                          
000780 FD  QUESTAO.                                                             
000790     COPY 'Dados-FD-QUESTAO.cpy'.                                         
000800                                                                          
000810 FD  MISTAKE.                                                             
000820     COPY 'Dados-FD-MISTAKE.cpy'.                                         
000830                                                                          
000840 FD  KSTATE.                                                              
000850     COPY 'Dados-FD-KSTATE.cpy'.                                          
000860                                                                          
000870 FD  REVSCH.                                                              
000880     COPY 'Dados-FD-REVSCH.cpy'.                                          
000890                                                                          
000900******************************************************************        
000910 WORKING-STORAGE SECTION.                                                 
000920 77  WS-FS                          PIC 99.                               
000930     88  FS-OK                          VALUE 0.                          
000940     88  FS-FIM-ARQUIVO                 VALUE 10.                         
000950     88  FS-ARQ-INEXISTENTE             VALUE 35.                         
000960                                                                          
000970 77  WS-EOF                         PIC X.                                
000980     88  EOF-OK                     VALUE 'S' FALSE 'N'.                  
000990                                                                          
001000 77  WS-MB-RRN                      PIC 9(7) COMP.                        
001010 77  WS-KS-RRN                      PIC 9(7) COMP.                        
001020 77  WS-RS-RRN                      PIC 9(7) COMP.                        
001030 77  WS-EXISTE-MISTAKE              PIC X VALUE 'N'.                      
001040 77  WS-EXISTE-KSTATE               PIC X VALUE 'N'.                      
001050 77  WS-EXISTE-REVSCH               PIC X VALUE 'N'.                      
001060                                                                          
001070 77  WS-DATA-EXECUCAO               PIC 9(8).                             
001080 77  WS-TOT-PROC                    PIC 9(7) COMP VALUE 0.                
001090                                                                          
001100*    --- tabela de pontos de conhecimento --------------------            
001110 01  TB-KPONTO-AREA.                                                      
001120     05  TB-KPONTO OCCURS 200 TIMES                                       
001130             ASCENDING KEY IS KP-ID-TAB                                   
001140             INDEXED BY IX-KP.                                            
001150         10  KP-ID-TAB              PIC 9(9).                             
001160         10  KP-NOME-TAB            PIC X(60).                            
001170 77  WS-QTD-KPONTO                  PIC 9(5) COMP VALUE 0.                
001180                                                                          
001190*    --- tabela de questoes --------------------------------------        
001200 01  TB-QUESTAO-AREA.                                                     
001210     05  TB-QUESTAO OCCURS 2000 TIMES                                     
001220             ASCENDING KEY IS Q-ID-TAB                                    
001230             INDEXED BY IX-Q.                                             
001240         10  Q-ID-TAB               PIC 9(9).                             
001250         10  Q-KP-TAB               PIC 9(9).                             
001260 77  WS-QTD-QUESTAO                 PIC 9(5) COMP VALUE 0.                
001270                                                                          
001280*    --- lista de erros frequentes, somada por KP, top 10 -------         
001290 01  TB-ERRO-KP-AREA.                                                     
001300     05  TB-ERRO-KP OCCURS 50 TIMES INDEXED BY IX-EK.                     
001310         10  EK-KP-ID               PIC 9(9).                             
001320         10  EK-TOTAL               PIC 9(7) COMP.                        
001330 77  WS-QTD-ERRO-KP                 PIC 9(3) COMP VALUE 0.                
001340 01  FILLER REDEFINES TB-ERRO-KP-AREA.                                    
001350     05  WS-ERRO-KP-BRUTO           PIC X(11) OCCURS 50 TIMES.            
001360                                                                          
001370*    --- lista de pontos fracos, ordenada crescente, top 5 ------         
001380 01  TB-FRACO-KP-AREA.                                                    
001390     05  TB-FRACO-KP OCCURS 50 TIMES INDEXED BY IX-FK.                    
001400         10  FK-KP-ID               PIC 9(9).                             
001410         10  FK-PROB                PIC 9V9(4).                           
001420 77  WS-QTD-FRACO-KP                PIC 9(3) COMP VALUE 0.                
001430 01  FILLER REDEFINES TB-FRACO-KP-AREA.                                   
001440     05  WS-FRACO-KP-BRUTO          PIC X(14) OCCURS 50 TIMES.            
001450                                                                          
001460*    --- lista de revisoes devidas -------------------------------        
001470 01  TB-REVISAO-KP-AREA.                                                  
001480     05  TB-REVISAO-KP OCCURS 50 TIMES INDEXED BY IX-RV.                  
001490         10  RV-KP-ID               PIC 9(9).                             
001500 77  WS-QTD-REVISAO-KP              PIC 9(3) COMP VALUE 0.                
001510                                                                          
001520*    --- campos de trabalho da troca (sort por selecao) ---------         
001530 01  WS-AREA-TROCA.                                                       
001540     05  WS-TROCA-KP-ID             PIC 9(9).                             
001550     05  WS-TROCA-TOTAL             PIC 9(7) COMP.                        
001560     05  WS-TROCA-PROB              PIC 9V9(4).                           
001570                                                                          
001580 01  WS-INDICES-SORT.                                                     
001590     05  WS-I                       PIC 9(3) COMP.                        
001600     05  WS-J                       PIC 9(3) COMP.                        
001610     05  WS-MELHOR                  PIC 9(3) COMP.                        
001620                                                                          
001630 77  WS-ACHOU-EK                    PIC X VALUE 'N'.                      
001640 77  WS-QUOCIENTE                   PIC 9(5) COMP.                        
001650 77  WS-RESTO                       PIC 9(3) COMP.                        
001660 77  WS-CONTADOR-Q                  PIC 9(5) COMP.                        
001670                                                                          
001680*    --- resultado da cascata de selecao ---------------------            
001690 01  WS-AREA-RESULTADO.                                                   
001700     05  WS-KP-SELECIONADO          PIC 9(9).                             
001710     05  WS-Q-SELECIONADO           PIC 9(9).                             
001720     05  WS-COD-ESTRATEGIA          PIC X(20).                            
001730     05  WS-NOME-ESTRATEGIA         PIC X(30).                            
001740 01  FILLER REDEFINES WS-AREA-RESULTADO.                                  
001750     05  FILLER                     PIC X(38).                            
001760     05  WS-RESULTADO-FIM           PIC X(30).                            
001770                                                                          
001780 77  WS-ROLL-BAND                   PIC 9(3) COMP.                        
001790 77  WS-ROLL-PICK                   PIC 9(3) COMP.                        
001800 77  WS-ROLL-QUEST                  PIC 9(3) COMP.                        
001810 77  WS-INDICE-ESCOLHA              PIC 9(3) COMP.                        
001820 77  WS-KP-DA-QUESTAO               PIC 9(9).                             
001830                                                                          
001840******************************************************************        
001850 LINKAGE SECTION.                                                         
001860 01  LK-DATA-EXECUCAO               PIC 9(8).                             
001870 01  LK-TOT-PROC                    PIC 9(7) COMP.                        
001880                                                                          
001890******************************************************************        
001900 PROCEDURE DIVISION USING LK-DATA-EXECUCAO                                
001910                           LK-TOT-PROC.                                   
001920                                                                          
001930 P000-CONTROLE.                                                           
001940     MOVE LK-DATA-EXECUCAO TO WS-DATA-EXECUCAO                            
001950     PERFORM P100-CARREGA-TABELAS THRU P100-FIM                           
001960     MOVE 'N' TO WS-EOF                                                   
001970     OPEN INPUT STRREQ                                                    
001980     IF NOT FS-OK                                                         
001990        DISPLAY 'PROGSEL - ERRO AO ABRIR STRREQ: ' WS-FS                  
002000        GOBACK                                                            
002010     END-IF                                                               
002020     PERFORM P200-PROCESSA-LOTE THRU P200-FIM                             
002030          UNTIL EOF-OK                                                    
002040     CLOSE STRREQ                                                         
002050     MOVE WS-TOT-PROC TO LK-TOT-PROC                                      
002060     GOBACK                                                               
002070     .                                                                    
002080 P000-FIM. EXIT.                                                          
002090                                                                          
002100 P100-CARREGA-TABELAS.                                                    
002110     OPEN INPUT KPOINT                                                    
002120     IF NOT FS-OK                                                         
002130        DISPLAY 'PROGSEL - ERRO AO ABRIR KPOINT: ' WS-FS                  
002140        GOBACK                                                            
002150     END-IF                                                               
002160     PERFORM P110-LE-KPOINT THRU P110-FIM                                 
002170          UNTIL FS-FIM-ARQUIVO                                            
002180     CLOSE KPOINT                                                         
002190                                                                          
002200     OPEN INPUT QUESTAO                                                   
002210     IF NOT FS-OK                                                         
002220        DISPLAY 'PROGSEL - ERRO AO ABRIR QUESTAO: ' WS-FS                 
002230        GOBACK                                                            
002240     END-IF                                                               
002250     PERFORM P120-LE-QUESTAO THRU P120-FIM                                
002260          UNTIL FS-FIM-ARQUIVO                                            
002270     CLOSE QUESTAO                                                        
002280     .                                                                    
002290 P100-FIM. EXIT.                                                          
002300                                                                          
002310 P110-LE-KPOINT.                                                          
002320     READ KPOINT                                                          
002330        AT END                                                            
002340           CONTINUE                                                       
002350        NOT AT END                                                        
002360           ADD 1 TO WS-QTD-KPONTO                                         
002370           SET IX-KP TO WS-QTD-KPONTO                                     
002380           MOVE KP-ID   TO KP-ID-TAB   (IX-KP)                            
002390           MOVE KP-NAME TO KP-NOME-TAB (IX-KP)                            
002400     END-READ                                                             
002410     .                                                                    
002420 P110-FIM. EXIT.                                                          
002430                                                                          
002440 P120-LE-QUESTAO.                                                         
002450     READ QUESTAO                                                         
002460        AT END                                                            
002470           CONTINUE                                                       
002480        NOT AT END                                                        
002490           ADD 1 TO WS-QTD-QUESTAO                                        
002500           SET IX-Q TO WS-QTD-QUESTAO                                     
002510           MOVE Q-ID    TO Q-ID-TAB (IX-Q)                                
002520           MOVE Q-KP-ID TO Q-KP-TAB (IX-Q)                                
002530     END-READ                                                             
002540     .                                                                    
002550 P120-FIM. EXIT.                                                          
002560                                                                          
002570 P200-PROCESSA-LOTE.                                                      
002580     READ STRREQ                                                          
002590        AT END                                                            
002600           SET EOF-OK TO TRUE                                             
002610        NOT AT END                                                        
002620           ADD 1 TO WS-TOT-PROC                                           
002630           MOVE SR-ROLL-BAND  TO WS-ROLL-BAND                             
002640           MOVE SR-ROLL-PICK  TO WS-ROLL-PICK                             
002650           MOVE SR-ROLL-QUEST TO WS-ROLL-QUEST                            
002660           PERFORM P150-MONTA-LISTAS    THRU P150-FIM                     
002670           PERFORM P300-CASCATA-SELECAO THRU P300-FIM                     
002680           PERFORM P400-ESCOLHE-QUESTAO THRU P400-FIM                     
002690           PERFORM P900-IMPRIME-RESULTADO THRU P900-FIM                   
002700     END-READ                                                             
002710     .                                                                    
002720 P200-FIM. EXIT.                                                          
002730                                                                          
002740 P150-MONTA-LISTAS.                                                       
002750     MOVE 0 TO WS-QTD-ERRO-KP                                             
002760     MOVE 0 TO WS-QTD-FRACO-KP                                            
002770     MOVE 0 TO WS-QTD-REVISAO-KP                                          
002780     PERFORM P160-CARREGA-ERROS   THRU P160-FIM                           
002790     PERFORM P170-CARREGA-FRACOS  THRU P170-FIM                           
002800     PERFORM P180-CARREGA-REVISAO THRU P180-FIM                           
002810     PERFORM P190-ORDENA-ERRO-KP  THRU P190-FIM                           
002820     PERFORM P195-ORDENA-FRACO-KP THRU P195-FIM                           
002830     IF WS-QTD-ERRO-KP > 10                                               
002840        MOVE 10 TO WS-QTD-ERRO-KP                                         
002850     END-IF                                                               
002860     IF WS-QTD-FRACO-KP > 5                                               
002870        MOVE 5 TO WS-QTD-FRACO-KP                                         
002880     END-IF                                                               
002890     .                                                                    
002900 P150-FIM. EXIT.                                                          
002910                                                                          
002920 P160-CARREGA-ERROS.                                                      
002930*    VARREDURA DO CADERNO DE ERROS DO ALUNO, ACUMULANDO POR KP.           
002940     MOVE 'N' TO WS-EXISTE-MISTAKE                                        
002950     OPEN INPUT MISTAKE                                                   
002960     IF FS-OK                                                             
002970        MOVE 'S' TO WS-EXISTE-MISTAKE                                     
002980     END-IF                                                               
002990     IF WS-EXISTE-MISTAKE = 'S'                                           
003000        PERFORM P165-LE-MISTAKE THRU P165-FIM                             
003010             UNTIL FS-FIM-ARQUIVO                                         
003020        CLOSE MISTAKE                                                     
003030     END-IF                                                               
003040     .                                                                    
003050 P160-FIM. EXIT.                                                          
003060                                                                          
003070 P165-LE-MISTAKE.                                                         
003080     READ MISTAKE NEXT RECORD                                             
003090        AT END                                                            
003100           CONTINUE                                                       
003110        NOT AT END                                                        
003120           IF MB-STUDENT-ID = SR-STUDENT-ID                               
003130              PERFORM P166-LOCALIZA-KP-QUESTAO THRU P166-FIM              
003140              PERFORM P167-ACUMULA-ERRO-KP     THRU P167-FIM              
003150           END-IF                                                         
003160     END-READ                                                             
003170     .                                                                    
003180 P165-FIM. EXIT.                                                          
003190                                                                          
003200 P166-LOCALIZA-KP-QUESTAO.                                                
003210     MOVE 0 TO WS-KP-DA-QUESTAO                                           
003220     SEARCH ALL TB-QUESTAO                                                
003230        AT END                                                            
003240           CONTINUE                                                       
003250        WHEN Q-ID-TAB(IX-Q) = MB-QUESTION-ID                              
003260           MOVE Q-KP-TAB(IX-Q) TO WS-KP-DA-QUESTAO                        
003270     END-SEARCH                                                           
003280     .                                                                    
003290 P166-FIM. EXIT.                                                          
003300                                                                          
003310 P167-ACUMULA-ERRO-KP.                                                    
003320*    PROCURA O KP NA LISTA JA MONTADA; SE NAO ACHAR, ABRE NOVA            
003330*    LINHA (ATE O LIMITE DE 50 PONTOS DE CONHECIMENTO).                   
003340     IF WS-KP-DA-QUESTAO = 0                                              
003350        GO TO P167-FIM                                                    
003360     END-IF                                                               
003370     MOVE 'N' TO WS-ACHOU-EK                                              
003380     PERFORM P168-PROCURA-ERRO-KP THRU P168-FIM                           
003390          VARYING WS-I FROM 1 BY 1                                        
003400          UNTIL WS-I > WS-QTD-ERRO-KP OR WS-ACHOU-EK = 'S'                
003410     IF WS-ACHOU-EK = 'N' AND WS-QTD-ERRO-KP < 50                         
003420        ADD 1 TO WS-QTD-ERRO-KP                                           
003430        SET IX-EK TO WS-QTD-ERRO-KP                                       
003440        MOVE WS-KP-DA-QUESTAO TO EK-KP-ID(IX-EK)                          
003450        MOVE MB-ERROR-COUNT   TO EK-TOTAL(IX-EK)                          
003460     END-IF                                                               
003470     .                                                                    
003480 P167-FIM. EXIT.                                                          
003490                                                                          
003500 P168-PROCURA-ERRO-KP.                                                    
003510     SET IX-EK TO WS-I                                                    
003520     IF EK-KP-ID(IX-EK) = WS-KP-DA-QUESTAO                                
003530        ADD MB-ERROR-COUNT TO EK-TOTAL(IX-EK)                             
003540        MOVE 'S' TO WS-ACHOU-EK                                           
003550     END-IF                                                               
003560     .                                                                    
003570 P168-FIM. EXIT.                                                          
003580                                                                          
003590 P170-CARREGA-FRACOS.                                                     
003600*    VARREDURA DO ESTADO DE DOMINIO DO ALUNO (KNOWLEDGE-STATE).           
003610     MOVE 'N' TO WS-EXISTE-KSTATE                                         
003620     OPEN INPUT KSTATE                                                    
003630     IF FS-OK                                                             
003640        MOVE 'S' TO WS-EXISTE-KSTATE                                      
003650     END-IF                                                               
003660     IF WS-EXISTE-KSTATE = 'S'                                            
003670        PERFORM P175-LE-KSTATE THRU P175-FIM                              
003680             UNTIL FS-FIM-ARQUIVO                                         
003690        CLOSE KSTATE                                                      
003700     END-IF                                                               
003710     .                                                                    
003720 P170-FIM. EXIT.                                                          
003730                                                                          
003740 P175-LE-KSTATE.                                                          
003750     READ KSTATE NEXT RECORD                                              
003760        AT END                                                            
003770           CONTINUE                                                       
003780        NOT AT END                                                        
003790           IF KS-STUDENT-ID = SR-STUDENT-ID                               
003800           AND WS-QTD-FRACO-KP < 50                                       
003810              ADD 1 TO WS-QTD-FRACO-KP                                    
003820              SET IX-FK TO WS-QTD-FRACO-KP                                
003830              MOVE KS-KP-ID        TO FK-KP-ID(IX-FK)                     
003840              MOVE KS-MASTERY-PROB TO FK-PROB (IX-FK)                     
003850           END-IF                                                         
003860     END-READ                                                             
003870     .                                                                    
003880 P175-FIM. EXIT.                                                          
003890                                                                          
003900 P180-CARREGA-REVISAO.                                                    
003910*    VARREDURA DA AGENDA DE REVISAO ESPACADA (SM-2).                      
003920     MOVE 'N' TO WS-EXISTE-REVSCH                                         
003930     OPEN INPUT REVSCH                                                    
003940     IF FS-OK                                                             
003950        MOVE 'S' TO WS-EXISTE-REVSCH                                      
003960     END-IF                                                               
003970     IF WS-EXISTE-REVSCH = 'S'                                            
003980        PERFORM P185-LE-REVSCH THRU P185-FIM                              
003990             UNTIL FS-FIM-ARQUIVO                                         
004000        CLOSE REVSCH                                                      
004010     END-IF                                                               
004020     .                                                                    
004030 P180-FIM. EXIT.                                                          
004040                                                                          
004050 P185-LE-REVSCH.                                                          
004060     READ REVSCH NEXT RECORD                                              
004070        AT END                                                            
004080           CONTINUE                                                       
004090        NOT AT END                                                        
004100           IF RS-USER-ID = SR-STUDENT-ID                                  
004110           AND RS-NEXT-REVIEW-DATE <= WS-DATA-EXECUCAO                    
004120           AND WS-QTD-REVISAO-KP < 50                                     
004130              ADD 1 TO WS-QTD-REVISAO-KP                                  
004140              SET IX-RV TO WS-QTD-REVISAO-KP                              
004150              MOVE RS-KP-ID TO RV-KP-ID(IX-RV)                            
004160           END-IF                                                         
004170     END-READ                                                             
004180     .                                                                    
004190 P185-FIM. EXIT.                                                          
004200                                                                          
004210 P190-ORDENA-ERRO-KP.                                                     
004220*    ORDENACAO POR TROCA SIMPLES - DECRESCENTE POR EK-TOTAL.              
004230     IF WS-QTD-ERRO-KP < 2                                                
004240        GO TO P190-FIM                                                    
004250     END-IF                                                               
004260     PERFORM P191-ORDENA-ERRO-EXTERNO THRU P191-FIM                       
004270          VARYING WS-I FROM 1 BY 1                                        
004280          UNTIL WS-I > WS-QTD-ERRO-KP - 1                                 
004290     .                                                                    
004300 P190-FIM. EXIT.                                                          
004310                                                                          
004320 P191-ORDENA-ERRO-EXTERNO.                                                
004330     MOVE WS-I TO WS-MELHOR                                               
004340     PERFORM P192-ORDENA-ERRO-INTERNO THRU P192-FIM                       
004350          VARYING WS-J FROM WS-I BY 1                                     
004360          UNTIL WS-J > WS-QTD-ERRO-KP                                     
004370     IF WS-MELHOR NOT = WS-I                                              
004380        MOVE EK-KP-ID(WS-I)      TO WS-TROCA-KP-ID                        
004390        MOVE EK-TOTAL(WS-I)      TO WS-TROCA-TOTAL                        
004400        MOVE EK-KP-ID(WS-MELHOR) TO EK-KP-ID(WS-I)                        
004410        MOVE EK-TOTAL(WS-MELHOR) TO EK-TOTAL(WS-I)                        
004420        MOVE WS-TROCA-KP-ID      TO EK-KP-ID(WS-MELHOR)                   
004430        MOVE WS-TROCA-TOTAL      TO EK-TOTAL(WS-MELHOR)                   
004440     END-IF                                                               
004450     .                                                                    
004460 P191-FIM. EXIT.                                                          
004470                                                                          
004480 P192-ORDENA-ERRO-INTERNO.                                                
004490     IF EK-TOTAL(WS-J) > EK-TOTAL(WS-MELHOR)                              
004500        MOVE WS-J TO WS-MELHOR                                            
004510     END-IF                                                               
004520     .                                                                    
004530 P192-FIM. EXIT.                                                          
004540                                                                          
004550 P195-ORDENA-FRACO-KP.                                                    
004560*    05/11/2013 PSA - ORDENACAO POR TROCA SIMPLES - CRESCENTE             
004570*    POR FK-PROB (PIOR DOMINIO PRIMEIRO).                                 
004580     IF WS-QTD-FRACO-KP < 2                                               
004590        GO TO P195-FIM                                                    
004600     END-IF                                                               
004610     PERFORM P196-ORDENA-FRACO-EXTERNO THRU P196-FIM                      
004620          VARYING WS-I FROM 1 BY 1                                        
004630          UNTIL WS-I > WS-QTD-FRACO-KP - 1                                
004640     .                                                                    
004650 P195-FIM. EXIT.                                                          
004660                                                                          
004670 P196-ORDENA-FRACO-EXTERNO.                                               
004680     MOVE WS-I TO WS-MELHOR                                               
004690     PERFORM P197-ORDENA-FRACO-INTERNO THRU P197-FIM                      
004700          VARYING WS-J FROM WS-I BY 1                                     
004710          UNTIL WS-J > WS-QTD-FRACO-KP                                    
004720     IF WS-MELHOR NOT = WS-I                                              
004730        MOVE FK-KP-ID(WS-I)      TO WS-TROCA-KP-ID                        
004740        MOVE FK-PROB(WS-I)       TO WS-TROCA-PROB                         
004750        MOVE FK-KP-ID(WS-MELHOR) TO FK-KP-ID(WS-I)                        
004760        MOVE FK-PROB(WS-MELHOR)  TO FK-PROB(WS-I)                         
004770        MOVE WS-TROCA-KP-ID      TO FK-KP-ID(WS-MELHOR)                   
004780        MOVE WS-TROCA-PROB       TO FK-PROB(WS-MELHOR)                    
004790     END-IF                                                               
004800     .                                                                    
004810 P196-FIM. EXIT.                                                          
004820                                                                          
004830 P197-ORDENA-FRACO-INTERNO.                                               
004840     IF FK-PROB(WS-J) < FK-PROB(WS-MELHOR)                                
004850        MOVE WS-J TO WS-MELHOR                                            
004860     END-IF                                                               
004870     .                                                                    
004880 P197-FIM. EXIT.                                                          
004890                                                                          
004900 P300-CASCATA-SELECAO.                                                    
004910*    CASCATA DE ESTRATEGIAS - CHECAGEM 1 SEMPRE VENCE, INDEPENDE          
004920*    DO SORTEIO DA FAIXA (WS-ROLL-BAND).                                  
004930     MOVE 0 TO WS-KP-SELECIONADO                                          
004940     EVALUATE TRUE                                                        
004950        WHEN SR-COM-MODO-TREINO                                           
004960           MOVE SR-DRILL-KP-ID     TO WS-KP-SELECIONADO                   
004970           MOVE 'CORRECTION_DRILL' TO WS-COD-ESTRATEGIA                   
004980           MOVE '(CORRECAO DIRIGIDA - MODO TREINO)'                       
004990                                   TO WS-NOME-ESTRATEGIA                  
005000        WHEN WS-ROLL-BAND < 40 AND WS-QTD-ERRO-KP > 0                     
005010           PERFORM P310-ESCOLHE-DA-LISTA-ERRO THRU P310-FIM               
005020           MOVE 'HIGH_FREQ_WRONG'   TO WS-COD-ESTRATEGIA                  
005030           MOVE '(REFORCO DE ERROS FREQUENTES)'                           
005040                                   TO WS-NOME-ESTRATEGIA                  
005050        WHEN WS-ROLL-BAND < 70 AND WS-QTD-FRACO-KP > 0                    
005060           PERFORM P320-ESCOLHE-DA-LISTA-FRACO THRU P320-FIM              
005070           MOVE 'WEAK_POINT'        TO WS-COD-ESTRATEGIA                  
005080           MOVE '(ATAQUE AO PONTO FRACO)'                                 
005090                                   TO WS-NOME-ESTRATEGIA                  
005100        WHEN WS-ROLL-BAND < 85 AND WS-QTD-REVISAO-KP > 0                  
005110           PERFORM P330-ESCOLHE-DA-LISTA-REVISAO THRU P330-FIM            
005120           MOVE 'SPACED_REPETITION' TO WS-COD-ESTRATEGIA                  
005130           MOVE '(REVISAO ESPACADA DEVIDA)'                               
005140                                   TO WS-NOME-ESTRATEGIA                  
005150        WHEN OTHER                                                        
005160*    FAIXA "AVANCADA" (85-94) NAO TEM FONTE DE DADOS PROPRIA E            
005170*    CAI SEMPRE AQUI, JUNTO COM QUALQUER LISTA VAZIA NAS FAIXAS           
005180*    ANTERIORES.                                                          
005190           MOVE 0                  TO WS-KP-SELECIONADO                   
005200           MOVE 'EXPLORATION'       TO WS-COD-ESTRATEGIA                  
005210           MOVE '(EXPLORACAO DE NOVO CONTEUDO)'                           
005220                                   TO WS-NOME-ESTRATEGIA                  
005230     END-EVALUATE                                                         
005240     .                                                                    
005250 P300-FIM. EXIT.                                                          
005260                                                                          
005270 P310-ESCOLHE-DA-LISTA-ERRO.                                              
005280     DIVIDE WS-ROLL-PICK BY WS-QTD-ERRO-KP                                
005290        GIVING WS-QUOCIENTE REMAINDER WS-RESTO                            
005300     ADD 1 TO WS-RESTO GIVING WS-INDICE-ESCOLHA                           
005310     SET IX-EK TO WS-INDICE-ESCOLHA                                       
005320     MOVE EK-KP-ID(IX-EK) TO WS-KP-SELECIONADO                            
005330     .                                                                    
005340 P310-FIM. EXIT.                                                          
005350                                                                          
005360 P320-ESCOLHE-DA-LISTA-FRACO.                                             
005370     DIVIDE WS-ROLL-PICK BY WS-QTD-FRACO-KP                               
005380        GIVING WS-QUOCIENTE REMAINDER WS-RESTO                            
005390     ADD 1 TO WS-RESTO GIVING WS-INDICE-ESCOLHA                           
005400     SET IX-FK TO WS-INDICE-ESCOLHA                                       
005410     MOVE FK-KP-ID(IX-FK) TO WS-KP-SELECIONADO                            
005420     .                                                                    
005430 P320-FIM. EXIT.                                                          
005440                                                                          
005450 P330-ESCOLHE-DA-LISTA-REVISAO.                                           
005460     DIVIDE WS-ROLL-PICK BY WS-QTD-REVISAO-KP                             
005470        GIVING WS-QUOCIENTE REMAINDER WS-RESTO                            
005480     ADD 1 TO WS-RESTO GIVING WS-INDICE-ESCOLHA                           
005490     SET IX-RV TO WS-INDICE-ESCOLHA                                       
005500     MOVE RV-KP-ID(IX-RV) TO WS-KP-SELECIONADO                            
005510     .                                                                    
005520 P330-FIM. EXIT.                                                          
005530                                                                          
005540 P400-ESCOLHE-QUESTAO.                                                    
005550*    ESCOLHE UMA QUESTAO DO KP SELECIONADO; SE O KP NAO TEM               
005560*    QUESTAO CADASTRADA (OU NENHUM KP FOI SELECIONADO NA FAIXA            
005570*    DE EXPLORACAO), CAI PARA UMA QUESTAO ALEATORIA DO BANCO              
005580*    INTEIRO, PELO SORTEIO SR-ROLL-QUEST.                                 
005590     MOVE 0 TO WS-Q-SELECIONADO                                           
005600     MOVE 0 TO WS-CONTADOR-Q                                              
005610     IF WS-KP-SELECIONADO NOT = 0                                         
005620        PERFORM P410-CONTA-QUESTOES-KP THRU P410-FIM                      
005630             VARYING IX-Q FROM 1 BY 1                                     
005640             UNTIL IX-Q > WS-QTD-QUESTAO                                  
005650     END-IF                                                               
005660     IF WS-CONTADOR-Q > 0                                                 
005670        DIVIDE WS-ROLL-QUEST BY WS-CONTADOR-Q                             
005680           GIVING WS-QUOCIENTE REMAINDER WS-RESTO                         
005690        ADD 1 TO WS-RESTO GIVING WS-INDICE-ESCOLHA                        
005700        MOVE 0 TO WS-CONTADOR-Q                                           
005710        PERFORM P420-ESCOLHE-ENESIMA-KP THRU P420-FIM                     
005720             VARYING IX-Q FROM 1 BY 1                                     
005730             UNTIL IX-Q > WS-QTD-QUESTAO                                  
005740                OR WS-Q-SELECIONADO NOT = 0                               
005750     ELSE                                                                 
005760        IF WS-QTD-QUESTAO > 0                                             
005770           DIVIDE WS-ROLL-QUEST BY WS-QTD-QUESTAO                         
005780              GIVING WS-QUOCIENTE REMAINDER WS-RESTO                      
005790           ADD 1 TO WS-RESTO GIVING WS-INDICE-ESCOLHA                     
005800           SET IX-Q TO WS-INDICE-ESCOLHA                                  
005810           MOVE Q-ID-TAB(IX-Q) TO WS-Q-SELECIONADO                        
005820        END-IF                                                            
005830     END-IF                                                               
005840     .                                                                    
005850 P400-FIM. EXIT.                                                          
005860                                                                          
005870 P410-CONTA-QUESTOES-KP.                                                  
005880     IF Q-KP-TAB(IX-Q) = WS-KP-SELECIONADO                                
005890        ADD 1 TO WS-CONTADOR-Q                                            
005900     END-IF                                                               
005910     .                                                                    
005920 P410-FIM. EXIT.                                                          
005930                                                                          
005940 P420-ESCOLHE-ENESIMA-KP.                                                 
005950     IF Q-KP-TAB(IX-Q) = WS-KP-SELECIONADO                                
005960        ADD 1 TO WS-CONTADOR-Q                                            
005970        IF WS-CONTADOR-Q = WS-INDICE-ESCOLHA                              
005980           MOVE Q-ID-TAB(IX-Q) TO WS-Q-SELECIONADO                        
005990        END-IF                                                            
006000     END-IF                                                               
006010     .                                                                    
006020 P420-FIM. EXIT.                                                          
006030                                                                          
006040 P900-IMPRIME-RESULTADO.                                                  
006050     DISPLAY 'PROGSEL - ALUNO ' SR-STUDENT-ID                             
006060              ' QUESTAO ' WS-Q-SELECIONADO                                
006070              ' ESTRATEGIA ' WS-COD-ESTRATEGIA                            
006080              ' ' WS-NOME-ESTRATEGIA                                      
006090     .                                                                    
006100 P900-FIM. EXIT.                                                          
006110                                                                          
006120 END PROGRAM PROGSEL.                                                     

