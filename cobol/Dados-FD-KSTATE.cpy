000010******************************************************************        
000020* COPY   : FD-KSTATE                                                      
000030* ARQUIVO: KNOWLEDGE-STATE-FILE                                           
000040* TITULO : ESTADO DE DOMINIO (MASTERY) POR ALUNO/PONTO                    
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2012 - criado como arquivo RELATIVO (sem manipulador ISAM             
000080*          disponivel nesta instalacao); a chave composta                 
000090*          (aluno, ponto de conhecimento) e mantida fora do               
000100*          registro, numa tabela indice em memoria                        
000110*          (TB-KSTATE-IDX) que resolve o RRN de cada par antes            
000120*          de qualquer READ/WRITE/REWRITE.                                
000130*   2019 - acrescentada a data de ultima postagem para permitir           
000140*          auditoria de quando cada dominio foi recalculado.              
000150*                                                                         
000160* REGISTRO NOVO OU AUSENTE NA TABELA INDICE => PROBABILIDADE              
000170* CORRENTE ASSUMIDA COMO KP-P-INIT DO PONTO (VER REGRA BKT).              
000180******************************************************************        
000190 01  KS-RECORD.                                                           
000200     05  KS-STUDENT-ID              PIC 9(9).                             
000210     05  KS-KP-ID                   PIC 9(9).                             
000220     05  KS-MASTERY-PROB            PIC 9V9(4).                           
000230     05  KS-DT-POSTAGEM             PIC 9(8).                             
000240     05  FILLER                     PIC X(19).                            
