000010******************************************************************        
000020* COPY   : WS-PSESS                                                       
000030* TITULO : ACUMULADOR DE SESSAO DE PRATICA (PRACTICE-SESSION)             
000040*          - NAO E ARQUIVO. O SISTEMA ON-LINE ORIGINAL GRAVAVA            
000050*          UMA LINHA POR SESSAO NUMA TABELA RELACIONAL; ESTE              
000060*          LOTE RECONSTROI O EQUIVALENTE DE UMA SESSAO DO DIA             
000070*          POR QUEBRA DE CONTROLE SOBRE LOG-STUDENT-ID AO VARRER          
000080*          STUDENT-EXERCISE-LOG-IN (VER Modulos-PROGGOL).                 
000090******************************************************************        
000100 01  PS-AREA.                                                             
000110     05  PS-USER-ID                 PIC 9(9).                             
000120     05  PS-SESSION-DATE            PIC 9(8).                             
000130     05  PS-DURATION-MINUTES        PIC 9(3).                             
000140     05  PS-QUESTIONS-ATTEMPTED     PIC 9(3).                             
000150     05  PS-QUESTIONS-CORRECT       PIC 9(3).                             
000160     05  FILLER                     PIC X(10).                            
