000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROGSTG.                                                     
000030 AUTHOR. E. J. NAKAMURA.                                                  
000040 INSTALLATION. SISTEMA ESCOLAR - NUCLEO DE PROC. DE DADOS.                
000050 DATE-WRITTEN. 28/10/2023.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY. CONFIDENCIAL - USO INTERNO DA REDE DE ENSINO.                  
000080******************************************************************        
000090* HISTORICO DE ALTERACOES                                                 
000100*   28/10/2023 EJN  PROGRAMA ORIGINAL - GRAVACAO DE VALORES-              
000110*                   PADRAO DE PREFERENCIAS PARA ALUNO NOVO E              
000120*                   AMARRACAO DE CONTA DE RESPONSAVEL POR CODIGO          
000130*                   DE CONVITE. ADAPTADO DO PADRAO DE CADASTRO            
000140*                   POR CHAVE DOS DEMAIS MODULOS DO LOTE.                 
000150*                   CHAMADO SIS-2023-0208.                                
000160*   28/10/2023 EJN  SE NAO HOUVER CARTAO DE PEDIDO NA FILA                
000170*                   (ARQUIVO INEXISTENTE), O MODULO SE ENCERRA            
000180*                   SEM ERRO - O LOTE NOTURNO NAO DEPENDE DE              
000190*                   HAVER PEDIDO DE PREFERENCIAS TODA NOITE.              
000200*                   CHAMADO SIS-2023-0208.                                
000210*   11/12/2023 EJN  CODIGO DE CONVITE INVALIDO PASSA A SER                
000220*                   CONTABILIZADO SEPARADO DOS PEDIDOS ACEITOS,           
000230*                   NO RELATORIO. CHAMADO SIS-2023-0231.                  
000240******************************************************************        
000250 ENVIRONMENT DIVISION.                                                    
000260 CONFIGURATION SECTION.                                                   
000270 SPECIAL-NAMES.                                                           
000280     C01 IS TOP-OF-FORM.                                                  
000290 INPUT-OUTPUT SECTION.                                                    
000300 FILE-CONTROL.                                                            
000310     SELECT STGREQ ASSIGN TO 'STGREQ'                                     
000320     ORGANIZATION IS LINE SEQUENTIAL                                      
000330     FILE STATUS IS WS-FS.                                                
000340                                                                          
000350     SELECT USTNGS ASSIGN TO 'USTNGS'                                     
000360     ORGANIZATION IS RELATIVE                                             
000370     ACCESS MODE IS DYNAMIC                                               
000380     RELATIVE KEY IS WS-ST-RRN                                            
000390     FILE STATUS IS WS-FS.                                                
000400                                                                          
000410******************************************************************        
000420 DATA DIVISION.                                                           
000430 FILE SECTION.                                                            
000440 FD  STGREQ.                                                              
000450     COPY 'Dados-FD-STGREQ.cpy'.                                          
000460                                                                          
000470 FD  USTNGS.                                                              
000480     COPY 'Dados-FD-USTNGS.cpy'.                                          
000490                                                                          
000500******************************************************************        
000510 WORKING-STORAGE SECTION.                                                 
000520 77  WS-FS                          PIC 99.                               
000530     88  FS-OK                          VALUE 0.                          
000540     88  FS-FIM-ARQUIVO                 VALUE 10.                         
000550     88  FS-ARQ-INEXISTENTE             VALUE 35.                         
000560                                                                          
000570 77  WS-EOF                         PIC X.                                
000580     88  EOF-OK                     VALUE 'S' FALSE 'N'.                  
000590                                                                          
000600 77  WS-ST-RRN                      PIC 9(7) COMP.                        
000610 77  WS-PROX-RRN                    PIC 9(7) COMP VALUE 0.                
000620 77  WS-ACHOU-ST                    PIC X.                                
000630     88  ACHOU-ST-SIM                   VALUE 'S'.                        
000640 77  WS-HA-PEDIDOS                  PIC X VALUE 'S'.                      
000650                                                                          
000660*    --- indice em memoria ID-ALUNO -> RRN de USTNGS -------------        
000670 01  TB-USTNGS-IDX-AREA.                                                  
000680     05  TB-USTNGS-IDX OCCURS 5000 TIMES                                  
000690             INDEXED BY IX-ST.                                            
000700         10  ST-IDX-ALUNO           PIC 9(9).                             
000710         10  ST-IDX-RRN             PIC 9(7) COMP.                        
000720 77  WS-QTD-USTNGS                  PIC 9(7) COMP VALUE 0.                
000730                                                                          
000740*    --- visao alternativa usada so para limpar a area toda ----          
000750 01  FILLER REDEFINES TB-USTNGS-IDX-AREA.                                 
000760     05  WS-USTNGS-IDX-BRUTO        PIC X(16) OCCURS 5000 TIMES.          
000770                                                                          
000780*    --- constantes dos valores-padrao (REGRA SETTINGS) -------           
000790 01  WS-VALORES-PADRAO.                                                   
000800     05  WS-PADRAO-META-DIARIA      PIC 9(3) VALUE 30.                    
000810     05  WS-PADRAO-DIFICULDADE      PIC 9(3) VALUE 50.                    
000820     05  WS-PADRAO-MODO-CORRECAO    PIC 9(1) VALUE 0.                     
000830     05  WS-PADRAO-PAUSA-NOTURNA    PIC 9(1) VALUE 1.                     
000840     05  WS-PADRAO-NOTIFICACAO      PIC 9(1) VALUE 1.                     
000850 01  FILLER REDEFINES WS-VALORES-PADRAO.                                  
000860     05  WS-PADRAO-BRUTO            PIC X(9).                             
000870                                                                          
000880 01  WS-CONSTANTE-CONVITE           PIC X(9) VALUE 'PARENT888'.           
000890 77  WS-PARENT-ID-FIXO              PIC 9(9) VALUE 999.                   
000900 77  WS-LIMITE-TEMPO-FIXO           PIC 9(3) VALUE 120.                   
000910                                                                          
000920 01  WS-TOTAIS.                                                           
000930     05  WS-TOT-PROC                PIC 9(7) COMP VALUE 0.                
000940     05  WS-TOT-NOVOS                PIC 9(7) COMP VALUE 0.               
000950     05  WS-TOT-VINCULOS-OK          PIC 9(7) COMP VALUE 0.               
000960     05  WS-TOT-VINCULOS-REJ         PIC 9(7) COMP VALUE 0.               
000970                                                                          
000980******************************************************************        
000990 LINKAGE SECTION.                                                         
001000 01  LK-DATA-EXECUCAO               PIC 9(8).                             
001010 01  LK-DATA-EXEC-DECOMP REDEFINES LK-DATA-EXECUCAO.                      
001020     05  LK-DE-ANO                  PIC 9(4).                             
001030     05  LK-DE-MES                  PIC 9(2).                             
001040     05  LK-DE-DIA                  PIC 9(2).                             
001050                                                                          
001060******************************************************************        
001070 PROCEDURE DIVISION USING LK-DATA-EXECUCAO.                               
001080                                                                          
001090 P000-CONTROLE.                                                           
001100     DISPLAY 'PROGSTG - PREFERENCIAS - PROCESSAMENTO DE '                 
001110              LK-DE-DIA '/' LK-DE-MES '/' LK-DE-ANO                       
001120     PERFORM P100-ABRE-USTNGS THRU P100-FIM                               
001130     PERFORM P150-ABRE-STGREQ THRU P150-FIM                               
001140     IF WS-HA-PEDIDOS = 'S'                                               
001150        PERFORM P200-PROCESSA-LOTE THRU P200-FIM                          
001160             UNTIL EOF-OK                                                 
001170        CLOSE STGREQ                                                      
001180     END-IF                                                               
001190     CLOSE USTNGS                                                         
001200     PERFORM P900-RELATORIO THRU P900-FIM                                 
001210     GOBACK                                                               
001220     .                                                                    
001230 P000-FIM. EXIT.                                                          
001240                                                                          
001250 P100-ABRE-USTNGS.                                                        
001260     MOVE 0 TO WS-QTD-USTNGS                                              
001270     MOVE 0 TO WS-PROX-RRN                                                
001280     OPEN I-O USTNGS                                                      
001290     IF FS-ARQ-INEXISTENTE                                                
001300        CLOSE USTNGS                                                      
001310        OPEN OUTPUT USTNGS                                                
001320        CLOSE USTNGS                                                      
001330        OPEN I-O USTNGS                                                   
001340     END-IF                                                               
001350     IF NOT FS-OK                                                         
001360        DISPLAY 'PROGSTG - ERRO AO ABRIR USTNGS: ' WS-FS                  
001370        GOBACK                                                            
001380     END-IF                                                               
001390     MOVE 1 TO WS-ST-RRN                                                  
001400     PERFORM P110-LE-USTNGS THRU P110-FIM                                 
001410          UNTIL FS-FIM-ARQUIVO                                            
001420     .                                                                    
001430 P100-FIM. EXIT.                                                          
001440                                                                          
001450 P110-LE-USTNGS.                                                          
001460     READ USTNGS NEXT RECORD                                              
001470        AT END                                                            
001480           CONTINUE                                                       
001490        NOT AT END                                                        
001500           ADD 1 TO WS-QTD-USTNGS                                         
001510           SET IX-ST TO WS-QTD-USTNGS                                     
001520           MOVE ST-USER-ID TO ST-IDX-ALUNO(IX-ST)                         
001530           MOVE WS-ST-RRN  TO ST-IDX-RRN  (IX-ST)                         
001540           IF WS-ST-RRN > WS-PROX-RRN                                     
001550              MOVE WS-ST-RRN TO WS-PROX-RRN                               
001560           END-IF                                                         
001570     END-READ                                                             
001580     .                                                                    
001590 P110-FIM. EXIT.                                                          
001600                                                                          
001610 P150-ABRE-STGREQ.                                                        
001620*    28/10/2023 EJN - SEM CARTAO DE PEDIDO NA FILA, O MODULO              
001630*    SIMPLESMENTE NAO TEM O QUE FAZER NESTA NOITE.                        
001640     MOVE 'N' TO WS-EOF                                                   
001650     MOVE 'S' TO WS-HA-PEDIDOS                                            
001660     OPEN INPUT STGREQ                                                    
001670     IF FS-ARQ-INEXISTENTE                                                
001680        MOVE 'N' TO WS-HA-PEDIDOS                                         
001690     ELSE                                                                 
001700        IF NOT FS-OK                                                      
001710           DISPLAY 'PROGSTG - ERRO AO ABRIR STGREQ: ' WS-FS               
001720           MOVE 'N' TO WS-HA-PEDIDOS                                      
001730        END-IF                                                            
001740     END-IF                                                               
001750     .                                                                    
001760 P150-FIM. EXIT.                                                          
001770                                                                          
001780 P200-PROCESSA-LOTE.                                                      
001790     READ STGREQ                                                          
001800        AT END                                                            
001810           SET EOF-OK TO TRUE                                             
001820        NOT AT END                                                        
001830           ADD 1 TO WS-TOT-PROC                                           
001840           PERFORM P210-LOCALIZA-ALUNO THRU P210-FIM                      
001850           EVALUATE TRUE                                                  
001860              WHEN SQ-PEDIDO-ALUNO-NOVO                                   
001870                 PERFORM P300-GRAVA-PADRAO   THRU P300-FIM                
001880              WHEN SQ-PEDIDO-VINCULO                                      
001890                 PERFORM P400-AMARRA-RESPONSAVEL THRU P400-FIM            
001900              WHEN OTHER                                                  
001910                 DISPLAY 'PROGSTG - TIPO DE PEDIDO INVALIDO: '            
001920                          SQ-TIPO-PEDIDO                                  
001930           END-EVALUATE                                                   
001940     END-READ                                                             
001950     .                                                                    
001960 P200-FIM. EXIT.                                                          
001970                                                                          
001980 P210-LOCALIZA-ALUNO.                                                     
001990     MOVE 'N' TO WS-ACHOU-ST                                              
002000     SET IX-ST TO 1                                                       
002010     SEARCH TB-USTNGS-IDX                                                 
002020        AT END                                                            
002030           CONTINUE                                                       
002040        WHEN ST-IDX-ALUNO(IX-ST) = SQ-STUDENT-ID                          
002050           MOVE 'S' TO WS-ACHOU-ST                                        
002060           MOVE ST-IDX-RRN(IX-ST) TO WS-ST-RRN                            
002070           READ USTNGS                                                    
002080              INVALID KEY                                                 
002090                 DISPLAY 'PROGSTG - RRN INVALIDO EM USTNGS'               
002100           END-READ                                                       
002110     END-SEARCH                                                           
002120     .                                                                    
002130 P210-FIM. EXIT.                                                          
002140                                                                          
002150 P300-GRAVA-PADRAO.                                                       
002160*    REGRA SETTINGS - ALUNO NOVO SO RECEBE OS VALORES-PADRAO              
002170*    SE AINDA NAO TIVER REGISTRO DE PREFERENCIAS GRAVADO.                 
002180     IF ACHOU-ST-SIM                                                      
002190        CONTINUE                                                          
002200     ELSE                                                                 
002210        ADD 1 TO WS-PROX-RRN                                              
002220        MOVE WS-PROX-RRN            TO WS-ST-RRN                          
002230        MOVE SQ-STUDENT-ID          TO ST-USER-ID                         
002240        MOVE WS-PADRAO-META-DIARIA  TO ST-DAILY-GOAL                      
002250        MOVE WS-PADRAO-DIFICULDADE  TO ST-DIFFICULTY-PREFERENCE           
002260        MOVE WS-PADRAO-MODO-CORRECAO                                      
002270                                    TO ST-CORRECTION-MODE                 
002280        MOVE WS-PADRAO-PAUSA-NOTURNA                                      
002290                                    TO ST-NIGHT-PAUSE                     
002300        MOVE WS-PADRAO-NOTIFICACAO  TO ST-NOTIFY-DAILY                    
002310        MOVE 0                      TO ST-PARENT-ID                       
002320        MOVE 0                      TO ST-DAILY-TIME-LIMIT                
002330        WRITE ST-RECORD                                                   
002340           INVALID KEY                                                    
002350              DISPLAY 'PROGSTG - FALHA AO GRAVAR PADRAO'                  
002360           NOT INVALID KEY                                                
002370              ADD 1 TO WS-TOT-NOVOS                                       
002380              ADD 1 TO WS-QTD-USTNGS                                      
002390              SET IX-ST TO WS-QTD-USTNGS                                  
002400              MOVE SQ-STUDENT-ID TO ST-IDX-ALUNO(IX-ST)                   
002410              MOVE WS-ST-RRN     TO ST-IDX-RRN  (IX-ST)                   
002420        END-WRITE                                                         
002430     END-IF                                                               
002440     .                                                                    
002450 P300-FIM. EXIT.                                                          
002460                                                                          
002470 P400-AMARRA-RESPONSAVEL.                                                 
002480*    REGRA SETTINGS - CODIGO DE CONVITE TEM DE SER EXATAMENTE             
002490*    "PARENT888"; QUALQUER OUTRO VALOR E REJEITADO. O ALUNO               
002500*    PRECISA JA TER REGISTRO DE PREFERENCIAS (CRIADO PELO                 
002510*    PEDIDO TIPO 1) PARA RECEBER O VINCULO.                               
002520     IF SQ-CODIGO-CONVITE NOT = WS-CONSTANTE-CONVITE                      
002530        ADD 1 TO WS-TOT-VINCULOS-REJ                                      
002540        GO TO P400-FIM                                                    
002550     END-IF                                                               
002560     IF NOT ACHOU-ST-SIM                                                  
002570        ADD 1 TO WS-TOT-VINCULOS-REJ                                      
002580        GO TO P400-FIM                                                    
002590     END-IF                                                               
002600     MOVE WS-PARENT-ID-FIXO    TO ST-PARENT-ID                            
002610     MOVE WS-LIMITE-TEMPO-FIXO TO ST-DAILY-TIME-LIMIT                     
002620     REWRITE ST-RECORD                                                    
002630        INVALID KEY                                                       
002640           DISPLAY 'PROGSTG - FALHA AO GRAVAR VINCULO'                    
002650        NOT INVALID KEY                                                   
002660           ADD 1 TO WS-TOT-VINCULOS-OK                                    
002670     END-REWRITE                                                          
002680     .                                                                    
002690 P400-FIM. EXIT.                                                          
002700                                                                          
002710 P900-RELATORIO.                                                          
002720     DISPLAY ' '                                                          
002730     DISPLAY '----------------------------------------'                   
002740     DISPLAY '  PROGSTG - PREFERENCIAS / VINCULOS      '                  
002750     DISPLAY '----------------------------------------'                   
002760     DISPLAY '  PEDIDOS PROCESSADOS ..: ' WS-TOT-PROC                     
002770     DISPLAY '  PADROES NOVOS GRAVADOS: ' WS-TOT-NOVOS                    
002780     DISPLAY '  VINCULOS ACEITOS .....: ' WS-TOT-VINCULOS-OK              
002790     DISPLAY '  VINCULOS REJEITADOS ..: ' WS-TOT-VINCULOS-REJ             
002800     DISPLAY '----------------------------------------'                   
002810     .                                                                    
002820 P900-FIM. EXIT.                                                          
002830                                                                          
002840 END PROGRAM PROGSTG.                                                     
002850                                                                          
