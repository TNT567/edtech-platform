000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROGMST.                                                     
000030 AUTHOR. E. J. NAKAMURA.                                                  
000040 INSTALLATION. SISTEMA ESCOLAR - NUCLEO DE PROC. DE DADOS.                
000050 DATE-WRITTEN. 28/10/2023.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY. CONFIDENCIAL - USO INTERNO DA REDE DE ENSINO.                  
000080******************************************************************        
000090* HISTORICO DE ALTERACOES                                                 
000100*   28/10/2023 EJN  PROGRAMA ORIGINAL - RELATORIO DE ESTATISTICA          
000110*                   DO CADERNO DE ERROS POR ALUNO (RESOLVIDOS,            
000120*                   ABERTOS E TOP-5 PONTOS DE CONHECIMENTO POR            
000130*                   ERRO ACUMULADO). ADAPTADO DA VARREDURA E DO           
000140*                   ORDENADOR POR TROCA JA USADOS NA CASCATA DE           
000150*                   SELECAO (PROGSEL). CHAMADO SIS-2023-0208.             
000160*   30/11/2023 EJN  RELATORIO PASSA A SAIR SO NO CONSOLE (SEM             
000170*                   ARQUIVO DE SAIDA); NAO HA IMPRESSORA                  
000180*                   RESERVADA PARA ESTE LOTE. CHAMADO                     
000190*                   SIS-2023-0244.                                        
000200******************************************************************        
000210 ENVIRONMENT DIVISION.                                                    
000220 CONFIGURATION SECTION.                                                   
000230 SPECIAL-NAMES.                                                           
000240     C01 IS TOP-OF-FORM.                                                  
000250 INPUT-OUTPUT SECTION.                                                    
000260 FILE-CONTROL.                                                            
000270     SELECT MSTREQ ASSIGN TO 'MSTREQ'                                     
000280     ORGANIZATION IS LINE SEQUENTIAL                                      
000290     FILE STATUS IS WS-FS.                                                
000300                                                                          
000310     SELECT KPOINT ASSIGN TO 'KPOINT'                                     
000320     ORGANIZATION IS SEQUENTIAL                                           
000330     FILE STATUS IS WS-FS.                                                
000340                                                                          
000350     SELECT QUESTAO ASSIGN TO 'QUESTAO'                                   
000360     ORGANIZATION IS SEQUENTIAL                                           
000370     FILE STATUS IS WS-FS.                                                
000380                                                                          
000390     SELECT MISTAKE ASSIGN TO 'MISTAKE'                                   
000400     ORGANIZATION IS RELATIVE                                             
000410     ACCESS MODE IS DYNAMIC                                               
000420     RELATIVE KEY IS WS-MB-RRN                                            
000430     FILE STATUS IS WS-FS.                                                
000440                                                                          
000450******************************************************************        
000460 DATA DIVISION.                                                           
000470 FILE SECTION.                                                            
000480 FD  MSTREQ.                                                              
000490     COPY 'Dados-FD-MSTREQ.cpy'.                                          
000500                                                                          
000510 FD  KPOINT.                                                              
000520     COPY 'Dados-FD-KPOINT.cpy'.                                          
000530                                                                          
000540 FD  QUESTAO.                                                             
000550     COPY 'Dados-FD-QUESTAO.cpy'.                                         
000560                                                                          
000570 FD  MISTAKE.                                                             
000580     COPY 'Dados-FD-MISTAKE.cpy'.                                         
000590                                                                          
000600******************************************************************        
000610 WORKING-STORAGE SECTION.                                                 
000620 77  WS-FS                          PIC 99.                               
000630     88  FS-OK                          VALUE 0.                          
000640     88  FS-FIM-ARQUIVO                 VALUE 10.                         
000650     88  FS-ARQ-INEXISTENTE             VALUE 35.                         
000660                                                                          
000670 77  WS-EOF                         PIC X.                                
000680     88  EOF-OK                     VALUE 'S' FALSE 'N'.                  
000690                                                                          
000700 77  WS-MB-RRN                      PIC 9(7) COMP.                        
000710 77  WS-EXISTE-MISTAKE              PIC X VALUE 'N'.                      
000720 77  WS-TOT-PROC                    PIC 9(7) COMP VALUE 0.                
000730                                                                          
000740*    --- tabela de pontos de conhecimento --------------------            
000750 01  TB-KPONTO-AREA.                                                      
000760     05  TB-KPONTO OCCURS 200 TIMES                                       
000770             ASCENDING KEY IS KP-ID-TAB                                   
000780             INDEXED BY IX-KP.                                            
000790         10  KP-ID-TAB              PIC 9(9).                             
000800         10  KP-NOME-TAB            PIC X(60).                            
000810 77  WS-QTD-KPONTO                  PIC 9(5) COMP VALUE 0.                
000820                                                                          
000830*    --- tabela de questoes --------------------------------------        
000840 01  TB-QUESTAO-AREA.                                                     
000850     05  TB-QUESTAO OCCURS 2000 TIMES                                     
000860             ASCENDING KEY IS Q-ID-TAB                                    
000870             INDEXED BY IX-Q.                                             
000880         10  Q-ID-TAB               PIC 9(9).                             
000890         10  Q-KP-TAB               PIC 9(9).                             
000900 77  WS-QTD-QUESTAO                 PIC 9(5) COMP VALUE 0.                
000910                                                                          
000920*    --- acumulador de erros por KP, para o aluno da rodada -----         
000930 01  TB-ERRO-KP-AREA.                                                     
000940     05  TB-ERRO-KP OCCURS 50 TIMES INDEXED BY IX-EK.                     
000950         10  EK-KP-ID               PIC 9(9).                             
000960         10  EK-TOTAL               PIC 9(7) COMP.                        
000970 77  WS-QTD-ERRO-KP                 PIC 9(3) COMP VALUE 0.                
000980 01  FILLER REDEFINES TB-ERRO-KP-AREA.                                    
000990     05  WS-ERRO-KP-BRUTO           PIC X(11) OCCURS 50 TIMES.            
001000                                                                          
001010*    --- campo de troca do ordenador -------------------------            
001020 01  WS-AREA-TROCA.                                                       
001030     05  WS-TROCA-KP-ID             PIC 9(9).                             
001040     05  WS-TROCA-TOTAL             PIC 9(7) COMP.                        
001050 01  FILLER REDEFINES WS-AREA-TROCA.                                      
001060     05  WS-TROCA-BRUTA             PIC X(16).                            
001070                                                                          
001080 01  WS-INDICES-SORT.                                                     
001090     05  WS-I                       PIC 9(3) COMP.                        
001100     05  WS-J                       PIC 9(3) COMP.                        
001110     05  WS-MELHOR                  PIC 9(3) COMP.                        
001120                                                                          
001130 77  WS-ACHOU-EK                    PIC X VALUE 'N'.                      
001140 77  WS-KP-DA-QUESTAO               PIC 9(9).                             
001150                                                                          
001160 01  WS-CONTADORES-ALUNO.                                                 
001170     05  WS-QTD-RESOLVIDOS          PIC 9(7) COMP VALUE 0.                
001180     05  WS-QTD-ABERTOS             PIC 9(7) COMP VALUE 0.                
001190                                                                          
001200******************************************************************        
001210 LINKAGE SECTION.                                                         
001220 01  LK-DATA-EXECUCAO               PIC 9(8).                             
001230 01  LK-DATA-EXEC-DECOMP REDEFINES LK-DATA-EXECUCAO.                      
001240     05  LK-DE-ANO                  PIC 9(4).                             
001250     05  LK-DE-MES                  PIC 9(2).                             
001260     05  LK-DE-DIA                  PIC 9(2).                             
001270 01  LK-TOT-PROC                    PIC 9(7) COMP.                        
001280                                                                          
001290******************************************************************        
001300 PROCEDURE DIVISION USING LK-DATA-EXECUCAO                                
001310                           LK-TOT-PROC.                                   
001320                                                                          
001330 P000-CONTROLE.                                                           
001340     DISPLAY 'PROGMST - ESTATISTICA DE ERROS - PROCESSAMENTO DE '         
001350              LK-DE-DIA '/' LK-DE-MES '/' LK-DE-ANO                       
001360     PERFORM P100-CARREGA-TABELAS THRU P100-FIM                           
001370     MOVE 'N' TO WS-EOF                                                   
001380     OPEN INPUT MSTREQ                                                    
001390     IF NOT FS-OK                                                         
001400        DISPLAY 'PROGMST - ERRO AO ABRIR MSTREQ: ' WS-FS                  
001410        GOBACK                                                            
001420     END-IF                                                               
001430     PERFORM P200-PROCESSA-LOTE THRU P200-FIM                             
001440          UNTIL EOF-OK                                                    
001450     CLOSE MSTREQ                                                         
001460     MOVE WS-TOT-PROC TO LK-TOT-PROC                                      
001470     GOBACK                                                               
001480     .                                                                    
001490 P000-FIM. EXIT.                                                          
001500                                                                          
001510 P100-CARREGA-TABELAS.                                                    
001520     OPEN INPUT KPOINT                                                    
001530     IF NOT FS-OK                                                         
001540        DISPLAY 'PROGMST - ERRO AO ABRIR KPOINT: ' WS-FS                  
001550        GOBACK                                                            
001560     END-IF                                                               
001570     PERFORM P110-LE-KPOINT THRU P110-FIM                                 
001580          UNTIL FS-FIM-ARQUIVO                                            
001590     CLOSE KPOINT                                                         
001600                                                                          
001610     OPEN INPUT QUESTAO                                                   
001620     IF NOT FS-OK                                                         
001630        DISPLAY 'PROGMST - ERRO AO ABRIR QUESTAO: ' WS-FS                 
001640        GOBACK                                                            
001650     END-IF                                                               
001660     PERFORM P120-LE-QUESTAO THRU P120-FIM                                
001670          UNTIL FS-FIM-ARQUIVO                                            
001680     CLOSE QUESTAO                                                        
001690     .                                                                    
001700 P100-FIM. EXIT.                                                          
001710                                                                          
001720 P110-LE-KPOINT.                                                          
001730     READ KPOINT                                                          
001740        AT END                                                            
001750           CONTINUE                                                       
001760        NOT AT END                                                        
001770           ADD 1 TO WS-QTD-KPONTO                                         
001780           SET IX-KP TO WS-QTD-KPONTO                                     
001790           MOVE KP-ID   TO KP-ID-TAB   (IX-KP)                            
001800           MOVE KP-NAME TO KP-NOME-TAB (IX-KP)                            
001810     END-READ                                                             
001820     .                                                                    
001830 P110-FIM. EXIT.                                                          
001840                                                                          
001850 P120-LE-QUESTAO.                                                         
001860     READ QUESTAO                                                         
001870        AT END                                                            
001880           CONTINUE                                                       
001890        NOT AT END                                                        
001900           ADD 1 TO WS-QTD-QUESTAO                                        
001910           SET IX-Q TO WS-QTD-QUESTAO                                     
001920           MOVE Q-ID    TO Q-ID-TAB (IX-Q)                                
001930           MOVE Q-KP-ID TO Q-KP-TAB (IX-Q)                                
001940     END-READ                                                             
001950     .                                                                    
001960 P120-FIM. EXIT.                                                          
001970                                                                          
001980 P200-PROCESSA-LOTE.                                                      
001990     READ MSTREQ                                                          
002000        AT END                                                            
002010           SET EOF-OK TO TRUE                                             
002020        NOT AT END                                                        
002030           ADD 1 TO WS-TOT-PROC                                           
002040           PERFORM P250-APURA-ALUNO   THRU P250-FIM                       
002050           PERFORM P900-IMPRIME-RELATORIO THRU P900-FIM                   
002060     END-READ                                                             
002070     .                                                                    
002080 P200-FIM. EXIT.                                                          
002090                                                                          
002100 P250-APURA-ALUNO.                                                        
002110     MOVE 0 TO WS-QTD-ERRO-KP                                             
002120     MOVE 0 TO WS-QTD-RESOLVIDOS                                          
002130     MOVE 0 TO WS-QTD-ABERTOS                                             
002140     MOVE 'N' TO WS-EXISTE-MISTAKE                                        
002150     OPEN INPUT MISTAKE                                                   
002160     IF FS-OK                                                             
002170        MOVE 'S' TO WS-EXISTE-MISTAKE                                     
002180     END-IF                                                               
002190     IF WS-EXISTE-MISTAKE = 'S'                                           
002200        PERFORM P260-LE-MISTAKE THRU P260-FIM                             
002210             UNTIL FS-FIM-ARQUIVO                                         
002220        CLOSE MISTAKE                                                     
002230     END-IF                                                               
002240     PERFORM P290-ORDENA-ERRO-KP THRU P290-FIM                            
002250     IF WS-QTD-ERRO-KP > 5                                                
002260        MOVE 5 TO WS-QTD-ERRO-KP                                          
002270     END-IF                                                               
002280     .                                                                    
002290 P250-FIM. EXIT.                                                          
002300                                                                          
002310 P260-LE-MISTAKE.                                                         
002320     READ MISTAKE NEXT RECORD                                             
002330        AT END                                                            
002340           CONTINUE                                                       
002350        NOT AT END                                                        
002360           IF MB-STUDENT-ID = MQ-STUDENT-ID                               
002370              IF MB-IS-RESOLVED = 1                                       
002380                 ADD 1 TO WS-QTD-RESOLVIDOS                               
002390              ELSE                                                        
002400                 ADD 1 TO WS-QTD-ABERTOS                                  
002410              END-IF                                                      
002420              PERFORM P265-LOCALIZA-KP-QUESTAO THRU P265-FIM              
002430              PERFORM P270-ACUMULA-ERRO-KP     THRU P270-FIM              
002440           END-IF                                                         
002450     END-READ                                                             
002460     .                                                                    
002470 P260-FIM. EXIT.                                                          
002480                                                                          
002490 P265-LOCALIZA-KP-QUESTAO.                                                
002500     MOVE 0 TO WS-KP-DA-QUESTAO                                           
002510     SEARCH ALL TB-QUESTAO                                                
002520        AT END                                                            
002530           CONTINUE                                                       
002540        WHEN Q-ID-TAB(IX-Q) = MB-QUESTION-ID                              
002550           MOVE Q-KP-TAB(IX-Q) TO WS-KP-DA-QUESTAO                        
002560     END-SEARCH                                                           
002570     .                                                                    
002580 P265-FIM. EXIT.                                                          
002590                                                                          
002600 P270-ACUMULA-ERRO-KP.                                                    
002610     IF WS-KP-DA-QUESTAO = 0                                              
002620        GO TO P270-FIM                                                    
002630     END-IF                                                               
002640     MOVE 'N' TO WS-ACHOU-EK                                              
002650     PERFORM P275-PROCURA-ERRO-KP THRU P275-FIM                           
002660          VARYING WS-I FROM 1 BY 1                                        
002670          UNTIL WS-I > WS-QTD-ERRO-KP OR WS-ACHOU-EK = 'S'                
002680     IF WS-ACHOU-EK = 'N' AND WS-QTD-ERRO-KP < 50                         
002690        ADD 1 TO WS-QTD-ERRO-KP                                           
002700        SET IX-EK TO WS-QTD-ERRO-KP                                       
002710        MOVE WS-KP-DA-QUESTAO TO EK-KP-ID(IX-EK)                          
002720        MOVE MB-ERROR-COUNT   TO EK-TOTAL(IX-EK)                          
002730     END-IF                                                               
002740     .                                                                    
002750 P270-FIM. EXIT.                                                          
002760                                                                          
002770 P275-PROCURA-ERRO-KP.                                                    
002780     SET IX-EK TO WS-I                                                    
002790     IF EK-KP-ID(IX-EK) = WS-KP-DA-QUESTAO                                
002800        ADD MB-ERROR-COUNT TO EK-TOTAL(IX-EK)                             
002810        MOVE 'S' TO WS-ACHOU-EK                                           
002820     END-IF                                                               
002830     .                                                                    
002840 P275-FIM. EXIT.                                                          
002850                                                                          
002860 P290-ORDENA-ERRO-KP.                                                     
002870*    ORDENACAO POR TROCA SIMPLES - DECRESCENTE POR EK-TOTAL.              
002880     IF WS-QTD-ERRO-KP < 2                                                
002890        GO TO P290-FIM                                                    
002900     END-IF                                                               
002910     PERFORM P291-ORDENA-EXTERNO THRU P291-FIM                            
002920          VARYING WS-I FROM 1 BY 1                                        
002930          UNTIL WS-I > WS-QTD-ERRO-KP - 1                                 
002940     .                                                                    
002950 P290-FIM. EXIT.                                                          
002960                                                                          
002970 P291-ORDENA-EXTERNO.                                                     
002980     MOVE WS-I TO WS-MELHOR                                               
002990     PERFORM P292-ORDENA-INTERNO THRU P292-FIM                            
003000          VARYING WS-J FROM WS-I BY 1                                     
003010          UNTIL WS-J > WS-QTD-ERRO-KP                                     
003020     IF WS-MELHOR NOT = WS-I                                              
003030        MOVE EK-KP-ID(WS-I)      TO WS-TROCA-KP-ID                        
003040        MOVE EK-TOTAL(WS-I)      TO WS-TROCA-TOTAL                        
003050        MOVE EK-KP-ID(WS-MELHOR) TO EK-KP-ID(WS-I)                        
003060        MOVE EK-TOTAL(WS-MELHOR) TO EK-TOTAL(WS-I)                        
003070        MOVE WS-TROCA-KP-ID      TO EK-KP-ID(WS-MELHOR)                   
003080        MOVE WS-TROCA-TOTAL      TO EK-TOTAL(WS-MELHOR)                   
003090     END-IF                                                               
003100     .                                                                    
003110 P291-FIM. EXIT.                                                          
003120                                                                          
003130 P292-ORDENA-INTERNO.                                                     
003140     IF EK-TOTAL(WS-J) > EK-TOTAL(WS-MELHOR)                              
003150        MOVE WS-J TO WS-MELHOR                                            
003160     END-IF                                                               
003170     .                                                                    
003180 P292-FIM. EXIT.                                                          
003190                                                                          
003200 P900-IMPRIME-RELATORIO.                                                  
003210     DISPLAY ' '                                                          
003220     DISPLAY '----------------------------------------'                   
003230     DISPLAY '  PROGMST - CADERNO DE ERROS - ALUNO '                      
003240              MQ-STUDENT-ID                                               
003250     DISPLAY '----------------------------------------'                   
003260     DISPLAY '  RESOLVIDOS ...........: ' WS-QTD-RESOLVIDOS               
003270     DISPLAY '  EM ABERTO .............: ' WS-QTD-ABERTOS                 
003280     DISPLAY '  TOP-5 PONTOS DE CONHECIMENTO POR ERRO:'                   
003290     PERFORM P910-IMPRIME-LINHA-TOPO THRU P910-FIM                        
003300          VARYING WS-I FROM 1 BY 1                                        
003310          UNTIL WS-I > WS-QTD-ERRO-KP                                     
003320     DISPLAY '----------------------------------------'                   
003330     .                                                                    
003340 P900-FIM. EXIT.                                                          
003350                                                                          
003360 P910-IMPRIME-LINHA-TOPO.                                                 
003370     SET IX-EK TO WS-I                                                    
003380     MOVE 0 TO WS-KP-DA-QUESTAO                                           
003390     SET IX-KP TO 1                                                       
003400     SEARCH ALL TB-KPONTO                                                 
003410        AT END                                                            
003420           CONTINUE                                                       
003430        WHEN KP-ID-TAB(IX-KP) = EK-KP-ID(IX-EK)                           
003440           CONTINUE                                                       
003450     END-SEARCH                                                           
003460     DISPLAY '     ' EK-KP-ID(IX-EK) ' ' KP-NOME-TAB(IX-KP)               
003470              ' - ' EK-TOTAL(IX-EK) ' ERRO(S)'                            
003480     .                                                                    
003490 P910-FIM. EXIT.                                                          
003500                                                                          
003510 END PROGRAM PROGMST.                                                     
003520                                                                          
