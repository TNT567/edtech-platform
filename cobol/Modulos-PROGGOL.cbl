000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROGGOL.                                                     
000030 AUTHOR. E. J. NAKAMURA.                                                  
000040 INSTALLATION. SISTEMA ESCOLAR - NUCLEO DE PROC. DE DADOS.                
000050 DATE-WRITTEN. 20/11/2023.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY. CONFIDENCIAL - USO INTERNO DA REDE DE ENSINO.                  
000080******************************************************************        
000090* HISTORICO DE ALTERACOES                                                 
000100*   20/11/2023 EJN  PROGRAMA ORIGINAL - LOTE DE META DIARIA DE            
000110*                   PRATICA. QUEBRA DE CONTROLE POR ALUNO SOBRE           
000120*                   O MOVIMENTO DE RESPOSTAS DO DIA, JA QUE ESTE          
000130*                   LOTE NAO TEM UMA "SESSAO" GRAVADA COMO TAL -          
000140*                   CADA RESPOSTA CONTA 1 QUESTAO E O TEMPO EM            
000150*                   SEGUNDOS CONVERTIDO PARA MINUTO. CHAMADO              
000160*                   SIS-2023-0225.                                        
000170*   20/11/2023 EJN  RESGATE DE PREMIO FIXO DE 50 PONTOS, UMA SO           
000180*                   VEZ POR META BATIDA. CHAMADO SIS-2023-0225.           
000190*   14/12/2023 EJN  LISTAGEM-CALENDARIO DA JANELA DE 7 DIAS               
000200*                   ANTERIORES A DATA DE EXECUCAO, SEM ROTINA DE          
000210*                   DATA DISPONIVEL NESTE LOTE - RETROCESSO DE            
000220*                   DATA FEITO NA MARRA, DIA A DIA, POR TABELA DE         
000230*                   DURACAO DE MES E REGRA DE ANO BISSEXTO.               
000240*                   CHAMADO SIS-2023-0239.                                
000250*   22/01/2024 EJN  PLACAR (USRPNTS) PASSA A SER ATUALIZADO PARA          
000260*                   TODO ALUNO PROCESSADO NO DIA, E NAO SO PARA           
000270*                   QUEM BATE A META - CONTADORES VITALICIOS DE           
000280*                   QUESTOES/ACERTOS/MINUTOS E A SEQUENCIA DE DIAS        
000290*                   DE ATIVIDADE (STREAK) NAO ESTAVAM SENDO POSTAD        
000300*                   NO PLACAR, DEIXANDO O RANKING DO FECHAMENTO           
000310*                   SEMANAL (VER Modulos-PROGLBD) SEMPRE ZERADO OU        
000320*                   EMPATADO NESSAS DUAS COLUNAS. CHAMADO                 
000330*                   SIS-2024-0038.                                        
000340******************************************************************        
000350 ENVIRONMENT DIVISION.                                                    
000360 CONFIGURATION SECTION.                                                   
000370 SPECIAL-NAMES.                                                           
000380     C01 IS TOP-OF-FORM.                                                  
000390 INPUT-OUTPUT SECTION.                                                    
000400 FILE-CONTROL.                                                            
000410     SELECT EXERLOG ASSIGN TO 'EXERLOG'                                   
000420     ORGANIZATION IS LINE SEQUENTIAL                                      
000430     FILE STATUS IS WS-FS.                                                
000440                                                                          
000450     SELECT DLYGOAL ASSIGN TO 'DLYGOAL'                                   
000460     ORGANIZATION IS RELATIVE                                             
000470     ACCESS MODE IS DYNAMIC                                               
000480     RELATIVE KEY IS WS-DG-RRN                                            
000490     FILE STATUS IS WS-FS.                                                
000500                                                                          
000510     SELECT USRPNTS ASSIGN TO 'USRPNTS'                                   
000520     ORGANIZATION IS RELATIVE                                             
000530     ACCESS MODE IS DYNAMIC                                               
000540     RELATIVE KEY IS WS-UP-RRN                                            
000550     FILE STATUS IS WS-FS.                                                
000560                                                                          
000570******************************************************************        
000580 DATA DIVISION.                                                           
000590 FILE SECTION.                                                            
000600 FD  EXERLOG.                                                             
000610     COPY 'Dados-FD-EXERLOG.cpy'.                                         
000620                                                                          
000630 FD  DLYGOAL.                                                             
000640     COPY 'Dados-FD-DLYGOAL.cpy'.                                         
000650                                                                          
000660 FD  USRPNTS.                                                             
000670     COPY 'Dados-FD-USRPNTS.cpy'.                                         
000680                                                                          
000690******************************************************************        
000700 WORKING-STORAGE SECTION.                                                 
000710 77  WS-FS                          PIC 99.                               
000720     88  FS-OK                          VALUE 0.                          
000730     88  FS-FIM-ARQUIVO                 VALUE 10.                         
000740     88  FS-ARQ-INEXISTENTE             VALUE 35.                         
000750                                                                          
000760 77  WS-EOF-LOG                     PIC X VALUE 'N'.                      
000770     88  EOF-LOG                    VALUE 'S'.                            
000780                                                                          
000790 77  WS-DG-RRN                      PIC 9(7) COMP.                        
000800 77  WS-UP-RRN                      PIC 9(7) COMP.                        
000810 77  WS-PROX-DG-RRN                 PIC 9(7) COMP VALUE 0.                
000820 77  WS-PROX-UP-RRN                 PIC 9(7) COMP VALUE 0.                
000830 77  WS-TOT-PROC                    PIC 9(7) COMP VALUE 0.                
000840                                                                          
000850*    --- indice em memoria META DIARIA (usuario,data) -> RRN -----        
000860 01  TB-DLYGOAL-IDX-AREA.                                                 
000870     05  TB-DLYGOAL-IDX OCCURS 5000 TIMES INDEXED BY IX-DG.               
000880         10  DG-IDX-USUARIO         PIC 9(9).                             
000890         10  DG-IDX-DATA            PIC 9(8).                             
000900         10  DG-IDX-RRN             PIC 9(7) COMP.                        
000910 77  WS-QTD-DLYGOAL                 PIC 9(5) COMP VALUE 0.                
000920 01  FILLER REDEFINES TB-DLYGOAL-IDX-AREA.                                
000930     05  WS-DLYGOAL-IDX-BRUTO       PIC X(24) OCCURS 5000 TIMES.          
000940                                                                          
000950*    --- indice em memoria PLACAR (usuario) -> RRN ------------           
000960 01  TB-USRPNTS-IDX-AREA.                                                 
000970     05  TB-USRPNTS-IDX OCCURS 5000 TIMES INDEXED BY IX-UP.               
000980         10  UP-IDX-USUARIO         PIC 9(9).                             
000990         10  UP-IDX-RRN             PIC 9(7) COMP.                        
001000 77  WS-QTD-USRPNTS                 PIC 9(5) COMP VALUE 0.                
001010 01  FILLER REDEFINES TB-USRPNTS-IDX-AREA.                                
001020     05  WS-USRPNTS-IDX-BRUTO       PIC X(16) OCCURS 5000 TIMES.          
001030                                                                          
001040*    --- acumulador de sessao (quebra de controle por aluno) -----        
001050     COPY 'Dados-WS-PSESS.cpy'.                                           
001060                                                                          
001070 77  WS-STUD-ATUAL                  PIC 9(9) VALUE 0.                     
001080 77  WS-HA-ALUNO-PENDENTE           PIC X VALUE 'N'.                      
001090 77  WS-SEGUNDOS-ACUM               PIC 9(7) COMP VALUE 0.                
001100 77  WS-MINUTOS-CALC                PIC 9(3) COMP.                        
001110 77  WS-RESTO-DESCARTADO            PIC 9(3) COMP.                        
001120                                                                          
001130 77  WS-ACHOU-DG                    PIC X VALUE 'N'.                      
001140 77  WS-ACHOU-UP                    PIC X VALUE 'N'.                      
001150                                                                          
001160 01  WS-INDICES.                                                          
001170     05  WS-I                       PIC 9(5) COMP.                        
001180                                                                          
001190*    --- fracao da meta e faixa de intensidade (regra GOAL) ---           
001200 01  WS-AREA-INTENSIDADE.                                                 
001210     05  WS-FRACAO-Q-MIL            PIC 9(5) COMP.                        
001220     05  WS-INTENSIDADE             PIC 9(1).                             
001230                                                                          
001240*    --- retrocesso de data para o calendario, sem rotina --------        
001250 01  WS-DATA-CALENDARIO.                                                  
001260     05  WS-DC-ANO                  PIC 9(4).                             
001270     05  WS-DC-MES                  PIC 9(2).                             
001280     05  WS-DC-DIA                  PIC 9(2).                             
001290 01  WS-DATA-CALEND-NUM REDEFINES WS-DATA-CALENDARIO PIC 9(8).            
001300                                                                          
001310 01  TB-DIAS-POR-MES-AREA.                                                
001320     05  TB-DIAS-POR-MES PIC 9(2) VALUE 31 OCCURS 12 TIMES.               
001330 77  WS-DIAS-NO-MES                 PIC 9(2) COMP.                        
001340 77  WS-ANO-BISSEXTO                PIC X VALUE 'N'.                      
001350 77  WS-RESTO-4                     PIC 9(3) COMP.                        
001360 77  WS-RESTO-100                   PIC 9(3) COMP.                        
001370 77  WS-RESTO-400                   PIC 9(3) COMP.                        
001380 77  WS-QUOCIENTE-DESCARTADO        PIC 9(7) COMP.                        
001390 77  WS-CONTADOR-DIAS               PIC 9(3) COMP.                        
001400 77  WS-DIAS-JANELA                 PIC 9(3) COMP VALUE 7.                
001410                                                                          
001420******************************************************************        
001430 LINKAGE SECTION.                                                         
001440 01  LK-DATA-EXECUCAO               PIC 9(8).                             
001450 01  LK-TOT-PROC                    PIC 9(7) COMP.                        
001460                                                                          
001470******************************************************************        
001480 PROCEDURE DIVISION USING LK-DATA-EXECUCAO                                
001490                           LK-TOT-PROC.                                   
001500                                                                          
001510 P000-CONTROLE.                                                           
001520     MOVE 28 TO TB-DIAS-POR-MES(2)                                        
001530     MOVE 31 TO TB-DIAS-POR-MES(1)                                        
001540     MOVE 30 TO TB-DIAS-POR-MES(4)                                        
001550     MOVE 31 TO TB-DIAS-POR-MES(3)                                        
001560     MOVE 31 TO TB-DIAS-POR-MES(5)                                        
001570     MOVE 30 TO TB-DIAS-POR-MES(6)                                        
001580     MOVE 31 TO TB-DIAS-POR-MES(7)                                        
001590     MOVE 31 TO TB-DIAS-POR-MES(8)                                        
001600     MOVE 30 TO TB-DIAS-POR-MES(9)                                        
001610     MOVE 31 TO TB-DIAS-POR-MES(10)                                       
001620     MOVE 30 TO TB-DIAS-POR-MES(11)                                       
001630     MOVE 31 TO TB-DIAS-POR-MES(12)                                       
001640                                                                          
001650     PERFORM P100-ABRE-DLYGOAL THRU P100-FIM                              
001660     PERFORM P150-ABRE-USRPNTS THRU P150-FIM                              
001670                                                                          
001680     MOVE 'N' TO WS-EOF-LOG                                               
001690     OPEN INPUT EXERLOG                                                   
001700     IF NOT FS-OK                                                         
001710        DISPLAY 'PROGGOL - ERRO AO ABRIR EXERLOG: ' WS-FS                 
001720        GOBACK                                                            
001730     END-IF                                                               
001740     PERFORM P200-PROCESSA-LOTE THRU P200-FIM                             
001750          UNTIL EOF-LOG                                                   
001760     IF WS-HA-ALUNO-PENDENTE = 'S'                                        
001770        PERFORM P290-FECHA-ALUNO THRU P290-FIM                            
001780     END-IF                                                               
001790     CLOSE EXERLOG                                                        
001800     CLOSE DLYGOAL                                                        
001810     CLOSE USRPNTS                                                        
001820     MOVE WS-TOT-PROC TO LK-TOT-PROC                                      
001830     GOBACK                                                               
001840     .                                                                    
001850 P000-FIM. EXIT.                                                          
001860                                                                          
001870******************************************************************        
001880* ABERTURA DOS ARQUIVOS RELATIVOS E CARGA DOS INDICES EM MEMORIA          
001890******************************************************************        
001900 P100-ABRE-DLYGOAL.                                                       
001910     OPEN I-O DLYGOAL                                                     
001920     IF FS-ARQ-INEXISTENTE                                                
001930        CLOSE DLYGOAL                                                     
001940        OPEN OUTPUT DLYGOAL                                               
001950        CLOSE DLYGOAL                                                     
001960        OPEN I-O DLYGOAL                                                  
001970     END-IF                                                               
001980     IF NOT FS-OK                                                         
001990        DISPLAY 'PROGGOL - ERRO AO ABRIR DLYGOAL: ' WS-FS                 
002000        GOBACK                                                            
002010     END-IF                                                               
002020     MOVE 1 TO WS-DG-RRN                                                  
002030     PERFORM P110-LE-DLYGOAL THRU P110-FIM                                
002040          UNTIL FS-FIM-ARQUIVO                                            
002050     .                                                                    
002060 P100-FIM. EXIT.                                                          
002070                                                                          
002080 P110-LE-DLYGOAL.                                                         
002090     READ DLYGOAL NEXT RECORD                                             
002100        AT END                                                            
002110           CONTINUE                                                       
002120        NOT AT END                                                        
002130           ADD 1 TO WS-QTD-DLYGOAL                                        
002140           SET IX-DG TO WS-QTD-DLYGOAL                                    
002150           MOVE DG-USER-ID   TO DG-IDX-USUARIO(IX-DG)                     
002160           MOVE DG-GOAL-DATE TO DG-IDX-DATA(IX-DG)                        
002170           MOVE WS-DG-RRN    TO DG-IDX-RRN(IX-DG)                         
002180           MOVE WS-DG-RRN    TO WS-PROX-DG-RRN                            
002190     END-READ                                                             
002200     .                                                                    
002210 P110-FIM. EXIT.                                                          
002220                                                                          
002230 P150-ABRE-USRPNTS.                                                       
002240     OPEN I-O USRPNTS                                                     
002250     IF FS-ARQ-INEXISTENTE                                                
002260        CLOSE USRPNTS                                                     
002270        OPEN OUTPUT USRPNTS                                               
002280        CLOSE USRPNTS                                                     
002290        OPEN I-O USRPNTS                                                  
002300     END-IF                                                               
002310     IF NOT FS-OK                                                         
002320        DISPLAY 'PROGGOL - ERRO AO ABRIR USRPNTS: ' WS-FS                 
002330        GOBACK                                                            
002340     END-IF                                                               
002350     MOVE 1 TO WS-UP-RRN                                                  
002360     PERFORM P160-LE-USRPNTS THRU P160-FIM                                
002370          UNTIL FS-FIM-ARQUIVO                                            
002380     .                                                                    
002390 P150-FIM. EXIT.                                                          
002400                                                                          
002410 P160-LE-USRPNTS.                                                         
002420     READ USRPNTS NEXT RECORD                                             
002430        AT END                                                            
002440           CONTINUE                                                       
002450        NOT AT END                                                        
002460           ADD 1 TO WS-QTD-USRPNTS                                        
002470           SET IX-UP TO WS-QTD-USRPNTS                                    
002480           MOVE UP-USER-ID TO UP-IDX-USUARIO(IX-UP)                       
002490           MOVE WS-UP-RRN  TO UP-IDX-RRN(IX-UP)                           
002500           MOVE WS-UP-RRN  TO WS-PROX-UP-RRN                              
002510     END-READ                                                             
002520     .                                                                    
002530 P160-FIM. EXIT.                                                          
002540                                                                          
002550******************************************************************        
002560* VARREDURA DO MOVIMENTO DO DIA, COM QUEBRA DE CONTROLE POR ALUNO         
002570******************************************************************        
002580 P200-PROCESSA-LOTE.                                                      
002590     READ EXERLOG                                                         
002600        AT END                                                            
002610           SET EOF-LOG TO TRUE                                            
002620        NOT AT END                                                        
002630           IF WS-HA-ALUNO-PENDENTE = 'S' AND                              
002640              LOG-STUDENT-ID NOT = WS-STUD-ATUAL                          
002650              PERFORM P290-FECHA-ALUNO THRU P290-FIM                      
002660           END-IF                                                         
002670           IF WS-HA-ALUNO-PENDENTE = 'N'                                  
002680              PERFORM P210-ABRE-ALUNO THRU P210-FIM                       
002690           END-IF                                                         
002700           PERFORM P220-ACUMULA-RESPOSTA THRU P220-FIM                    
002710     END-READ                                                             
002720     .                                                                    
002730 P200-FIM. EXIT.                                                          
002740                                                                          
002750 P210-ABRE-ALUNO.                                                         
002760     MOVE LOG-STUDENT-ID  TO WS-STUD-ATUAL                                
002770     MOVE 'S'             TO WS-HA-ALUNO-PENDENTE                         
002780     MOVE LOG-STUDENT-ID  TO PS-USER-ID                                   
002790     MOVE LK-DATA-EXECUCAO TO PS-SESSION-DATE                             
002800     MOVE 0 TO PS-DURATION-MINUTES                                        
002810     MOVE 0 TO PS-QUESTIONS-ATTEMPTED                                     
002820     MOVE 0 TO PS-QUESTIONS-CORRECT                                       
002830     MOVE 0 TO WS-SEGUNDOS-ACUM                                           
002840     .                                                                    
002850 P210-FIM. EXIT.                                                          
002860                                                                          
002870 P220-ACUMULA-RESPOSTA.                                                   
002880     ADD 1 TO PS-QUESTIONS-ATTEMPTED                                      
002890     IF LOG-RESULT-CORRETO                                                
002900        ADD 1 TO PS-QUESTIONS-CORRECT                                     
002910     END-IF                                                               
002920     ADD LOG-DURATION-SEC TO WS-SEGUNDOS-ACUM                             
002930     .                                                                    
002940 P220-FIM. EXIT.                                                          
002950                                                                          
002960 P290-FECHA-ALUNO.                                                        
002970     DIVIDE WS-SEGUNDOS-ACUM BY 60                                        
002980          GIVING WS-MINUTOS-CALC                                          
002990          REMAINDER WS-RESTO-DESCARTADO                                   
003000     MOVE WS-MINUTOS-CALC TO PS-DURATION-MINUTES                          
003010     ADD 1 TO WS-TOT-PROC                                                 
003020     PERFORM P300-ATUALIZA-META   THRU P300-FIM                           
003030     PERFORM P350-ATUALIZA-PLACAR THRU P350-FIM                           
003040     PERFORM P400-RESGATA-PREMIO  THRU P400-FIM                           
003050     PERFORM P500-CALENDARIO      THRU P500-FIM                           
003060     MOVE 'N' TO WS-HA-ALUNO-PENDENTE                                     
003070     .                                                                    
003080 P290-FIM. EXIT.                                                          
003090                                                                          
003100******************************************************************        
003110* ATUALIZACAO DA META DIARIA (REGRA GOAL)                                 
003120******************************************************************        
003130 P300-ATUALIZA-META.                                                      
003140     PERFORM P310-LOCALIZA-DLYGOAL THRU P310-FIM                          
003150     IF WS-ACHOU-DG = 'N'                                                 
003160        MOVE PS-USER-ID       TO DG-USER-ID                               
003170        MOVE LK-DATA-EXECUCAO TO DG-GOAL-DATE                             
003180        MOVE 10               TO DG-TARGET-QUESTIONS                      
003190        MOVE 30               TO DG-TARGET-MINUTES                        
003200        MOVE 0                TO DG-COMPLETED-QUESTIONS                   
003210        MOVE 0                TO DG-COMPLETED-MINUTES                     
003220        MOVE 0                TO DG-IS-COMPLETED                          
003230        MOVE 0                TO DG-REWARD-CLAIMED                        
003240     END-IF                                                               
003250     ADD PS-QUESTIONS-ATTEMPTED TO DG-COMPLETED-QUESTIONS                 
003260     ADD PS-DURATION-MINUTES    TO DG-COMPLETED-MINUTES                   
003270     IF DG-COMPLETED-QUESTIONS >= DG-TARGET-QUESTIONS OR                  
003280        DG-COMPLETED-MINUTES   >= DG-TARGET-MINUTES                       
003290        MOVE 1 TO DG-IS-COMPLETED                                         
003300     END-IF                                                               
003310     IF WS-ACHOU-DG = 'S'                                                 
003320        REWRITE DG-RECORD                                                 
003330     ELSE                                                                 
003340        ADD 1 TO WS-PROX-DG-RRN                                           
003350        MOVE WS-PROX-DG-RRN TO WS-DG-RRN                                  
003360        WRITE DG-RECORD                                                   
003370        IF WS-QTD-DLYGOAL < 5000                                          
003380           ADD 1 TO WS-QTD-DLYGOAL                                        
003390           SET IX-DG TO WS-QTD-DLYGOAL                                    
003400           MOVE DG-USER-ID   TO DG-IDX-USUARIO(IX-DG)                     
003410           MOVE DG-GOAL-DATE TO DG-IDX-DATA(IX-DG)                        
003420           MOVE WS-DG-RRN    TO DG-IDX-RRN(IX-DG)                         
003430        END-IF                                                            
003440     END-IF                                                               
003450     .                                                                    
003460 P300-FIM. EXIT.                                                          
003470                                                                          
003480 P310-LOCALIZA-DLYGOAL.                                                   
003490     MOVE 'N' TO WS-ACHOU-DG                                              
003500     PERFORM P315-PROCURA-DLYGOAL THRU P315-FIM                           
003510          VARYING WS-I FROM 1 BY 1                                        
003520          UNTIL WS-I > WS-QTD-DLYGOAL OR WS-ACHOU-DG = 'S'                
003530     .                                                                    
003540 P310-FIM. EXIT.                                                          
003550                                                                          
003560 P315-PROCURA-DLYGOAL.                                                    
003570     SET IX-DG TO WS-I                                                    
003580     IF DG-IDX-USUARIO(IX-DG) = PS-USER-ID AND                            
003590        DG-IDX-DATA(IX-DG)    = LK-DATA-EXECUCAO                          
003600        MOVE 'S' TO WS-ACHOU-DG                                           
003610        MOVE DG-IDX-RRN(IX-DG) TO WS-DG-RRN                               
003620        READ DLYGOAL                                                      
003630     END-IF                                                               
003640     .                                                                    
003650 P315-FIM. EXIT.                                                          
003660                                                                          
003670******************************************************************        
003680* ATUALIZACAO DO PLACAR VITALICIO (SIS-2024-0038)                         
003690* TODO ALUNO PROCESSADO NO DIA RECEBE POSTAGEM NO PLACAR, NAO SO          
003700* QUEM BATE A META DIARIA - E A POSTAGEM DO PREMIO EM P400 FICA           
003710* RESTRITA A SOMAR OS 50 PONTOS FIXOS SOBRE UM REGISTRO QUE ESTA          
003720* ROTINA JA GARANTIU QUE EXISTE.                                          
003730******************************************************************        
003740 P350-ATUALIZA-PLACAR.                                                    
003750     PERFORM P410-LOCALIZA-USRPNTS THRU P410-FIM                          
003760     IF WS-ACHOU-UP = 'N'                                                 
003770        MOVE PS-USER-ID TO UP-USER-ID                                     
003780        MOVE 0          TO UP-TOTAL-POINTS                                
003790        MOVE 0          TO UP-CURRENT-STREAK                              
003800        MOVE 0          TO UP-LONGEST-STREAK                              
003810        MOVE 0          TO UP-TOTAL-PRACTICE-COUNT                        
003820        MOVE 0          TO UP-TOTAL-CORRECT-COUNT                         
003830        MOVE 0          TO UP-TOTAL-PRACTICE-TIME                         
003840        MOVE 0          TO UP-DT-ULTIMA-ATIVIDADE                         
003850     END-IF                                                               
003860     ADD PS-QUESTIONS-ATTEMPTED TO UP-TOTAL-PRACTICE-COUNT                
003870     ADD PS-QUESTIONS-CORRECT   TO UP-TOTAL-CORRECT-COUNT                 
003880     ADD PS-DURATION-MINUTES    TO UP-TOTAL-PRACTICE-TIME                 
003890     PERFORM P360-ATUALIZA-SEQUENCIA THRU P360-FIM                        
003900     MOVE LK-DATA-EXECUCAO TO UP-DT-ULTIMA-ATIVIDADE                      
003910     IF WS-ACHOU-UP = 'S'                                                 
003920        REWRITE UP-RECORD                                                 
003930     ELSE                                                                 
003940        ADD 1 TO WS-PROX-UP-RRN                                           
003950        MOVE WS-PROX-UP-RRN TO WS-UP-RRN                                  
003960        WRITE UP-RECORD                                                   
003970        IF WS-QTD-USRPNTS < 5000                                          
003980           ADD 1 TO WS-QTD-USRPNTS                                        
003990           SET IX-UP TO WS-QTD-USRPNTS                                    
004000           MOVE UP-USER-ID TO UP-IDX-USUARIO(IX-UP)                       
004010           MOVE WS-UP-RRN  TO UP-IDX-RRN(IX-UP)                           
004020        END-IF                                                            
004030     END-IF                                                               
004040     .                                                                    
004050 P350-FIM. EXIT.                                                          
004060                                                                          
004070* REGRA DE SEQUENCIA (STREAK): COMPARA A DATA DA ULTIMA                   
004080* ATIVIDADE GRAVADA NO PLACAR COM A DATA DE EXECUCAO DO LOTE.             
004090* SEM ROTINA DE DATA NESTE LOTE, REAPROVEITA O MESMO RETROCESSO           
004100* DIA-A-DIA DO CALENDARIO (P530-DIA-ANTERIOR) PARA OBTER O                
004110* "DIA ANTERIOR" A COMPARAR COM A ULTIMA ATIVIDADE.                       
004120 P360-ATUALIZA-SEQUENCIA.                                                 
004130     IF UP-DT-ULTIMA-ATIVIDADE = 0                                        
004140        MOVE 1 TO UP-CURRENT-STREAK                                       
004150     ELSE                                                                 
004160        IF UP-DT-ULTIMA-ATIVIDADE = LK-DATA-EXECUCAO                      
004170           CONTINUE                                                       
004180        ELSE                                                              
004190           MOVE LK-DATA-EXECUCAO TO WS-DATA-CALEND-NUM                    
004200           PERFORM P530-DIA-ANTERIOR THRU P530-FIM                        
004210           IF WS-DATA-CALEND-NUM = UP-DT-ULTIMA-ATIVIDADE                 
004220              ADD 1 TO UP-CURRENT-STREAK                                  
004230           ELSE                                                           
004240              MOVE 1 TO UP-CURRENT-STREAK                                 
004250           END-IF                                                         
004260        END-IF                                                            
004270     END-IF                                                               
004280     IF UP-CURRENT-STREAK > UP-LONGEST-STREAK                             
004290        MOVE UP-CURRENT-STREAK TO UP-LONGEST-STREAK                       
004300     END-IF                                                               
004310     .                                                                    
004320 P360-FIM. EXIT.                                                          
004330                                                                          
004340******************************************************************        
004350* RESGATE DO PREMIO FIXO DE PONTOS                                        
004360******************************************************************        
004370 P400-RESGATA-PREMIO.                                                     
004380     IF DG-IS-COMPLETED = 1 AND DG-REWARD-CLAIMED = 0                     
004390        MOVE 1 TO DG-REWARD-CLAIMED                                       
004400        REWRITE DG-RECORD                                                 
004410        PERFORM P410-LOCALIZA-USRPNTS THRU P410-FIM                       
004420        IF WS-ACHOU-UP = 'N'                                              
004430*          NAO DEVE OCORRER - P350-ATUALIZA-PLACAR JA GRAVOU O            
004440*          REGISTRO DE PLACAR PARA TODO ALUNO PROCESSADO NO DIA.          
004450           DISPLAY 'PROGGOL - PLACAR NAO ENCONTRADO NO RESGATE: '         
004460                    PS-USER-ID                                            
004470        ELSE                                                              
004480           ADD 50 TO UP-TOTAL-POINTS                                      
004490           REWRITE UP-RECORD                                              
004500        END-IF                                                            
004510     END-IF                                                               
004520     .                                                                    
004530 P400-FIM. EXIT.                                                          
004540                                                                          
004550 P410-LOCALIZA-USRPNTS.                                                   
004560     MOVE 'N' TO WS-ACHOU-UP                                              
004570     PERFORM P415-PROCURA-USRPNTS THRU P415-FIM                           
004580          VARYING WS-I FROM 1 BY 1                                        
004590          UNTIL WS-I > WS-QTD-USRPNTS OR WS-ACHOU-UP = 'S'                
004600     .                                                                    
004610 P410-FIM. EXIT.                                                          
004620                                                                          
004630 P415-PROCURA-USRPNTS.                                                    
004640     SET IX-UP TO WS-I                                                    
004650     IF UP-IDX-USUARIO(IX-UP) = PS-USER-ID                                
004660        MOVE 'S' TO WS-ACHOU-UP                                           
004670        MOVE UP-IDX-RRN(IX-UP) TO WS-UP-RRN                               
004680        READ USRPNTS                                                      
004690     END-IF                                                               
004700     .                                                                    
004710 P415-FIM. EXIT.                                                          
004720                                                                          
004730******************************************************************        
004740* LISTAGEM-CALENDARIO DA JANELA DE 7 DIAS (CONSOLE)                       
004750******************************************************************        
004760 P500-CALENDARIO.                                                         
004770     DISPLAY ' '                                                          
004780     DISPLAY '-----------------------------------------'                  
004790     DISPLAY '  PROGGOL - CALENDARIO DE META - ALUNO '                    
004800              PS-USER-ID                                                  
004810     DISPLAY '-----------------------------------------'                  
004820     MOVE LK-DATA-EXECUCAO TO WS-DATA-CALEND-NUM                          
004830     MOVE WS-DIAS-JANELA   TO WS-CONTADOR-DIAS                            
004840     PERFORM P510-IMPRIME-DIA THRU P510-FIM                               
004850          UNTIL WS-CONTADOR-DIAS = 0                                      
004860     DISPLAY '-----------------------------------------'                  
004870     .                                                                    
004880 P500-FIM. EXIT.                                                          
004890                                                                          
004900 P510-IMPRIME-DIA.                                                        
004910     PERFORM P310-LOCALIZA-DLYGOAL THRU P310-FIM                          
004920     IF WS-ACHOU-DG = 'S'                                                 
004930        PERFORM P520-CALCULA-INTENSIDADE THRU P520-FIM                    
004940        DISPLAY '   ' WS-DATA-CALEND-NUM                                  
004950                 ' COMPLETA=' DG-IS-COMPLETED                             
004960                 ' QTDE=' DG-COMPLETED-QUESTIONS                          
004970                 ' MIN=' DG-COMPLETED-MINUTES                             
004980                 ' INTENS=' WS-INTENSIDADE                                
004990     ELSE                                                                 
005000        DISPLAY '   ' WS-DATA-CALEND-NUM ' SEM REGISTRO'                  
005010                 ' INTENS=0'                                              
005020     END-IF                                                               
005030     PERFORM P530-DIA-ANTERIOR THRU P530-FIM                              
005040     SUBTRACT 1 FROM WS-CONTADOR-DIAS                                     
005050     .                                                                    
005060 P510-FIM. EXIT.                                                          
005070                                                                          
005080 P520-CALCULA-INTENSIDADE.                                                
005090*    FRACAO EM MILESIMOS PARA EVITAR CASA DECIMAL (REGRA GOAL).           
005100     IF DG-TARGET-QUESTIONS = 0                                           
005110        MOVE 0 TO WS-FRACAO-Q-MIL                                         
005120     ELSE                                                                 
005130        COMPUTE WS-FRACAO-Q-MIL =                                         
005140           (DG-COMPLETED-QUESTIONS * 1000) / DG-TARGET-QUESTIONS          
005150     END-IF                                                               
005160     EVALUATE TRUE                                                        
005170        WHEN WS-FRACAO-Q-MIL >= 1000                                      
005180           MOVE 4 TO WS-INTENSIDADE                                       
005190        WHEN WS-FRACAO-Q-MIL >= 750                                       
005200           MOVE 3 TO WS-INTENSIDADE                                       
005210        WHEN WS-FRACAO-Q-MIL >= 500                                       
005220           MOVE 2 TO WS-INTENSIDADE                                       
005230        WHEN WS-FRACAO-Q-MIL > 0                                          
005240           MOVE 1 TO WS-INTENSIDADE                                       
005250        WHEN OTHER                                                        
005260           MOVE 0 TO WS-INTENSIDADE                                       
005270     END-EVALUATE                                                         
005280     .                                                                    
005290 P520-FIM. EXIT.                                                          
005300                                                                          
005310******************************************************************        
005320* RETROCESSO DE UM DIA NA DATA DO CALENDARIO (SEM ROTINA DE DATA)         
005330******************************************************************        
005340 P530-DIA-ANTERIOR.                                                       
005350     IF WS-DC-DIA > 1                                                     
005360        SUBTRACT 1 FROM WS-DC-DIA                                         
005370     ELSE                                                                 
005380        IF WS-DC-MES > 1                                                  
005390           SUBTRACT 1 FROM WS-DC-MES                                      
005400        ELSE                                                              
005410           MOVE 12 TO WS-DC-MES                                           
005420           SUBTRACT 1 FROM WS-DC-ANO                                      
005430        END-IF                                                            
005440        PERFORM P540-VERIFICA-BISSEXTO THRU P540-FIM                      
005450        MOVE WS-DIAS-NO-MES TO WS-DC-DIA                                  
005460     END-IF                                                               
005470     .                                                                    
005480 P530-FIM. EXIT.                                                          
005490                                                                          
005500 P540-VERIFICA-BISSEXTO.                                                  
005510     MOVE TB-DIAS-POR-MES(WS-DC-MES) TO WS-DIAS-NO-MES                    
005520     IF WS-DC-MES = 2                                                     
005530        MOVE 'N' TO WS-ANO-BISSEXTO                                       
005540        DIVIDE WS-DC-ANO BY 4                                             
005550             GIVING WS-QUOCIENTE-DESCARTADO                               
005560             REMAINDER WS-RESTO-4                                         
005570        DIVIDE WS-DC-ANO BY 100                                           
005580             GIVING WS-QUOCIENTE-DESCARTADO                               
005590             REMAINDER WS-RESTO-100                                       
005600        DIVIDE WS-DC-ANO BY 400                                           
005610             GIVING WS-QUOCIENTE-DESCARTADO                               
005620             REMAINDER WS-RESTO-400                                       
005630        IF WS-RESTO-400 = 0                                               
005640           MOVE 'S' TO WS-ANO-BISSEXTO                                    
005650        ELSE                                                              
005660           IF WS-RESTO-4 = 0 AND WS-RESTO-100 NOT = 0                     
005670              MOVE 'S' TO WS-ANO-BISSEXTO                                 
005680           END-IF                                                         
005690        END-IF                                                            
005700        IF WS-ANO-BISSEXTO = 'S'                                          
005710           MOVE 29 TO WS-DIAS-NO-MES                                      
005720        END-IF                                                            
005730     END-IF                                                               
005740     .                                                                    
005750 P540-FIM. EXIT.                                                          
005760                                                                          
005770 END PROGRAM PROGGOL.                                                     
