000010******************************************************************        
000020* COPY   : FD-MSTREQ                                                      
000030* ARQUIVO: MSTAT-REQUEST-IN                                               
000040* TITULO : PEDIDO DE RELATORIO DE ESTATISTICA DO CADERNO DE ERROS         
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2020 - criado junto com o relatorio de estatisticas do                
000080*          caderno de erros; um registro por aluno a relatar              
000090*          na rodada (VER Modulos-PROGMST).                               
000100******************************************************************        
000110 01  MQ-RECORD.                                                           
000120     05  MQ-STUDENT-ID              PIC 9(9).                             
000130     05  MQ-REPORT-DATE             PIC 9(8).                             
000140     05  FILLER                     PIC X(30).                            
