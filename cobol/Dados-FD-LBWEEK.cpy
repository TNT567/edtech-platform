000010******************************************************************        
000020* COPY   : FD-LBWEEK                                                      
000030* ARQUIVO: LEADERBOARD-WEEKLY-OUT                                         
000040* TITULO : LISTAGEM DO PLACAR DE LIDERES DA SEMANA (SAIDA)                
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2023 - criado junto com o fechamento semanal do placar de             
000080*          lideres; arquivo sequencial (LINE SEQUENTIAL), regra-          
000090*          vado do zero a cada fechamento (nao ha acumulo entre           
000100*          rodadas), uma variante por metrica (pontos, sequencia          
000110*          ou volume de pratica), sem quebra de controle - lista          
000120*          plana ja ordenada por posicao de classificacao.                
000130*                                                                         
000140* O APELIDO (NICKNAME) NAO EXISTE EM NENHUM DOS ARQUIVOS DE               
000150* ENTRADA DESTE LOTE (O CADASTRO DE PERFIL DE USUARIO FICA NO             
000160* SISTEMA ON-LINE, FORA DO ESCOPO DESTE LOTE); POR ISSO E                 
000170* MONTADO SINTETICAMENTE A PARTIR DO ID DO USUARIO PELO PROPRIO           
000180* PROGRAMA (VER Modulos-PROGLBD, PARAGRAFO P350-MONTA-APELIDO).           
000190******************************************************************        
000200 01  LO-RECORD.                                                           
000210     05  LO-RANK                    PIC 9(3).                             
000220     05  FILLER                     PIC X(1)   VALUE SPACE.               
000230     05  LO-USER-ID                 PIC 9(9).                             
000240     05  FILLER                     PIC X(1)   VALUE SPACE.               
000250     05  LO-NICKNAME                PIC X(20).                            
000260     05  FILLER                     PIC X(1)   VALUE SPACE.               
000270     05  LO-METRIC-VALUE            PIC 9(7).                             
