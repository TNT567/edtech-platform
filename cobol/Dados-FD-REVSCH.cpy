000010******************************************************************        
000020* COPY   : FD-REVSCH                                                      
000030* ARQUIVO: REVIEW-SCHEDULE-FILE                                           
000040* TITULO : AGENDA DE REVISAO ESPACADA (ALGORITMO SM-2 SIMPLES)            
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2021 - criado para sustentar a fila de revisao do dia; um             
000080*          registro por par (usuario, ponto-de-conhecimento),             
000090*          arquivo RELATIVO com a chave composta mapeada para RRN         
000100*          pela tabela indice TB-REVSCH-IDX (VER Modulos-PROGSM2).        
000110*   2021 - RS-REPETITION-NUMBER e RS-EASE-FACTOR seguem o leiaute         
000120*          classico do metodo simplificado (fator de facilidade           
000130*          com 2 casas decimais, minimo 1.30).                            
000140******************************************************************        
000150 01  RS-RECORD.                                                           
000160     05  RS-USER-ID                 PIC 9(9).                             
000170     05  RS-KP-ID                   PIC 9(9).                             
000180     05  RS-LAST-REVIEW-DATE        PIC 9(8).                             
000190     05  RS-NEXT-REVIEW-DATE        PIC 9(8).                             
000200     05  RS-INTERVAL-DAYS           PIC 9(5).                             
000210     05  RS-REPETITION-NUMBER       PIC 9(3).                             
000220     05  RS-EASE-FACTOR             PIC 9V99.                             
000230     05  FILLER                     PIC X(12).                            

