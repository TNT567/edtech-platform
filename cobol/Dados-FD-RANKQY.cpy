000010******************************************************************        
000020* COPY   : FD-RANKQY                                                      
000030* ARQUIVO: RANK-QUERY-IN                                                  
000040* TITULO : PEDIDO DE CONSULTA DE POSICAO NO PLACAR DE LIDERES             
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2023 - criado junto com o fechamento semanal do placar de             
000080*          lideres para atender a consulta individual de posicao          
000090*          de um unico aluno, sem gerar a listagem inteira                
000100*          (VER Modulos-PROGLBD, PARAGRAFO P400-CONSULTA-RANK).           
000110******************************************************************        
000120 01  RQ-RECORD.                                                           
000130     05  RQ-STUDENT-ID              PIC 9(9).                             
000140     05  RQ-METRIC-CODE             PIC X(1).                             
000150         88  RQ-METRICA-PONTOS          VALUE "P".                        
000160         88  RQ-METRICA-SEQUENCIA       VALUE "S".                        
000170         88  RQ-METRICA-PRATICA         VALUE "Q".                        
000180     05  FILLER                     PIC X(30).                            
