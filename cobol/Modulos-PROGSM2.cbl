000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROGSM2.                                                     
000030 AUTHOR. E. J. NAKAMURA.                                                  
000040 INSTALLATION. SISTEMA ESCOLAR - NUCLEO DE PROC. DE DADOS.                
000050 DATE-WRITTEN. 03/04/2019.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY. CONFIDENCIAL - USO INTERNO DA REDE DE ENSINO.                  
000080******************************************************************        
000090* HISTORICO DE ALTERACOES                                                 
000100*   03/04/2019 EJN  PROGRAMA ORIGINAL - AGENDA DE REVISAO                 
000110*                   ESPACADA (SM-2 SIMPLIFICADO), DERIVADO DO             
000120*                   MODULO DE EXCLUSAO PROGEXCL (LEITURA POR              
000130*                   CHAVE + CONFIRMA-ENTAO-AGE VIRA LOCALIZA-             
000140*                   ENTAO-RECALCULA). CHAMADO SIS-2019-0044.              
000150*   03/04/2019 EJN  RESPOSTA CORRETA MAPEIA PARA QUALIDADE 4,             
000160*                   ERRADA PARA QUALIDADE 0 (NAO HA NOTA                  
000170*                   INTERMEDIARIA NESTE LOTE).                            
000180*   19/08/2021 EJN  CORRIGIDO CALCULO DO INTERVALO QUANDO A               
000190*                   REPETICAO E A PRIMEIRA (REPETICAO=0 -> 1              
000200*                   DIA), QUE ESTAVA CAINDO NO RAMO GERAL POR             
000210*                   ENGANO. CHAMADO SIS-2021-0059.                        
000220*   17/11/2021 EJN  DATA DA PROXIMA REVISAO PASSA A SER GRAVADA           
000230*                   COMO A DATA DE EXECUCAO SOMADA AO INTERVALO,          
000240*                   E NAO MAIS A DATA CORRENTE DO SERVIDOR.               
000250*   14/03/2022 EJN  CALCULO DA PROXIMA REVISAO PASSA A SER FEITO          
000260*                   AQUI MESMO, DIA A DIA, NOS MOLDES DO                  
000270*                   RETROCESSO DE DATA DO PROGGOL (P530/P540),            
000280*                   SEM ROTINA DE DATA EXTERNA. CHAMADO                   
000290*                   SIS-2022-0034.                                        
000300******************************************************************        
000310 ENVIRONMENT DIVISION.                                                    
000320 CONFIGURATION SECTION.                                                   
000330 SPECIAL-NAMES.                                                           
000340     C01 IS TOP-OF-FORM.                                                  
000350 INPUT-OUTPUT SECTION.                                                    
000360 FILE-CONTROL.                                                            
000370     SELECT EXERLOG ASSIGN TO 'EXERLOG'                                   
000380     ORGANIZATION IS LINE SEQUENTIAL                                      
000390     FILE STATUS IS WS-FS.                                                
000400                                                                          
000410     SELECT QUESTAO ASSIGN TO 'QUESTAO'                                   
000420     ORGANIZATION IS SEQUENTIAL                                           
000430     FILE STATUS IS WS-FS.                                                
000440                                                                          
000450     SELECT REVSCH ASSIGN TO 'REVSCH'                                     
000460     ORGANIZATION IS RELATIVE                                             
000470     ACCESS MODE IS DYNAMIC                                               
000480     RELATIVE KEY IS WS-RS-RRN                                            
000490     FILE STATUS IS WS-FS.                                                
000500                                                                          
000510******************************************************************        
000520 DATA DIVISION.                                                           
000530 FILE SECTION.                                                            
000540 FD  EXERLOG.                                                             
000550     COPY 'Dados-FD-EXERLOG.cpy'.                                         
000560                                                                          
000570 FD  QUESTAO.                                                             
000580     COPY 'Dados-FD-QUESTAO.cpy'.                                         
000590                                                                          
000600 FD  REVSCH.                                                              
000610     COPY 'Dados-FD-REVSCH.cpy'.                                          
000620                                                                          
000630******************************************************************        
000640 WORKING-STORAGE SECTION.                                                 
000650 77  WS-FS                          PIC 99.                               
000660     88  FS-OK                          VALUE 0.                          
000670     88  FS-FIM-ARQUIVO                 VALUE 10.                         
000680     88  FS-ARQ-INEXISTENTE             VALUE 35.                         
000690                                                                          
000700 77  WS-EOF                         PIC X.                                
000710     88  EOF-OK                     VALUE 'S' FALSE 'N'.                  
000720                                                                          
000730 77  WS-RS-RRN                      PIC 9(7) COMP.                        
000740 77  WS-PROX-RRN                    PIC 9(7) COMP VALUE 0.                
000750 77  WS-ACHOU-Q                     PIC X.                                
000760     88  ACHOU-Q-SIM                    VALUE 'S'.                        
000770 77  WS-ACHOU-RS                    PIC X.                                
000780     88  ACHOU-RS-SIM                   VALUE 'S'.                        
000790 77  WS-KP-ACHADA                   PIC 9(9).                             
000800                                                                          
000810*    --- tabela de questoes (SEARCH ALL), mesma carga do PROGBKT          
000820 01  TB-QUESTAO-AREA.                                                     
000830     05  TB-QUESTAO OCCURS 2000 TIMES                                     
000840             ASCENDING KEY IS Q-ID-TAB                                    
000850             INDEXED BY IX-Q.                                             
000860         10  Q-ID-TAB               PIC 9(9).                             
000870         10  Q-KP-TAB               PIC 9(9).                             
000880 77  WS-QTD-QUESTAO                 PIC 9(5) COMP VALUE 0.                
000890                                                                          
000900*    --- indice em memoria (aluno,ponto) -> RRN de REVSCH -------         
000910 01  TB-REVSCH-IDX-AREA.                                                  
000920     05  TB-REVSCH-IDX OCCURS 5000 TIMES                                  
000930             INDEXED BY IX-RS.                                            
000940         10  RS-IDX-ALUNO           PIC 9(9).                             
000950         10  RS-IDX-KP              PIC 9(9).                             
000960         10  RS-IDX-RRN             PIC 9(7) COMP.                        
000970 77  WS-QTD-REVSCH                  PIC 9(7) COMP VALUE 0.                
000980                                                                          
000990*    --- visao alternativa usada so para limpar a area toda ----          
001000 01  FILLER REDEFINES TB-REVSCH-IDX-AREA.                                 
001010     05  WS-REVSCH-IDX-BRUTO        PIC X(23) OCCURS 5000 TIMES.          
001020                                                                          
001030*    --- area de trabalho da regra SM-2 --------------------------        
001040 01  WS-AREA-SM2.                                                         
001050     05  WS-QUALIDADE               PIC 9(1).                             
001060     05  WS-INTERVALO-ANTERIOR      PIC 9(5).                             
001070     05  WS-REPETICAO               PIC 9(3).                             
001080     05  WS-NOVO-INTERVALO          PIC 9(5).                             
001090 01  FILLER REDEFINES WS-AREA-SM2.                                        
001100     05  FILLER                     PIC X(9).                             
001110     05  WS-SM2-BRUTO               PIC X(5).                             
001120                                                                          
001130*    --- tabela de dias por mes, p/ avanco da proxima revisao ---         
001140*    14/03/2022 EJN - MESMA TECNICA DO PROGGOL (P530/P540), SO            
001150*    QUE SOMANDO DIAS EM VEZ DE SUBTRAINDO.                               
001160 01  TB-DIAS-POR-MES-AREA.                                                
001170     05  TB-DIAS-POR-MES PIC 9(2) VALUE 31 OCCURS 12 TIMES.               
001180 77  WS-DIAS-NO-MES                 PIC 9(2) COMP.                        
001190 77  WS-ANO-BISSEXTO                PIC X VALUE 'N'.                      
001200 77  WS-RESTO-4                     PIC 9(3) COMP.                        
001210 77  WS-RESTO-100                   PIC 9(3) COMP.                        
001220 77  WS-RESTO-400                   PIC 9(3) COMP.                        
001230 77  WS-QUOCIENTE-DESCARTADO        PIC 9(7) COMP.                        
001240 77  WS-CONTADOR-DIAS-INC           PIC 9(5) COMP.                        
001250                                                                          
001260*    --- data da proxima revisao, avancada dia a dia -------------        
001270 01  WS-DATA-PROX-REVISAO.                                                
001280     05  WS-PR-ANO                  PIC 9(4).                             
001290     05  WS-PR-MES                  PIC 9(2).                             
001300     05  WS-PR-DIA                  PIC 9(2).                             
001310 01  WS-PROX-REVISAO-NUM REDEFINES WS-DATA-PROX-REVISAO                   
001320                                    PIC 9(8).                             
001330                                                                          
001340 01  WS-TOTAIS.                                                           
001350     05  WS-TOT-PROC                PIC 9(7) COMP.                        
001360                                                                          
001370******************************************************************        
001380 LINKAGE SECTION.                                                         
001390 01  LK-DATA-EXECUCAO               PIC 9(8).                             
001400 01  LK-DATA-EXEC-DECOMP REDEFINES LK-DATA-EXECUCAO.                      
001410     05  LK-DE-ANO                  PIC 9(4).                             
001420     05  LK-DE-MES                  PIC 9(2).                             
001430     05  LK-DE-DIA                  PIC 9(2).                             
001440 01  LK-TOT-PROC                    PIC 9(7) COMP.                        
001450                                                                          
001460******************************************************************        
001470 PROCEDURE DIVISION USING LK-DATA-EXECUCAO                                
001480                           LK-TOT-PROC.                                   
001490                                                                          
001500 P000-CONTROLE.                                                           
001510     DISPLAY 'PROGSM2 - AGENDA DE REVISAO - PROCESSAMENTO DE '            
001520              LK-DE-DIA '/' LK-DE-MES '/' LK-DE-ANO                       
001530     MOVE 28 TO TB-DIAS-POR-MES(2)                                        
001540     MOVE 30 TO TB-DIAS-POR-MES(4)                                        
001550     MOVE 30 TO TB-DIAS-POR-MES(6)                                        
001560     MOVE 30 TO TB-DIAS-POR-MES(9)                                        
001570     MOVE 30 TO TB-DIAS-POR-MES(11)                                       
001580     INITIALIZE WS-TOTAIS                                                 
001590     PERFORM P100-CARREGA-QUESTOES  THRU P100-FIM                         
001600     PERFORM P150-ABRE-REVSCH       THRU P150-FIM                         
001610     PERFORM P200-PROCESSA-LOTE     THRU P200-FIM                         
001620     CLOSE REVSCH                                                         
001630     MOVE WS-TOT-PROC TO LK-TOT-PROC                                      
001640     GOBACK                                                               
001650     .                                                                    
001660 P000-FIM. EXIT.                                                          
001670                                                                          
001680 P100-CARREGA-QUESTOES.                                                   
001690     OPEN INPUT QUESTAO                                                   
001700     IF NOT FS-OK                                                         
001710        DISPLAY 'PROGSM2 - ERRO AO ABRIR QUESTAO: ' WS-FS                 
001720        GOBACK                                                            
001730     END-IF                                                               
001740     PERFORM P110-LE-QUESTAO THRU P110-FIM                                
001750          UNTIL FS-FIM-ARQUIVO                                            
001760     CLOSE QUESTAO                                                        
001770     .                                                                    
001780 P100-FIM. EXIT.                                                          
001790                                                                          
001800 P110-LE-QUESTAO.                                                         
001810     READ QUESTAO                                                         
001820        AT END                                                            
001830           CONTINUE                                                       
001840        NOT AT END                                                        
001850           ADD 1 TO WS-QTD-QUESTAO                                        
001860           SET IX-Q TO WS-QTD-QUESTAO                                     
001870           MOVE Q-ID    TO Q-ID-TAB (IX-Q)                                
001880           MOVE Q-KP-ID TO Q-KP-TAB (IX-Q)                                
001890     END-READ                                                             
001900     .                                                                    
001910 P110-FIM. EXIT.                                                          
001920                                                                          
001930 P150-ABRE-REVSCH.                                                        
001940     MOVE 0 TO WS-QTD-REVSCH                                              
001950     MOVE 0 TO WS-PROX-RRN                                                
001960     OPEN I-O REVSCH                                                      
001970     IF FS-ARQ-INEXISTENTE                                                
001980        CLOSE REVSCH                                                      
001990        OPEN OUTPUT REVSCH                                                
002000        CLOSE REVSCH                                                      
002010        OPEN I-O REVSCH                                                   
002020     END-IF                                                               
002030     IF NOT FS-OK                                                         
002040        DISPLAY 'PROGSM2 - ERRO AO ABRIR REVSCH: ' WS-FS                  
002050        GOBACK                                                            
002060     END-IF                                                               
002070     MOVE 1 TO WS-RS-RRN                                                  
002080     PERFORM P160-LE-REVSCH THRU P160-FIM                                 
002090          UNTIL FS-FIM-ARQUIVO                                            
002100     .                                                                    
002110 P150-FIM. EXIT.                                                          
002120                                                                          
002130 P160-LE-REVSCH.                                                          
002140     READ REVSCH NEXT RECORD                                              
002150        AT END                                                            
002160           CONTINUE                                                       
002170        NOT AT END                                                        
002180           ADD 1 TO WS-QTD-REVSCH                                         
002190           SET IX-RS TO WS-QTD-REVSCH                                     
002200           MOVE RS-USER-ID TO RS-IDX-ALUNO(IX-RS)                         
002210           MOVE RS-KP-ID   TO RS-IDX-KP   (IX-RS)                         
002220           MOVE WS-RS-RRN  TO RS-IDX-RRN  (IX-RS)                         
002230           IF WS-RS-RRN > WS-PROX-RRN                                     
002240              MOVE WS-RS-RRN TO WS-PROX-RRN                               
002250           END-IF                                                         
002260     END-READ                                                             
002270     .                                                                    
002280 P160-FIM. EXIT.                                                          
002290                                                                          
002300 P200-PROCESSA-LOTE.                                                      
002310     MOVE 'N' TO WS-EOF                                                   
002320     OPEN INPUT EXERLOG                                                   
002330     IF NOT FS-OK                                                         
002340        DISPLAY 'PROGSM2 - ERRO AO ABRIR EXERLOG: ' WS-FS                 
002350        GOBACK                                                            
002360     END-IF                                                               
002370     PERFORM P210-LE-TRANSACAO THRU P210-FIM                              
002380          UNTIL EOF-OK                                                    
002390     CLOSE EXERLOG                                                        
002400     .                                                                    
002410 P200-FIM. EXIT.                                                          
002420                                                                          
002430 P210-LE-TRANSACAO.                                                       
002440     READ EXERLOG                                                         
002450        AT END                                                            
002460           SET EOF-OK TO TRUE                                             
002470        NOT AT END                                                        
002480           ADD 1 TO WS-TOT-PROC                                           
002490           PERFORM P220-LOCALIZA-QUESTAO THRU P220-FIM                    
002500           IF ACHOU-Q-SIM                                                 
002510              PERFORM P230-LOCALIZA-AGENDA THRU P230-FIM                  
002520              PERFORM P300-CALCULA-SM2     THRU P300-FIM                  
002530              PERFORM P400-GRAVA-AGENDA    THRU P400-FIM                  
002540           END-IF                                                         
002550     END-READ                                                             
002560     .                                                                    
002570 P210-FIM. EXIT.                                                          
002580                                                                          
002590 P220-LOCALIZA-QUESTAO.                                                   
002600     MOVE 'N' TO WS-ACHOU-Q                                               
002610     SEARCH ALL TB-QUESTAO                                                
002620        AT END                                                            
002630           DISPLAY 'PROGSM2 - QUESTAO NAO CADASTRADA: '                   
002640                    LOG-QUESTION-ID                                       
002650        WHEN Q-ID-TAB(IX-Q) = LOG-QUESTION-ID                             
002660           MOVE 'S' TO WS-ACHOU-Q                                         
002670           MOVE Q-KP-TAB(IX-Q) TO WS-KP-ACHADA                            
002680     END-SEARCH                                                           
002690     .                                                                    
002700 P220-FIM. EXIT.                                                          
002710                                                                          
002720 P230-LOCALIZA-AGENDA.                                                    
002730     MOVE 'N' TO WS-ACHOU-RS                                              
002740     SET IX-RS TO 1                                                       
002750     SEARCH TB-REVSCH-IDX                                                 
002760        AT END                                                            
002770           MOVE 0 TO WS-INTERVALO-ANTERIOR                                
002780           MOVE 0 TO WS-REPETICAO                                         
002790        WHEN RS-IDX-ALUNO(IX-RS) = LOG-STUDENT-ID                         
002800         AND RS-IDX-KP(IX-RS)    = WS-KP-ACHADA                           
002810           MOVE 'S' TO WS-ACHOU-RS                                        
002820           MOVE RS-IDX-RRN(IX-RS) TO WS-RS-RRN                            
002830           READ REVSCH                                                    
002840              INVALID KEY                                                 
002850                 DISPLAY 'PROGSM2 - RRN INVALIDO EM REVSCH'               
002860              NOT INVALID KEY                                             
002870                 MOVE RS-INTERVAL-DAYS TO WS-INTERVALO-ANTERIOR           
002880                 MOVE RS-REPETITION-NUMBER TO WS-REPETICAO                
002890           END-READ                                                       
002900     END-SEARCH                                                           
002910     .                                                                    
002920 P230-FIM. EXIT.                                                          
002930                                                                          
002940 P300-CALCULA-SM2.                                                        
002950*    REGRA SEC. SM2 - RESULTADO CORRETO VIRA QUALIDADE 4,                 
002960*    ERRADO VIRA QUALIDADE 0.                                             
002970     IF LOG-RESULT-CORRETO                                                
002980        MOVE 4 TO WS-QUALIDADE                                            
002990     ELSE                                                                 
003000        MOVE 0 TO WS-QUALIDADE                                            
003010     END-IF                                                               
003020                                                                          
003030     EVALUATE TRUE                                                        
003040        WHEN WS-QUALIDADE < 3                                             
003050           MOVE 1 TO WS-NOVO-INTERVALO                                    
003060        WHEN WS-REPETICAO = 0                                             
003070           MOVE 1 TO WS-NOVO-INTERVALO                                    
003080        WHEN WS-REPETICAO = 1                                             
003090           MOVE 6 TO WS-NOVO-INTERVALO                                    
003100        WHEN OTHER                                                        
003110           COMPUTE WS-NOVO-INTERVALO ROUNDED =                            
003120              WS-INTERVALO-ANTERIOR * 2.5                                 
003130     END-EVALUATE                                                         
003140                                                                          
003150     IF WS-QUALIDADE < 3                                                  
003160        MOVE 0 TO WS-REPETICAO                                            
003170     ELSE                                                                 
003180        ADD 1 TO WS-REPETICAO                                             
003190     END-IF                                                               
003200     .                                                                    
003210 P300-FIM. EXIT.                                                          
003220                                                                          
003230 P400-GRAVA-AGENDA.                                                       
003240*    17/11/2021 EJN - PROXIMA REVISAO = DATA DE EXECUCAO +                
003250*    NOVO INTERVALO (DIAS). 14/03/2022 EJN - O AVANCO DE DATA             
003260*    AGORA E CALCULADO EM P450, SEM ROTINA EXTERNA.                       
003270     PERFORM P450-CALCULA-PROX-REVISAO THRU P450-FIM                      
003280     IF ACHOU-RS-SIM                                                      
003290        MOVE WS-NOVO-INTERVALO     TO RS-INTERVAL-DAYS                    
003300        MOVE WS-REPETICAO          TO RS-REPETITION-NUMBER                
003310        MOVE LK-DATA-EXECUCAO      TO RS-LAST-REVIEW-DATE                 
003320        MOVE WS-PROX-REVISAO-NUM   TO RS-NEXT-REVIEW-DATE                 
003330        REWRITE RS-RECORD                                                 
003340           INVALID KEY                                                    
003350              DISPLAY 'PROGSM2 - FALHA AO REGRAVAR AGENDA'                
003360        END-REWRITE                                                       
003370     ELSE                                                                 
003380        ADD 1 TO WS-PROX-RRN                                              
003390        MOVE WS-PROX-RRN           TO WS-RS-RRN                           
003400        MOVE LOG-STUDENT-ID        TO RS-USER-ID                          
003410        MOVE WS-KP-ACHADA          TO RS-KP-ID                            
003420        MOVE WS-NOVO-INTERVALO     TO RS-INTERVAL-DAYS                    
003430        MOVE WS-REPETICAO          TO RS-REPETITION-NUMBER                
003440        MOVE LK-DATA-EXECUCAO      TO RS-LAST-REVIEW-DATE                 
003450        MOVE 2.50                  TO RS-EASE-FACTOR                      
003460        MOVE WS-PROX-REVISAO-NUM   TO RS-NEXT-REVIEW-DATE                 
003470        WRITE RS-RECORD                                                   
003480           INVALID KEY                                                    
003490              DISPLAY 'PROGSM2 - FALHA AO GRAVAR NOVA AGENDA'             
003500           NOT INVALID KEY                                                
003510              ADD 1 TO WS-QTD-REVSCH                                      
003520              SET IX-RS TO WS-QTD-REVSCH                                  
003530              MOVE LOG-STUDENT-ID TO RS-IDX-ALUNO(IX-RS)                  
003540              MOVE WS-KP-ACHADA   TO RS-IDX-KP   (IX-RS)                  
003550              MOVE WS-RS-RRN      TO RS-IDX-RRN  (IX-RS)                  
003560        END-WRITE                                                         
003570     END-IF                                                               
003580     .                                                                    
003590 P400-FIM. EXIT.                                                          
003600                                                                          
003610******************************************************************        
003620* AVANCO DA DATA DE EXECUCAO EM WS-NOVO-INTERVALO DIAS, UM DIA DE         
003630* CADA VEZ (SEM ROTINA DE DATA), NOS MOLDES DO RETROCESSO USADO           
003640* PELO PROGGOL (P530-DIA-ANTERIOR/P540-VERIFICA-BISSEXTO).                
003650******************************************************************        
003660 P450-CALCULA-PROX-REVISAO.                                               
003670     MOVE LK-DATA-EXECUCAO TO WS-PROX-REVISAO-NUM                         
003680     MOVE WS-NOVO-INTERVALO TO WS-CONTADOR-DIAS-INC                       
003690     PERFORM P460-PROXIMO-DIA THRU P460-FIM                               
003700          UNTIL WS-CONTADOR-DIAS-INC = 0                                  
003710     .                                                                    
003720 P450-FIM. EXIT.                                                          
003730                                                                          
003740 P460-PROXIMO-DIA.                                                        
003750     PERFORM P470-VERIFICA-BISSEXTO THRU P470-FIM                         
003760     IF WS-PR-DIA < WS-DIAS-NO-MES                                        
003770        ADD 1 TO WS-PR-DIA                                                
003780     ELSE                                                                 
003790        MOVE 1 TO WS-PR-DIA                                               
003800        IF WS-PR-MES < 12                                                 
003810           ADD 1 TO WS-PR-MES                                             
003820        ELSE                                                              
003830           MOVE 1 TO WS-PR-MES                                            
003840           ADD 1 TO WS-PR-ANO                                             
003850        END-IF                                                            
003860     END-IF                                                               
003870     SUBTRACT 1 FROM WS-CONTADOR-DIAS-INC                                 
003880     .                                                                    
003890 P460-FIM. EXIT.                                                          
003900                                                                          
003910 P470-VERIFICA-BISSEXTO.                                                  
003920     MOVE TB-DIAS-POR-MES(WS-PR-MES) TO WS-DIAS-NO-MES                    
003930     IF WS-PR-MES = 2                                                     
003940        MOVE 'N' TO WS-ANO-BISSEXTO                                       
003950        DIVIDE WS-PR-ANO BY 4                                             
003960             GIVING WS-QUOCIENTE-DESCARTADO                               
003970             REMAINDER WS-RESTO-4                                         
003980        DIVIDE WS-PR-ANO BY 100                                           
003990             GIVING WS-QUOCIENTE-DESCARTADO                               
004000             REMAINDER WS-RESTO-100                                       
004010        DIVIDE WS-PR-ANO BY 400                                           
004020             GIVING WS-QUOCIENTE-DESCARTADO                               
004030             REMAINDER WS-RESTO-400                                       
004040        IF WS-RESTO-400 = 0                                               
004050           MOVE 'S' TO WS-ANO-BISSEXTO                                    
004060        ELSE                                                              
004070           IF WS-RESTO-4 = 0 AND WS-RESTO-100 NOT = 0                     
004080              MOVE 'S' TO WS-ANO-BISSEXTO                                 
004090           END-IF                                                         
004100        END-IF                                                            
004110        IF WS-ANO-BISSEXTO = 'S'                                          
004120           MOVE 29 TO WS-DIAS-NO-MES                                      
004130        END-IF                                                            
004140     END-IF                                                               
004150     .                                                                    
004160 P470-FIM. EXIT.                                                          
004170                                                                          
004180 END PROGRAM PROGSM2.                                                     
004190                                                                          
004200                                                                          
