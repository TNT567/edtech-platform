000010******************************************************************        
000020* COPY   : FD-EXERLOG                                                     
000030* ARQUIVO: STUDENT-EXERCISE-LOG-IN                                        
000040* TITULO : MOVIMENTO DE RESPOSTAS DE EXERCICIO (ENTRADA DO LOTE)          
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2012 - criado para alimentar o novo lote de rastreio de               
000080*          dominio (BKT); um registro por resposta submetida              
000090*          durante o dia, gerado pela camada on-line e                    
000100*          repassado ao lote noturno em sequencial simples                
000110*          (LINE SEQUENTIAL), sem chave - lido na ordem de                
000120*          chegada, um registro de cada vez.                              
000130*   2023 - LOG-DURATION-SEC passou a ser usado tambem pelo lote           
000140*          de meta diaria (ver Modulos-PROGGOL) para acumular             
000150*          minutos praticados, alem do proposito original de              
000160*          telemetria de desempenho.                                      
000170*                                                                         
000180* ESTE ARQUIVO E LIDO DE FORMA INDEPENDENTE, DO INICIO AO FIM,            
000190* POR CADA UM DOS MODULOS QUE PRECISAM DAS RESPOSTAS DO DIA               
000200* (PROGBKT, PROGMBK, PROGSM2 E PROGGOL) - NAO HA COMPARTILHA-             
000210* MENTO DE POSICAO DE LEITURA ENTRE ELES.                                 
000220******************************************************************        
000230 01  LOG-RECORD.                                                          
000240     05  LOG-STUDENT-ID             PIC 9(9).                             
000250     05  LOG-QUESTION-ID            PIC 9(9).                             
000260     05  LOG-RESULT                 PIC 9(1).                             
000270         88  LOG-RESULT-ERRADO          VALUE 0.                          
000280         88  LOG-RESULT-CORRETO         VALUE 1.                          
000290     05  LOG-DURATION-SEC           PIC 9(5).                             
000300     05  FILLER                     PIC X(20).                            
