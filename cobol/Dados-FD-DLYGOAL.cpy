000010******************************************************************        
000020* COPY   : FD-DLYGOAL                                                     
000030* ARQUIVO: DAILY-GOAL-FILE                                                
000040* TITULO : META DIARIA DE PRATICA POR ALUNO                               
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2019 - criado junto com o placar de pontos; um registro por           
000080*          par (usuario, data), arquivo RELATIVO com a chave              
000090*          composta mapeada para RRN pela tabela indice                   
000100*          TB-DLYGOAL-IDX. Metas padrao: 10 questoes/30 minutos.          
000110*   2020 - acrescentado DG-REWARD-CLAIMED para separar "meta              
000120*          batida" de "premio ja resgatado" apos reclamacoes de           
000130*          duplicidade de credito de pontos.                              
000140******************************************************************        
000150 01  DG-RECORD.                                                           
000160     05  DG-USER-ID                 PIC 9(9).                             
000170     05  DG-GOAL-DATE               PIC 9(8).                             
000180     05  DG-TARGET-QUESTIONS        PIC 9(3).                             
000190     05  DG-TARGET-MINUTES          PIC 9(3).                             
000200     05  DG-COMPLETED-QUESTIONS     PIC 9(3).                             
000210     05  DG-COMPLETED-MINUTES       PIC 9(3).                             
000220     05  DG-IS-COMPLETED            PIC 9(1).                             
000230         88  DG-META-PENDENTE           VALUE 0.                          
000240         88  DG-META-BATIDA              VALUE 1.                         
000250     05  DG-REWARD-CLAIMED          PIC 9(1).                             
000260         88  DG-PREMIO-NAO-RESGATADO     VALUE 0.                         
000270         88  DG-PREMIO-RESGATADO          VALUE 1.                        
000280     05  FILLER                     PIC X(19).                            
