000010******************************************************************        
000020* COPY   : FD-STRREQ                                                      
000030* ARQUIVO: STRATEGY-REQUEST-IN                                            
000040* TITULO : PEDIDO DE SELECAO DE QUESTAO (CASCATA DE ESTRATEGIAS)          
000050*                                                                         
000060* HISTORICO DO LEIAUTE                                                    
000070*   2022 - criado quando a selecao de questoes deixou de ser              
000080*          feita on-line e passou a ser processada em lote                
000090*          noturno junto com o restante da carga; um registro             
000100*          por pedido de questao (VER Modulos-PROGSEL).                   
000110*   2022 - O SORTEIO (FAIXA DE PROBABILIDADE, ESCOLHA DENTRO DA           
000120*          FAIXA E ESCOLHA DA QUESTAO DENTRO DA LISTA) VEM                
000130*          PRONTO DO SISTEMA ON-LINE PORQUE ESTE LOTE NAO TEM             
000140*          GERADOR DE NUMERO ALEATORIO (SEM FUNCTION RANDOM).             
000150******************************************************************        
000160 01  SR-RECORD.                                                           
000170     05  SR-STUDENT-ID              PIC 9(9).                             
000180     05  SR-DRILL-MODE              PIC 9(1).                             
000190         88  SR-SEM-MODO-TREINO         VALUE 0.                          
000200         88  SR-COM-MODO-TREINO         VALUE 1.                          
000210     05  SR-DRILL-KP-ID             PIC 9(9).                             
000220     05  SR-ROLL-BAND               PIC 9(3)V99.                          
000230     05  SR-ROLL-PICK               PIC 9(3)V99.                          
000240     05  SR-ROLL-QUEST              PIC 9(3)V99.                          
000250     05  FILLER                     PIC X(17).                            

