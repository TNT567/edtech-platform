000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROGMBK.                                                     
000030 AUTHOR. F. L. COUTINHO.                                                  
000040 INSTALLATION. SISTEMA ESCOLAR - NUCLEO DE PROC. DE DADOS.                
000050 DATE-WRITTEN. 22/05/2004.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY. CONFIDENCIAL - USO INTERNO DA REDE DE ENSINO.                  
000080******************************************************************        
000090* HISTORICO DE ALTERACOES                                                 
000100*   22/05/2004 FLC  PROGRAMA ORIGINAL - FILA DE REFORCO PARALELA          
000110*                   (CADERNO DE ERROS), DERIVADO DO MODULO DE             
000120*                   ALTERACAO PROGALTR. CHAMADO HD-2004-0166.             
000130*   09/03/2012 PSA  REAPROVEITADO PELO MOTOR ADAPTATIVO COMO              
000140*                   FONTE DA ESTRATEGIA DE ALTA FREQUENCIA DE             
000150*                   ERRO. CHAMADO SIS-2012-0091.                          
000160*   09/03/2012 PSA  UM SEGUNDO ERRO NUMA QUESTAO JA RESOLVIDA             
000170*                   REABRE O REGISTRO EM VEZ DE CRIAR OUTRO.              
000180*   30/09/1998 MTV  AJUSTE Y2K - MB-DT-ULTIMO-ERRO AMPLIADO PARA          
000190*                   8 POSICOES (CCYYMMDD). NOTA: APLICADO                 
000200*                   RETROATIVAMENTE JUNTO COM O PADRAO DE DATA            
000210*                   ADOTADO PELO LOTE EM 2012.                            
000220*   14/06/2020 EJN  INCLUIDA A CONTAGEM SEPARADA DE ERROS NOVOS           
000230*                   E REABERTOS NOS TOTAIS DE CONTROLE.                   
000240*   02/08/2022 PSA  AUDITORIA POR QUESTAO (P230) PASSA A USAR DE          
000250*                   FATO A VISAO INVERTIDA DO INDICE, ACUSANDO NO         
000260*                   CONSOLE QUESTOES COM 3 OU MAIS ALUNOS                 
000270*                   DISTINTOS EM ERRO. CHAMADO SIS-2022-0061.             
000280******************************************************************        
000290 ENVIRONMENT DIVISION.                                                    
000300 CONFIGURATION SECTION.                                                   
000310 SPECIAL-NAMES.                                                           
000320     C01 IS TOP-OF-FORM.                                                  
000330 INPUT-OUTPUT SECTION.                                                    
000340 FILE-CONTROL.                                                            
000350     SELECT EXERLOG ASSIGN TO 'EXERLOG'                                   
000360     ORGANIZATION IS LINE SEQUENTIAL                                      
000370     FILE STATUS IS WS-FS.                                                
000380                                                                          
000390     SELECT MISTAKE ASSIGN TO 'MISTAKE'                                   
000400     ORGANIZATION IS RELATIVE                                             
000410     ACCESS MODE IS DYNAMIC                                               
000420     RELATIVE KEY IS WS-MB-RRN                                            
000430     FILE STATUS IS WS-FS.                                                
000440                                                                          
000450******************************************************************        
000460 DATA DIVISION.                                                           
000470 FILE SECTION.                                                            
000480 FD  EXERLOG.                                                             
000490     COPY 'Dados-FD-EXERLOG.cpy'.                                         
000500                                                                          
000510 FD  MISTAKE.                                                             
000520     COPY 'Dados-FD-MISTAKE.cpy'.                                         
000530                                                                          
000540******************************************************************        
000550 WORKING-STORAGE SECTION.                                                 
000560 77  WS-FS                          PIC 99.                               
000570     88  FS-OK                          VALUE 0.                          
000580     88  FS-FIM-ARQUIVO                 VALUE 10.                         
000590     88  FS-ARQ-INEXISTENTE             VALUE 35.                         
000600                                                                          
000610 77  WS-EOF                         PIC X.                                
000620     88  EOF-OK                     VALUE 'S' FALSE 'N'.                  
000630                                                                          
000640 77  WS-MB-RRN                      PIC 9(7) COMP.                        
000650 77  WS-PROX-RRN                    PIC 9(7) COMP VALUE 0.                
000660 77  WS-ACHOU-MB                    PIC X.                                
000670     88  ACHOU-MB-SIM                   VALUE 'S'.                        
000680                                                                          
000690*    --- indice em memoria (aluno,questao) -> RRN de MISTAKE ----         
000700 01  TB-MISTAKE-IDX-AREA.                                                 
000710     05  TB-MISTAKE-IDX OCCURS 5000 TIMES                                 
000720             INDEXED BY IX-MB.                                            
000730         10  MB-IDX-ALUNO           PIC 9(9).                             
000740         10  MB-IDX-QUESTAO         PIC 9(9).                             
000750         10  MB-IDX-RRN             PIC 9(7) COMP.                        
000760 77  WS-QTD-MISTAKE                 PIC 9(7) COMP VALUE 0.                
000770                                                                          
000780*    --- visao alternativa usada so para limpar a area de uma --          
000790*    vez so na carga inicial da tabela-indice ------------------          
000800 01  FILLER REDEFINES TB-MISTAKE-IDX-AREA.                                
000810     05  WS-MISTAKE-IDX-BRUTO       PIC X(23) OCCURS 5000 TIMES.          
000820                                                                          
000830*    --- visao alternativa do indice, chave invertida, usada ---          
000840*    pelo P230-AUDITA-POR-QUESTAO para varrer por questao -------         
000850 01  TB-MISTAKE-IDX-INVERT REDEFINES TB-MISTAKE-IDX-AREA.                 
000860     05  MB-INV-ENTRADA OCCURS 5000 TIMES                                 
000870             INDEXED BY IX-MB2 IX-MB3.                                    
000880         10  MB-INV-ALUNO           PIC 9(9).                             
000890         10  MB-INV-QUESTAO         PIC 9(9).                             
000900         10  MB-INV-RRN             PIC 9(7) COMP.                        
000910                                                                          
000920*    --- controle de ja-contado da auditoria por questao (P230) --        
000930 01  TB-MB-AUDITADO-AREA.                                                 
000940     05  WS-MB-JA-AUDITADO          PIC X OCCURS 5000 TIMES.              
000950 77  WS-QTD-ALUNOS-QUESTAO          PIC 9(5) COMP.                        
000960                                                                          
000970 01  WS-TOTAIS.                                                           
000980     05  WS-TOT-NOVOS               PIC 9(7) COMP.                        
000990     05  WS-TOT-REABERTOS           PIC 9(7) COMP.                        
001000                                                                          
001010******************************************************************        
001020 LINKAGE SECTION.                                                         
001030 01  LK-DATA-EXECUCAO               PIC 9(8).                             
001040 01  LK-DATA-EXEC-DECOMP REDEFINES LK-DATA-EXECUCAO.                      
001050     05  LK-DE-ANO                  PIC 9(4).                             
001060     05  LK-DE-MES                  PIC 9(2).                             
001070     05  LK-DE-DIA                  PIC 9(2).                             
001080 01  LK-TOT-NOVOS                   PIC 9(7) COMP.                        
001090 01  LK-TOT-REABERTOS               PIC 9(7) COMP.                        
001100                                                                          
001110******************************************************************        
001120 PROCEDURE DIVISION USING LK-DATA-EXECUCAO                                
001130                           LK-TOT-NOVOS                                   
001140                           LK-TOT-REABERTOS.                              
001150                                                                          
001160 P000-CONTROLE.                                                           
001170     DISPLAY 'PROGMBK - MANUTENCAO DE ERROS - PROCESSAMENTO DE '          
001180              LK-DE-DIA '/' LK-DE-MES '/' LK-DE-ANO                       
001190     INITIALIZE WS-TOTAIS                                                 
001200     PERFORM P100-ABRE-MISTAKE  THRU P100-FIM                             
001210     PERFORM P200-PROCESSA-LOTE THRU P200-FIM                             
001220     PERFORM P230-AUDITA-POR-QUESTAO THRU P230-FIM                        
001230     CLOSE MISTAKE                                                        
001240     MOVE WS-TOT-NOVOS     TO LK-TOT-NOVOS                                
001250     MOVE WS-TOT-REABERTOS TO LK-TOT-REABERTOS                            
001260     GOBACK                                                               
001270     .                                                                    
001280 P000-FIM. EXIT.                                                          
001290                                                                          
001300 P100-ABRE-MISTAKE.                                                       
001310*    22/05/2004 FLC - PRIMEIRA EXECUCAO NAO TEM ARQUIVO AINDA             
001320*    (STATUS 35); CRIA VAZIO E REABRE EM I-O.                             
001330     MOVE 0 TO WS-QTD-MISTAKE                                             
001340     MOVE 0 TO WS-PROX-RRN                                                
001350     OPEN I-O MISTAKE                                                     
001360     IF FS-ARQ-INEXISTENTE                                                
001370        CLOSE MISTAKE                                                     
001380        OPEN OUTPUT MISTAKE                                               
001390        CLOSE MISTAKE                                                     
001400        OPEN I-O MISTAKE                                                  
001410     END-IF                                                               
001420     IF NOT FS-OK                                                         
001430        DISPLAY 'PROGMBK - ERRO AO ABRIR MISTAKE: ' WS-FS                 
001440        GOBACK                                                            
001450     END-IF                                                               
001460     MOVE 1 TO WS-MB-RRN                                                  
001470     PERFORM P110-LE-MISTAKE THRU P110-FIM                                
001480          UNTIL FS-FIM-ARQUIVO                                            
001490     .                                                                    
001500 P100-FIM. EXIT.                                                          
001510                                                                          
001520 P110-LE-MISTAKE.                                                         
001530     READ MISTAKE NEXT RECORD                                             
001540        AT END                                                            
001550           CONTINUE                                                       
001560        NOT AT END                                                        
001570           ADD 1 TO WS-QTD-MISTAKE                                        
001580           SET IX-MB TO WS-QTD-MISTAKE                                    
001590           MOVE MB-STUDENT-ID  TO MB-IDX-ALUNO  (IX-MB)                   
001600           MOVE MB-QUESTION-ID TO MB-IDX-QUESTAO(IX-MB)                   
001610           MOVE WS-MB-RRN      TO MB-IDX-RRN    (IX-MB)                   
001620           IF WS-MB-RRN > WS-PROX-RRN                                     
001630              MOVE WS-MB-RRN TO WS-PROX-RRN                               
001640           END-IF                                                         
001650     END-READ                                                             
001660     .                                                                    
001670 P110-FIM. EXIT.                                                          
001680                                                                          
001690 P200-PROCESSA-LOTE.                                                      
001700     MOVE 'N' TO WS-EOF                                                   
001710     OPEN INPUT EXERLOG                                                   
001720     IF NOT FS-OK                                                         
001730        DISPLAY 'PROGMBK - ERRO AO ABRIR EXERLOG: ' WS-FS                 
001740        GOBACK                                                            
001750     END-IF                                                               
001760     PERFORM P210-LE-TRANSACAO THRU P210-FIM                              
001770          UNTIL EOF-OK                                                    
001780     CLOSE EXERLOG                                                        
001790     .                                                                    
001800 P200-FIM. EXIT.                                                          
001810                                                                          
001820 P210-LE-TRANSACAO.                                                       
001830     READ EXERLOG                                                         
001840        AT END                                                            
001850           SET EOF-OK TO TRUE                                             
001860        NOT AT END                                                        
001870           IF LOG-RESULT-ERRADO                                           
001880              PERFORM P220-LOCALIZA-ERRO THRU P220-FIM                    
001890           END-IF                                                         
001900     END-READ                                                             
001910     .                                                                    
001920 P210-FIM. EXIT.                                                          
001930                                                                          
001940 P220-LOCALIZA-ERRO.                                                      
001950*    09/03/2012 PSA - REGRA SEC. MISTAKE: NOVO PAR RECEBE                 
001960*    ERROR-COUNT=1; PAR EXISTENTE SOMA 1 AO ERROR-COUNT E                 
001970*    FORCA IS-RESOLVED PARA 0, MESMO SE JA ESTAVA RESOLVIDO.              
001980     MOVE 'N' TO WS-ACHOU-MB                                              
001990     SET IX-MB TO 1                                                       
002000     SEARCH TB-MISTAKE-IDX                                                
002010        AT END                                                            
002020           CONTINUE                                                       
002030        WHEN MB-IDX-ALUNO(IX-MB)   = LOG-STUDENT-ID                       
002040         AND MB-IDX-QUESTAO(IX-MB) = LOG-QUESTION-ID                      
002050           MOVE 'S' TO WS-ACHOU-MB                                        
002060           MOVE MB-IDX-RRN(IX-MB) TO WS-MB-RRN                            
002070     END-SEARCH                                                           
002080                                                                          
002090     IF ACHOU-MB-SIM                                                      
002100        READ MISTAKE                                                      
002110           INVALID KEY                                                    
002120              DISPLAY 'PROGMBK - RRN INVALIDO EM MISTAKE'                 
002130           NOT INVALID KEY                                                
002140              ADD 1 TO MB-ERROR-COUNT                                     
002150              MOVE 0 TO MB-IS-RESOLVED                                    
002160              MOVE LK-DATA-EXECUCAO TO MB-DT-ULTIMO-ERRO                  
002170              REWRITE MB-RECORD                                           
002180                 INVALID KEY                                              
002190                    DISPLAY 'PROGMBK - FALHA AO REGRAVAR ERRO'            
002200                 NOT INVALID KEY                                          
002210                    ADD 1 TO WS-TOT-REABERTOS                             
002220              END-REWRITE                                                 
002230        END-READ                                                          
002240     ELSE                                                                 
002250        ADD 1 TO WS-PROX-RRN                                              
002260        MOVE WS-PROX-RRN     TO WS-MB-RRN                                 
002270        MOVE LOG-STUDENT-ID  TO MB-STUDENT-ID                             
002280        MOVE LOG-QUESTION-ID TO MB-QUESTION-ID                            
002290        MOVE 1               TO MB-ERROR-COUNT                            
002300        MOVE 0               TO MB-IS-RESOLVED                            
002310        MOVE LK-DATA-EXECUCAO TO MB-DT-ULTIMO-ERRO                        
002320        WRITE MB-RECORD                                                   
002330           INVALID KEY                                                    
002340              DISPLAY 'PROGMBK - FALHA AO GRAVAR NOVO ERRO'               
002350           NOT INVALID KEY                                                
002360              ADD 1 TO WS-TOT-NOVOS                                       
002370              ADD 1 TO WS-QTD-MISTAKE                                     
002380              SET IX-MB TO WS-QTD-MISTAKE                                 
002390              MOVE LOG-STUDENT-ID  TO MB-IDX-ALUNO  (IX-MB)               
002400              MOVE LOG-QUESTION-ID TO MB-IDX-QUESTAO(IX-MB)               
002410              MOVE WS-MB-RRN       TO MB-IDX-RRN    (IX-MB)               
002420        END-WRITE                                                         
002430     END-IF                                                               
002440     .                                                                    
002450 P220-FIM. EXIT.                                                          
002460                                                                          
002470******************************************************************        
002480* AUDITORIA POR QUESTAO - USA A VISAO INVERTIDA DO INDICE PARA            
002490* ACUSAR NO CONSOLE AS QUESTOES COM 3 OU MAIS ALUNOS DISTINTOS            
002500* COM ERRO REGISTRADO (INCLUI ERROS DE LOTES ANTERIORES, JA QUE           
002510* O INDICE E CARREGADO A PARTIR DO ARQUIVO MISTAKE INTEIRO).              
002520******************************************************************        
002530 P230-AUDITA-POR-QUESTAO.                                                 
002540     IF WS-QTD-MISTAKE > 1                                                
002550        PERFORM P231-LIMPA-AUDITADO THRU P231-FIM                         
002560             VARYING IX-MB2 FROM 1 BY 1                                   
002570             UNTIL IX-MB2 > WS-QTD-MISTAKE                                
002580        PERFORM P232-AUDITA-QUESTAO THRU P232-FIM                         
002590             VARYING IX-MB2 FROM 1 BY 1                                   
002600             UNTIL IX-MB2 > WS-QTD-MISTAKE - 1                            
002610     END-IF                                                               
002620     .                                                                    
002630 P230-FIM. EXIT.                                                          
002640                                                                          
002650 P231-LIMPA-AUDITADO.                                                     
002660     MOVE 'N' TO WS-MB-JA-AUDITADO(IX-MB2)                                
002670     .                                                                    
002680 P231-FIM. EXIT.                                                          
002690                                                                          
002700 P232-AUDITA-QUESTAO.                                                     
002710     IF WS-MB-JA-AUDITADO(IX-MB2) = 'N'                                   
002720        MOVE 1 TO WS-QTD-ALUNOS-QUESTAO                                   
002730        PERFORM P233-CONTA-ALUNOS THRU P233-FIM                           
002740             VARYING IX-MB3 FROM IX-MB2 BY 1                              
002750             UNTIL IX-MB3 > WS-QTD-MISTAKE                                
002760        IF WS-QTD-ALUNOS-QUESTAO >= 3                                     
002770           DISPLAY 'PROGMBK - AUDITORIA: QUESTAO '                        
002780                    MB-INV-QUESTAO(IX-MB2)                                
002790                    ' COM ' WS-QTD-ALUNOS-QUESTAO                         
002800                    ' ALUNOS DISTINTOS EM ERRO'                           
002810        END-IF                                                            
002820     END-IF                                                               
002830     .                                                                    
002840 P232-FIM. EXIT.                                                          
002850                                                                          
002860 P233-CONTA-ALUNOS.                                                       
002870     IF IX-MB3 NOT = IX-MB2                                               
002880     AND MB-INV-QUESTAO(IX-MB3) = MB-INV-QUESTAO(IX-MB2)                  
002890     AND WS-MB-JA-AUDITADO(IX-MB3) = 'N'                                  
002900        ADD 1 TO WS-QTD-ALUNOS-QUESTAO                                    
002910        MOVE 'S' TO WS-MB-JA-AUDITADO(IX-MB3)                             
002920     END-IF                                                               
002930     .                                                                    
002940 P233-FIM. EXIT.                                                          
002950                                                                          
002960 END PROGRAM PROGMBK.                                                     
002970                                                                          
002980                                                                          
002990                                                                          
