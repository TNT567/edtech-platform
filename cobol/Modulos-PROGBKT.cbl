000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROGBKT.                                                     
000030 AUTHOR. P. S. ARAGAO.                                                    
000040 INSTALLATION. SISTEMA ESCOLAR - NUCLEO DE PROC. DE DADOS.                
000050 DATE-WRITTEN. 09/03/2012.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY. CONFIDENCIAL - USO INTERNO DA REDE DE ENSINO.                  
000080******************************************************************        
000090* HISTORICO DE ALTERACOES                                                 
000100*   09/03/2012 PSA  PROGRAMA ORIGINAL - RASTREIO DE DOMINIO POR           
000110*                   ALUNO/PONTO DE CONHECIMENTO (MODELO BKT),             
000120*                   SUBSTITUINDO O ANTIGO CADASTRO PROGINCL.              
000130*                   CHAMADO SIS-2012-0091.                                
000140*   30/04/2012 PSA  INCLUIDA A SUBSTITUICAO DOS PARAMETROS BKT            
000150*                   AUSENTES PELOS VALORES-PADRAO DA REDE.                
000160*   15/09/2012 PSA  CORRIGIDO ARREDONDAMENTO DO ESTADO GRAVADO -          
000170*                   SOMENTE O VALOR FINAL E ARREDONDADO, OS               
000180*                   PASSOS INTERMEDIARIOS FICAM COM 8 DECIMAIS.           
000190*                   CHAMADO SIS-2012-0091.                                
000200*   30/09/1998 MTV  AJUSTE Y2K - DATA DE POSTAGEM DO ESTADO PASSA         
000210*                   A SER GRAVADA COM 8 POSICOES (CCYYMMDD).              
000220*                   NOTA: PROGRAMA SO ENTROU EM PRODUCAO EM 2012;         
000230*                   AJUSTE APLICADO RETROATIVAMENTE JUNTO COM O           
000240*                   REAPROVEITAMENTO DO PADRAO DE DATA DO LOTE.           
000250*   03/04/2019 EJN  KS-DT-POSTAGEM PASSA A SER GRAVADA COM A              
000260*                   DATA DE EXECUCAO RECEBIDA DO DISPARADOR, EM           
000270*                   VEZ DA DATA DO RELOGIO LOCAL DO MODULO.               
000280*   17/11/2021 EJN  AMPLIADA A TABELA DE PONTOS DE CONHECIMENTO           
000290*                   DE 100 PARA 200 POSICOES. CHAMADO SIS-21-133.         
000300******************************************************************        
000310 ENVIRONMENT DIVISION.                                                    
000320 CONFIGURATION SECTION.                                                   
000330 SPECIAL-NAMES.                                                           
000340     C01 IS TOP-OF-FORM.                                                  
000350 INPUT-OUTPUT SECTION.                                                    
000360 FILE-CONTROL.                                                            
000370     SELECT KPOINT ASSIGN TO 'KPOINT'                                     
000380     ORGANIZATION IS SEQUENTIAL                                           
000390     FILE STATUS IS WS-FS.                                                
000400                                                                          
000410     SELECT QUESTAO ASSIGN TO 'QUESTAO'                                   
000420     ORGANIZATION IS SEQUENTIAL                                           
000430     FILE STATUS IS WS-FS.                                                
000440                                                                          
000450     SELECT EXERLOG ASSIGN TO 'EXERLOG'                                   
000460     ORGANIZATION IS LINE SEQUENTIAL                                      
000470     FILE STATUS IS WS-FS.                                                
000480                                                                          
000490     SELECT KSTATE ASSIGN TO 'KSTATE'                                     
000500     ORGANIZATION IS RELATIVE                                             
000510     ACCESS MODE IS DYNAMIC                                               
000520     RELATIVE KEY IS WS-KS-RRN                                            
000530     FILE STATUS IS WS-FS.                                                
000540                                                                          
000550******************************************************************        
000560 DATA DIVISION.                                                           
000570 FILE SECTION.                                                            
000580 FD  KPOINT.                                                              
000590     COPY 'Dados-FD-KPOINT.cpy'.                                          
000600                                                                          
000610 FD  QUESTAO.                                                             
000620     COPY 'Dados-FD-QUESTAO.cpy'.                                         
000630                                                                          
000640 FD  EXERLOG.                                                             
000650     COPY 'Dados-FD-EXERLOG.cpy'.                                         
000660                                                                          
000670 FD  KSTATE.                                                              
000680     COPY 'Dados-FD-KSTATE.cpy'.                                          
000690                                                                          
000700******************************************************************        
000710 WORKING-STORAGE SECTION.                                                 
000720 77  WS-FS                          PIC 99.                               
000730     88  FS-OK                          VALUE 0.                          
000740     88  FS-FIM-ARQUIVO                 VALUE 10.                         
000750     88  FS-ARQ-INEXISTENTE             VALUE 35.                         
000760                                                                          
000770 77  WS-EOF                         PIC X.                                
000780     88  EOF-OK                     VALUE 'S' FALSE 'N'.                  
000790                                                                          
000800 77  WS-KS-RRN                      PIC 9(7) COMP.                        
000810 77  WS-PROX-RRN                    PIC 9(7) COMP VALUE 0.                
000820 77  WS-ACHOU-KP                    PIC X.                                
000830     88  ACHOU-KP-SIM                   VALUE 'S'.                        
000840 77  WS-ACHOU-Q                     PIC X.                                
000850     88  ACHOU-Q-SIM                    VALUE 'S'.                        
000860 77  WS-ACHOU-KS                    PIC X.                                
000870     88  ACHOU-KS-SIM                   VALUE 'S'.                        
000880                                                                          
000890*    --- tabela de pontos de conhecimento (SEARCH ALL) ----------         
000900 01  TB-KPONTO-AREA.                                                      
000910     05  TB-KPONTO OCCURS 200 TIMES                                       
000920             ASCENDING KEY IS KP-ID-TAB                                   
000930             INDEXED BY IX-KP.                                            
000940         10  KP-ID-TAB              PIC 9(9).                             
000950         10  KP-PINIT-TAB           PIC 9V9(4).                           
000960         10  KP-PTRAN-TAB           PIC 9V9(4).                           
000970         10  KP-PGUESS-TAB          PIC 9V9(4).                           
000980         10  KP-PSLIP-TAB           PIC 9V9(4).                           
000990 77  WS-QTD-KPONTO                  PIC 9(5) COMP VALUE 0.                
001000                                                                          
001010*    --- tabela de questoes (SEARCH ALL) -------------------------        
001020 01  TB-QUESTAO-AREA.                                                     
001030     05  TB-QUESTAO OCCURS 2000 TIMES                                     
001040             ASCENDING KEY IS Q-ID-TAB                                    
001050             INDEXED BY IX-Q.                                             
001060         10  Q-ID-TAB               PIC 9(9).                             
001070         10  Q-KP-TAB               PIC 9(9).                             
001080 77  WS-QTD-QUESTAO                 PIC 9(5) COMP VALUE 0.                
001090                                                                          
001100*    --- indice em memoria (aluno,ponto) -> RRN de KSTATE --------        
001110 01  TB-KSTATE-IDX-AREA.                                                  
001120     05  TB-KSTATE-IDX OCCURS 5000 TIMES                                  
001130             INDEXED BY IX-KS.                                            
001140         10  KS-IDX-ALUNO           PIC 9(9).                             
001150         10  KS-IDX-KP              PIC 9(9).                             
001160         10  KS-IDX-RRN             PIC 9(7) COMP.                        
001170 77  WS-QTD-KSTATE                  PIC 9(7) COMP VALUE 0.                
001180                                                                          
001190*    --- visao alternativa da tabela de indice, usada apenas ----         
001200*    para zerar a area inteira de uma so vez na carga inicial ---         
001210 01  FILLER REDEFINES TB-KSTATE-IDX-AREA.                                 
001220     05  WS-KSTATE-IDX-BRUTO        PIC X(23) OCCURS 5000 TIMES.          
001230                                                                          
001240*    --- area de trabalho do calculo BKT (REGRA SEC. BKT) --------        
001250 01  WS-AREA-CALCULO.                                                     
001260     05  WS-PL                      PIC 9V9(8).                           
001270     05  WS-PT                      PIC 9V9(4).                           
001280     05  WS-PG                      PIC 9V9(4).                           
001290     05  WS-PS                      PIC 9V9(4).                           
001300     05  WS-DENOM                   PIC 9V9(8).                           
001310     05  WS-POSTERIOR               PIC 9V9(8).                           
001320     05  WS-NOVO-PROB               PIC 9V9(8).                           
001330 01  FILLER REDEFINES WS-AREA-CALCULO.                                    
001340     05  FILLER                     PIC X(20).                            
001350     05  WS-CALC-BRUTO              PIC X(10).                            
001360                                                                          
001370 77  WS-KP-ACHADA                   PIC 9(9).                             
001380                                                                          
001390*    --- totais de controle devolvidos ao PROGLOTE ---------------        
001400 01  WS-TOTAIS.                                                           
001410     05  WS-TOT-PROC                PIC 9(7) COMP.                        
001420     05  WS-TOT-NOVOS               PIC 9(7) COMP.                        
001430     05  WS-TOT-ALTERADOS           PIC 9(7) COMP.                        
001440                                                                          
001450******************************************************************        
001460 LINKAGE SECTION.                                                         
001470 01  LK-DATA-EXECUCAO               PIC 9(8).                             
001480 01  LK-DATA-EXEC-DECOMP REDEFINES LK-DATA-EXECUCAO.                      
001490     05  LK-DE-ANO                  PIC 9(4).                             
001500     05  LK-DE-MES                  PIC 9(2).                             
001510     05  LK-DE-DIA                  PIC 9(2).                             
001520 01  LK-TOT-PROC                    PIC 9(7) COMP.                        
001530 01  LK-TOT-NOVOS                   PIC 9(7) COMP.                        
001540 01  LK-TOT-ALTERADOS               PIC 9(7) COMP.                        
001550                                                                          
001560******************************************************************        
001570 PROCEDURE DIVISION USING LK-DATA-EXECUCAO                                
001580                           LK-TOT-PROC                                    
001590                           LK-TOT-NOVOS                                   
001600                           LK-TOT-ALTERADOS.                              
001610                                                                          
001620 P000-CONTROLE.                                                           
001630     DISPLAY 'PROGBKT - LOTE BKT - PROCESSAMENTO DE '                     
001640              LK-DE-DIA '/' LK-DE-MES '/' LK-DE-ANO                       
001650     INITIALIZE WS-TOTAIS                                                 
001660     PERFORM P100-CARREGA-TABELAS THRU P100-FIM                           
001670     PERFORM P200-PROCESSA-LOTE   THRU P200-FIM                           
001680     MOVE WS-TOT-PROC      TO LK-TOT-PROC                                 
001690     MOVE WS-TOT-NOVOS     TO LK-TOT-NOVOS                                
001700     MOVE WS-TOT-ALTERADOS TO LK-TOT-ALTERADOS                            
001710     GOBACK                                                               
001720     .                                                                    
001730 P000-FIM. EXIT.                                                          
001740                                                                          
001750 P100-CARREGA-TABELAS.                                                    
001760*    17/11/2021 EJN - CARGA DO CADASTRO MESTRE DE PONTOS DE               
001770*    CONHECIMENTO PARA A TABELA EM MEMORIA TB-KPONTO.                     
001780     SET IX-KP TO 1                                                       
001790     OPEN INPUT KPOINT                                                    
001800     IF NOT FS-OK                                                         
001810        DISPLAY 'PROGBKT - ERRO AO ABRIR KPOINT: ' WS-FS                  
001820        GOBACK                                                            
001830     END-IF                                                               
001840     PERFORM P110-LE-KPOINT THRU P110-FIM                                 
001850          UNTIL FS-FIM-ARQUIVO                                            
001860     CLOSE KPOINT                                                         
001870                                                                          
001880     SET IX-Q TO 1                                                        
001890     OPEN INPUT QUESTAO                                                   
001900     IF NOT FS-OK                                                         
001910        DISPLAY 'PROGBKT - ERRO AO ABRIR QUESTAO: ' WS-FS                 
001920        GOBACK                                                            
001930     END-IF                                                               
001940     PERFORM P120-LE-QUESTAO THRU P120-FIM                                
001950          UNTIL FS-FIM-ARQUIVO                                            
001960     CLOSE QUESTAO                                                        
001970                                                                          
001980     PERFORM P130-CARREGA-INDICE-KS THRU P130-FIM                         
001990     .                                                                    
002000 P100-FIM. EXIT.                                                          
002010                                                                          
002020 P110-LE-KPOINT.                                                          
002030     READ KPOINT                                                          
002040        AT END                                                            
002050           CONTINUE                                                       
002060        NOT AT END                                                        
002070           ADD 1 TO WS-QTD-KPONTO                                         
002080           SET IX-KP TO WS-QTD-KPONTO                                     
002090           MOVE KP-ID          TO KP-ID-TAB    (IX-KP)                    
002100           MOVE KP-P-INIT      TO KP-PINIT-TAB (IX-KP)                    
002110           MOVE KP-P-TRANSIT   TO KP-PTRAN-TAB (IX-KP)                    
002120           MOVE KP-P-GUESS     TO KP-PGUESS-TAB(IX-KP)                    
002130           MOVE KP-P-SLIP      TO KP-PSLIP-TAB (IX-KP)                    
002140     END-READ                                                             
002150     .                                                                    
002160 P110-FIM. EXIT.                                                          
002170                                                                          
002180 P120-LE-QUESTAO.                                                         
002190     READ QUESTAO                                                         
002200        AT END                                                            
002210           CONTINUE                                                       
002220        NOT AT END                                                        
002230           ADD 1 TO WS-QTD-QUESTAO                                        
002240           SET IX-Q TO WS-QTD-QUESTAO                                     
002250           MOVE Q-ID    TO Q-ID-TAB (IX-Q)                                
002260           MOVE Q-KP-ID TO Q-KP-TAB (IX-Q)                                
002270     END-READ                                                             
002280     .                                                                    
002290 P120-FIM. EXIT.                                                          
002300                                                                          
002310 P130-CARREGA-INDICE-KS.                                                  
002320*    09/03/2012 PSA - O ARQUIVO KSTATE PODE NAO EXISTIR NA                
002330*    PRIMEIRA EXECUCAO (STATUS 35); NESSE CASO A TABELA-INDICE            
002340*    FICA VAZIA E TODO ESTADO SERA GRAVADO COMO NOVO.                     
002350     MOVE 0 TO WS-QTD-KSTATE                                              
002360     MOVE 0 TO WS-PROX-RRN                                                
002370     OPEN I-O KSTATE                                                      
002380     IF FS-ARQ-INEXISTENTE                                                
002390        CLOSE KSTATE                                                      
002400        OPEN OUTPUT KSTATE                                                
002410        CLOSE KSTATE                                                      
002420        OPEN I-O KSTATE                                                   
002430     END-IF                                                               
002440     IF NOT FS-OK                                                         
002450        DISPLAY 'PROGBKT - ERRO AO ABRIR KSTATE: ' WS-FS                  
002460        GOBACK                                                            
002470     END-IF                                                               
002480     MOVE 1 TO WS-KS-RRN                                                  
002490     PERFORM P140-LE-KSTATE THRU P140-FIM                                 
002500          UNTIL FS-FIM-ARQUIVO                                            
002510     .                                                                    
002520 P130-FIM. EXIT.                                                          
002530                                                                          
002540 P140-LE-KSTATE.                                                          
002550     READ KSTATE NEXT RECORD                                              
002560        AT END                                                            
002570           CONTINUE                                                       
002580        NOT AT END                                                        
002590           ADD 1 TO WS-QTD-KSTATE                                         
002600           SET IX-KS TO WS-QTD-KSTATE                                     
002610           MOVE KS-STUDENT-ID TO KS-IDX-ALUNO(IX-KS)                      
002620           MOVE KS-KP-ID      TO KS-IDX-KP   (IX-KS)                      
002630           MOVE WS-KS-RRN     TO KS-IDX-RRN  (IX-KS)                      
002640           IF WS-KS-RRN > WS-PROX-RRN                                     
002650              MOVE WS-KS-RRN TO WS-PROX-RRN                               
002660           END-IF                                                         
002670     END-READ                                                             
002680     .                                                                    
002690 P140-FIM. EXIT.                                                          
002700                                                                          
002710 P200-PROCESSA-LOTE.                                                      
002720     MOVE 'N' TO WS-EOF                                                   
002730     OPEN INPUT EXERLOG                                                   
002740     IF NOT FS-OK                                                         
002750        DISPLAY 'PROGBKT - ERRO AO ABRIR EXERLOG: ' WS-FS                 
002760        GOBACK                                                            
002770     END-IF                                                               
002780     PERFORM P210-LE-TRANSACAO THRU P210-FIM                              
002790          UNTIL EOF-OK                                                    
002800     CLOSE EXERLOG                                                        
002810     .                                                                    
002820 P200-FIM. EXIT.                                                          
002830                                                                          
002840 P210-LE-TRANSACAO.                                                       
002850     READ EXERLOG                                                         
002860        AT END                                                            
002870           SET EOF-OK TO TRUE                                             
002880        NOT AT END                                                        
002890           ADD 1 TO WS-TOT-PROC                                           
002900           PERFORM P220-LOCALIZA-QUESTAO THRU P220-FIM                    
002910           IF ACHOU-Q-SIM                                                 
002920              PERFORM P230-LOCALIZA-KPONTO THRU P230-FIM                  
002930              PERFORM P240-LOCALIZA-ESTADO THRU P240-FIM                  
002940              PERFORM P300-CALCULA-BKT     THRU P300-FIM                  
002950              PERFORM P400-GRAVA-ESTADO    THRU P400-FIM                  
002960           END-IF                                                         
002970     END-READ                                                             
002980     .                                                                    
002990 P210-FIM. EXIT.                                                          
003000                                                                          
003010 P220-LOCALIZA-QUESTAO.                                                   
003020     MOVE 'N' TO WS-ACHOU-Q                                               
003030     SEARCH ALL TB-QUESTAO                                                
003040        AT END                                                            
003050           DISPLAY 'PROGBKT - QUESTAO NAO CADASTRADA: '                   
003060                    LOG-QUESTION-ID                                       
003070        WHEN Q-ID-TAB(IX-Q) = LOG-QUESTION-ID                             
003080           MOVE 'S' TO WS-ACHOU-Q                                         
003090           MOVE Q-KP-TAB(IX-Q) TO WS-KP-ACHADA                            
003100     END-SEARCH                                                           
003110     .                                                                    
003120 P220-FIM. EXIT.                                                          
003130                                                                          
003140 P230-LOCALIZA-KPONTO.                                                    
003150*    30/04/2012 PSA - PARAMETRO AUSENTE RECEBE O PADRAO DA REDE           
003160*    (P-INIT=0.1  P-TRANSIT=0.1  P-GUESS=0.2  P-SLIP=0.1).                
003170     MOVE 'N' TO WS-ACHOU-KP                                              
003180     SEARCH ALL TB-KPONTO                                                 
003190        AT END                                                            
003200           MOVE 0.1000 TO WS-PL                                           
003210           MOVE 0.1000 TO WS-PT                                           
003220           MOVE 0.2000 TO WS-PG                                           
003230           MOVE 0.1000 TO WS-PS                                           
003240        WHEN KP-ID-TAB(IX-KP) = WS-KP-ACHADA                              
003250           MOVE 'S' TO WS-ACHOU-KP                                        
003260           MOVE KP-PINIT-TAB (IX-KP) TO WS-PL                             
003270           MOVE KP-PTRAN-TAB (IX-KP) TO WS-PT                             
003280           MOVE KP-PGUESS-TAB(IX-KP) TO WS-PG                             
003290           MOVE KP-PSLIP-TAB (IX-KP) TO WS-PS                             
003300     END-SEARCH                                                           
003310     .                                                                    
003320 P230-FIM. EXIT.                                                          
003330                                                                          
003340 P240-LOCALIZA-ESTADO.                                                    
003350*    O VALOR CORRENTE DE WS-PL (P-INIT OU PADRAO) PREVALECE A             
003360*    MENOS QUE JA EXISTA UM ESTADO GRAVADO PARA O PAR.                    
003370     MOVE 'N' TO WS-ACHOU-KS                                              
003380     SET IX-KS TO 1                                                       
003390     SEARCH TB-KSTATE-IDX                                                 
003400        AT END                                                            
003410           CONTINUE                                                       
003420        WHEN KS-IDX-ALUNO(IX-KS) = LOG-STUDENT-ID                         
003430         AND KS-IDX-KP(IX-KS)    = WS-KP-ACHADA                           
003440           MOVE 'S' TO WS-ACHOU-KS                                        
003450           MOVE KS-IDX-RRN(IX-KS) TO WS-KS-RRN                            
003460           READ KSTATE                                                    
003470              INVALID KEY                                                 
003480                 DISPLAY 'PROGBKT - RRN INVALIDO EM KSTATE'               
003490              NOT INVALID KEY                                             
003500                 MOVE KS-MASTERY-PROB TO WS-PL                            
003510           END-READ                                                       
003520     END-SEARCH                                                           
003530     .                                                                    
003540 P240-FIM. EXIT.                                                          
003550                                                                          
003560 P300-CALCULA-BKT.                                                        
003570*    15/09/2012 PSA - FORMULAS DA REGRA BKT; ARREDONDAMENTO SO            
003580*    NO PASSO FINAL (P400), COM 4 DECIMAIS ROUNDED.                       
003590     IF LOG-RESULT-CORRETO                                                
003600        COMPUTE WS-DENOM =                                                
003610           (WS-PL * (1 - WS-PS)) + ((1 - WS-PL) * WS-PG)                  
003620        IF WS-DENOM = 0                                                   
003630           MOVE 0 TO WS-POSTERIOR                                         
003640        ELSE                                                              
003650           COMPUTE WS-POSTERIOR =                                         
003660              (WS-PL * (1 - WS-PS)) / WS-DENOM                            
003670        END-IF                                                            
003680     ELSE                                                                 
003690        COMPUTE WS-DENOM =                                                
003700           (WS-PL * WS-PS) + ((1 - WS-PL) * (1 - WS-PG))                  
003710        IF WS-DENOM = 0                                                   
003720           MOVE 0 TO WS-POSTERIOR                                         
003730        ELSE                                                              
003740           COMPUTE WS-POSTERIOR =                                         
003750              (WS-PL * WS-PS) / WS-DENOM                                  
003760        END-IF                                                            
003770     END-IF                                                               
003780                                                                          
003790     COMPUTE WS-NOVO-PROB =                                               
003800        WS-POSTERIOR + ((1 - WS-POSTERIOR) * WS-PT)                       
003810                                                                          
003820     IF WS-NOVO-PROB < 0.0001                                             
003830        MOVE 0.0001 TO WS-NOVO-PROB                                       
003840     END-IF                                                               
003850     IF WS-NOVO-PROB > 0.9999                                             
003860        MOVE 0.9999 TO WS-NOVO-PROB                                       
003870     END-IF                                                               
003880     .                                                                    
003890 P300-FIM. EXIT.                                                          
003900                                                                          
003910 P400-GRAVA-ESTADO.                                                       
003920     IF ACHOU-KS-SIM                                                      
003930        MOVE LOG-STUDENT-ID  TO KS-STUDENT-ID                             
003940        MOVE WS-KP-ACHADA    TO KS-KP-ID                                  
003950        COMPUTE KS-MASTERY-PROB ROUNDED = WS-NOVO-PROB                    
003960        MOVE LK-DATA-EXECUCAO TO KS-DT-POSTAGEM                           
003970        REWRITE KS-RECORD                                                 
003980           INVALID KEY                                                    
003990              DISPLAY 'PROGBKT - FALHA AO REGRAVAR ESTADO'                
004000           NOT INVALID KEY                                                
004010              ADD 1 TO WS-TOT-ALTERADOS                                   
004020        END-REWRITE                                                       
004030     ELSE                                                                 
004040        ADD 1 TO WS-PROX-RRN                                              
004050        MOVE WS-PROX-RRN     TO WS-KS-RRN                                 
004060        MOVE LOG-STUDENT-ID  TO KS-STUDENT-ID                             
004070        MOVE WS-KP-ACHADA    TO KS-KP-ID                                  
004080        COMPUTE KS-MASTERY-PROB ROUNDED = WS-NOVO-PROB                    
004090        MOVE LK-DATA-EXECUCAO TO KS-DT-POSTAGEM                           
004100        WRITE KS-RECORD                                                   
004110           INVALID KEY                                                    
004120              DISPLAY 'PROGBKT - FALHA AO GRAVAR NOVO ESTADO'             
004130           NOT INVALID KEY                                                
004140              ADD 1 TO WS-TOT-NOVOS                                       
004150              ADD 1 TO WS-QTD-KSTATE                                      
004160              SET IX-KS TO WS-QTD-KSTATE                                  
004170              MOVE LOG-STUDENT-ID TO KS-IDX-ALUNO(IX-KS)                  
004180              MOVE WS-KP-ACHADA   TO KS-IDX-KP   (IX-KS)                  
004190              MOVE WS-KS-RRN      TO KS-IDX-RRN  (IX-KS)                  
004200        END-WRITE                                                         
004210     END-IF                                                               
004220     .                                                                    
004230 P400-FIM. EXIT.                                                          
004240                                                                          
004250 END PROGRAM PROGBKT.                                                     
004260                                                                          
